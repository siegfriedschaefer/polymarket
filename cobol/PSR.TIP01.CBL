000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PORT-SUMMARY-RPT.
000030 AUTHOR. D. OKAFOR.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 11/10/1990.
000060 DATE-COMPILED. 04/04/2002.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   P O R T F O L I O   S U M M A R Y   R E P O R T             *
000110*                                                               *
000120*   STEP 4 (LAST STEP) OF THE NIGHTLY CHAIN.  PRINTS ONE        *
000130*   SECTION PER PORTFOLIO - A HEADER BLOCK OF BALANCE AND P&L   *
000140*   FIGURES FOLLOWED BY ONE DETAIL LINE PER OPEN POSITION - AND *
000150*   CLOSES WITH A GRAND-TOTAL BLOCK OF THE RUN'S EVENT CONTROL  *
000160*   TOTALS CARRIED ON THE AUDIT TRANSACTION TRAILER WRITTEN BY  *
000170*   TPE.TIP02.                                                  *
000180*                                                               *
000190*   FORMERLY THE DIVIDEND REFRESHER.  THE HEADER/DETAIL SECTION *
000200*   BREAK DISCIPLINE OF THE OLD REFRESHER DRIVES THE PORTFOLIO  *
000210*   CONTROL BREAK BELOW.                                        *
000220*                                                               *
000230*---------------------------------------------------------------*
000240*   C H A N G E   L O G                                         *
000250*---------------------------------------------------------------*
000260*   11/10/90  DOK  ORIGINAL PROGRAM - RECUT FROM DIVIDEND       *
000270*                  REFRESHER TO PORTFOLIO SUMMARY REPORT.       *
000280*   04/02/91  DOK  DETAIL LINE WIDENED TO 132 COLS FOR THE PCT  *
000290*                  OF COST COLUMN - TKT 0231.                   *
000300*   10/19/92  MJP  HEADER NOW PRINTS TOTAL P AND L AS UNREAL    *
000310*                  PLUS REAL, NOT JUST UNREALIZED - TKT 0288.   *
000320*   06/07/94  RMH  TRANSACTION COUNT ON HEADER NOW SOURCED FROM *
000330*                  THE PORTFOLIO TABLE, NOT RECOUNTED HERE.     *
000340*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881 - *
000350*                  NO DATE FIELDS PRINTED ON THIS REPORT.       *
000360*   03/30/99  TLW  GRAND TOTAL BLOCK ADDED AT END OF RUN, READ  *
000370*                  FROM THE AUDIT TRANSACTION TRAILER - REQ 041.*
000380*   04/04/02  PKN  OPEN POSITION DETAIL LINES NOW SORTED IN     *
000390*                  POSITION FILE ARRIVAL ORDER, NO RESEQUENCE.  *
000395*   09/18/03  RMH  TRANSACTION COUNT WAS BEING DUMPED ENTIRELY  *
000396*                  INTO WHATEVER PORTFOLIO THE POSITION LOADER  *
000397*                  LEFT THE SUBSCRIPT ON - NOW MATCHED DETAIL   *
000398*                  BY DETAIL AGAINST TRN-PORT-NAME - TKT 0614.  *
000399*   03/01/04  RMH  DETAIL LINE NUMERIC FIELDS WERE EDITED WIDER *
000400*                  THAN THE COLUMN HEADINGS ABOVE THEM - QTY,   *
000401*                  ENTRY, CURRENT, P AND L, PCT RESIZED TO MATCH*
000402*                  THE HEADING COLUMNS - TKT 0719.              *
000403*   03/08/04  RMH  ENTRY AND CURRENT WERE PRINTING ONLY 3        *
000404*                  DECIMAL PLACES AND P AND L WAS PRINTING 3    *
000405*                  INSTEAD OF 2 - EDIT PICTURES CORRECTED TO    *
000406*                  MATCH THE DECIMAL PLACES IN THE REPORT LAYOUT*
000407*                  SPEC - TKT 0724.                             *
000408*---------------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-4381.
000440 OBJECT-COMPUTER. IBM-4381.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000461*-----------------------------------------------------------------*
000462*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM ON THE   *
000463*    PRINTER - NOT ACTUALLY SKIPPED TO IN THIS VERSION SINCE THE  *
000464*    REPORT RUNS CONTINUOUSLY, ONE RULE LINE SEPARATING EACH      *
000465*    PORTFOLIO SECTION, RATHER THAN PAGE-BREAKING PER PORTFOLIO.  *
000466*-----------------------------------------------------------------*
000470     CLASS REPORT-NUMERIC-CLASS IS '0' THRU '9'
000480     UPSI-0 ON STATUS IS TEST-RUN-SW
000490     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT PORTFOLIO-MASTER ASSIGN TO "PORTMSTR"
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT AUDIT-TRANS-FILE ASSIGN TO "AUDITFL"
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT SUMMARY-RPT ASSIGN TO "SUMRPT"
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  PORTFOLIO-MASTER.
000630 01  PORTFOLIO-MASTER-RECORD.
000640     05  PMR-RECORD-TYPE-CD            PIC X(1).
000650         88  PMR-TYPE-MASTER               VALUE 'M'.
000660         88  PMR-TYPE-TRAILER              VALUE 'T'.
000670     05  PMR-MASTER-DETAIL-AREA.
000680         10  PMR-PORT-ID               PIC 9(4).
000690         10  PMR-PORT-NAME             PIC X(20).
000700         10  PMR-MARKET-TYPE           PIC X(10).
000701             88  PMR-MKT-PREDICTION        VALUE 'PREDICTION'.
000702             88  PMR-MKT-CRYPTO            VALUE 'CRYPTO'.
000703             88  PMR-MKT-FOREX             VALUE 'FOREX'.
000704             88  PMR-MKT-STOCK             VALUE 'STOCK'.
000705             88  PMR-MKT-OTHER             VALUE 'OTHER'.
000706*-----------------------------------------------------------------*
000707*    MARKET-TYPE 88-LEVELS ARE NEVER TESTED HERE - THIS REPORT    *
000708*    PRINTS THE SAME LAYOUT FOR EVERY MARKET TYPE.                *
000709*-----------------------------------------------------------------*
000710         10  PMR-EXCHANGE              PIC X(12).
000720         10  PMR-ACCOUNT-ID            PIC X(20).
000730         10  PMR-CURRENCY              PIC X(5).
000740         10  PMR-CASH-BALANCE         PIC S9(12)V9(8)
000750                                       SIGN TRAILING SEPARATE.
000760         10  PMR-TOTAL-VALUE          PIC S9(12)V9(8)
000770                                       SIGN TRAILING SEPARATE.
000780         10  PMR-UNREAL-PNL           PIC S9(12)V9(8)
000790                                       SIGN TRAILING SEPARATE.
000800         10  PMR-REAL-PNL             PIC S9(12)V9(8)
000810                                       SIGN TRAILING SEPARATE.
000820         10  PMR-ACTIVE-FLAG          PIC X(1).
000830         10  FILLER                   PIC X(4).
000831*-----------------------------------------------------------------*
000832*    FILLER PADS THE DETAIL AREA OUT TO THE SAME WIDTH AS THE     *
000833*    TRAILER AREA BELOW IT, SINCE BOTH REDEFINE THE SAME BYTES    *
000834*    OF THE RECORD.                                               *
000835*-----------------------------------------------------------------*
000840     05  PMR-TRAILER-AREA REDEFINES PMR-MASTER-DETAIL-AREA.
000850         10  PMR-TRL-RECORD-COUNT     PIC 9(7).
000860         10  FILLER                   PIC X(153).
000861*-----------------------------------------------------------------*
000862*    SAME PORTFOLIO-MASTER-RECORD LAYOUT CARRIED IN TPE.TIP02,    *
000863*    PMM.TIP09, PRS.R00858 AND PRV.TIP03 - THIS PROGRAM NEVER     *
000864*    WRITES THE FILE, ONLY READS IT, SO THE LAYOUT IS DUPLICATED  *
000865*    HERE RATHER THAN COPYBOOKED.                                 *
000866*-----------------------------------------------------------------*
000870 FD  POSITION-FILE.
000880 01  POSITION-RECORD.
000890     05  POS-RECORD-TYPE-CD            PIC X(1).
000900         88  POS-TYPE-DETAIL               VALUE 'D'.
000910         88  POS-TYPE-TRAILER              VALUE 'T'.
000920     05  POS-DETAIL-AREA.
000930         10  POS-ID                    PIC 9(6).
000940         10  POS-PORT-ID               PIC 9(4).
000950         10  POS-ASSET-ID              PIC X(20).
000960         10  POS-ASSET-NAME            PIC X(30).
000970         10  POS-MARKET-ID             PIC X(20).
000980         10  POS-SIDE                  PIC X(5).
000990         10  POS-QUANTITY             PIC S9(12)V9(8)
000991*-----------------------------------------------------------------*
000992*    POSITION-RECORD IS READ IN FULL EVEN THOUGH ONLY SEVEN OF    *
000993*    ITS FIELDS EVER REACH POSITION-TABLE BELOW - POS-ID AND      *
000994*    POS-ASSET-ID, FOR EXAMPLE, ARE NEVER PRINTED BY THIS         *
000995*    REPORT.                                                      *
000996*-----------------------------------------------------------------*
001000                                       SIGN TRAILING SEPARATE.
001010         10  POS-AVG-ENTRY            PIC S9(12)V9(8)
001020                                       SIGN TRAILING SEPARATE.
001030         10  POS-TOTAL-COST           PIC S9(12)V9(8)
001040                                       SIGN TRAILING SEPARATE.
001050         10  POS-CURR-PRICE           PIC S9(12)V9(8)
001060                                       SIGN TRAILING SEPARATE.
001070         10  POS-CURR-VALUE           PIC S9(12)V9(8)
001080                                       SIGN TRAILING SEPARATE.
001090         10  POS-UNREAL-PNL           PIC S9(12)V9(8)
001100                                       SIGN TRAILING SEPARATE.
001110         10  POS-PNL-PCT              PIC S9(6)V9(4)
001120                                       SIGN TRAILING SEPARATE.
001130         10  POS-OPEN-FLAG             PIC X(1).
001140         10  FILLER                    PIC X(5).
001141*-----------------------------------------------------------------*
001142*    SAME POSITION-RECORD LAYOUT AS TPE.TIP02 AND PRV.TIP03 -     *
001143*    THIS PROGRAM OPENS THE FILE INPUT ONLY AND NEVER REWRITES    *
001144*    IT.                                                          *
001145*-----------------------------------------------------------------*
001150     05  POS-TRAILER-AREA REDEFINES POS-DETAIL-AREA.
001160         10  POS-TRL-RECORD-COUNT      PIC 9(7).
001170         10  FILLER                    PIC X(221).
001171*-----------------------------------------------------------------*
001172*    ONLY THE FIELDS THIS REPORT ACTUALLY PRINTS ARE CARRIED      *
001173*    FORWARD INTO POSITION-TABLE BELOW - POS-ID, POS-ASSET-ID     *
001174*    AND THE COST-BASIS FIELDS ARE READ HERE BUT NEVER MOVED      *
001175*    INTO THE TABLE SINCE NOTHING DOWNSTREAM PRINTS THEM.         *
001176*-----------------------------------------------------------------*
001180 FD  AUDIT-TRANS-FILE.
001190 01  TRN-RECORD.
001200     05  TRN-RECORD-TYPE-CD            PIC X(1).
001205         88  TRN-TYPE-HEADER               VALUE 'H'.
001210         88  TRN-TYPE-DETAIL               VALUE 'D'.
001220         88  TRN-TYPE-TRAILER              VALUE 'T'.
001223     05  TRN-DETAIL-AREA.
001224         10  TRN-ID                    PIC 9(6).
001225         10  TRN-PORT-NAME             PIC X(20).
001226         10  TRN-EVENT-TYPE            PIC X(10).
001227         10  TRN-ASSET-ID              PIC X(20).
001228         10  TRN-ASSET-NAME            PIC X(30).
001229         10  TRN-SIDE                  PIC X(5).
001230         10  TRN-QUANTITY             PIC S9(12)V9(8)
001231                                       SIGN TRAILING SEPARATE.
001232         10  TRN-PRICE                PIC S9(12)V9(8)
001233                                       SIGN TRAILING SEPARATE.
001234         10  TRN-AMOUNT               PIC S9(12)V9(8)
001235                                       SIGN TRAILING SEPARATE.
001236         10  TRN-FEE                  PIC S9(12)V9(8)
001237                                       SIGN TRAILING SEPARATE.
001238         10  TRN-STATUS-CD             PIC X(8).
001239             88  TRN-STATUS-POSTED         VALUE 'POSTED'.
001240             88  TRN-STATUS-REJECTED       VALUE 'REJECTED'.
001241         10  TRN-REASON-CD             PIC X(12).
001242         10  FILLER                    PIC X(6).
001243     05  TRN-TRAILER-AREA REDEFINES TRN-DETAIL-AREA.
001250         10  TRL-EVENTS-READ           PIC 9(7).
001260         10  TRL-EVENTS-POSTED         PIC 9(7).
001270         10  TRL-EVENTS-REJECTED       PIC 9(7).
001280         10  TRL-TOTAL-DEPOSITED      PIC S9(13)V9(8)
001290                                       SIGN TRAILING SEPARATE.
001300         10  TRL-TOTAL-WITHDRAWN      PIC S9(13)V9(8)
001310                                       SIGN TRAILING SEPARATE.
001320         10  TRL-TOTAL-BOUGHT         PIC S9(13)V9(8)
001330                                       SIGN TRAILING SEPARATE.
001340         10  TRL-TOTAL-SOLD           PIC S9(13)V9(8)
001350                                       SIGN TRAILING SEPARATE.
001360         10  TRL-TOTAL-FEES           PIC S9(13)V9(8)
001370                                       SIGN TRAILING SEPARATE.
001371*-----------------------------------------------------------------*
001372*    THE FIVE DOLLAR TOTALS ON THE TRAILER CARRY ONE EXTRA        *
001373*    INTEGER DIGIT (S9(13) RATHER THAN S9(12)) SINCE THEY SUM     *
001374*    EVERY EVENT IN THE RUN AND COULD OVERFLOW A SINGLE           *
001375*    TRANSACTION'S PIC.                                           *
001376*-----------------------------------------------------------------*
001380         10  FILLER                    PIC X(70).
001381*-----------------------------------------------------------------*
001382*    AUDIT-TRANS-FILE IS READ ENTIRELY FOR ITS TRAILER - THE      *
001383*    RUN CONTROL TOTALS TPE.TIP02 WROTE AT END OF POSTING - AND   *
001384*    ITS DETAIL RECORDS PURELY TO BUMP EACH PORTFOLIO'S           *
001385*    TRANSACTION COUNT IN 1220 BELOW.                             *
001386*-----------------------------------------------------------------*
001390 FD  SUMMARY-RPT.
001400 01  SUMMARY-PRINT-LINE               PIC X(132).
001401*-----------------------------------------------------------------*
001402*    132 COLUMNS MATCHES STANDARD WIDE-CARRIAGE PRINTER STOCK -   *
001403*    SEE THE 04/02/91 DOK CHANGE ABOVE THAT WIDENED THE DETAIL    *
001404*    LINE TO FIT THE PCT-OF-COST COLUMN.                          *
001405*-----------------------------------------------------------------*
001410 WORKING-STORAGE SECTION.
001420 01  WS-SWITCHES.
001430     05  WS-EOF-MASTER-SW               PIC X(1) VALUE 'N'.
001440         88  WS-EOF-MASTER                  VALUE 'Y'.
001450     05  WS-EOF-POSITION-SW             PIC X(1) VALUE 'N'.
001460         88  WS-EOF-POSITION                VALUE 'Y'.
001470     05  WS-EOF-AUDIT-SW                PIC X(1) VALUE 'N'.
001480         88  WS-EOF-AUDIT                    VALUE 'Y'.
001481*-----------------------------------------------------------------*
001482*    THREE SEPARATE EOF SWITCHES, ONE PER INPUT FILE - ALL        *
001483*    THREE FILES ARE LOADED TO COMPLETION BEFORE ANY PRINTING     *
001484*    STARTS, SO THE SWITCHES NEVER NEED TO BE RESET MID-RUN.      *
001485*-----------------------------------------------------------------*
001490 01  PORTFOLIO-TABLE.
001500     05  PORTFOLIO-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
001510         10  PT-PORT-ID                PIC 9(4).
001520         10  PT-PORT-NAME              PIC X(20).
001530         10  PT-EXCHANGE               PIC X(12).
001540         10  PT-CASH-BALANCE          PIC S9(12)V9(8)
001550                                       SIGN TRAILING SEPARATE.
001560         10  PT-TOTAL-VALUE           PIC S9(12)V9(8)
001570                                       SIGN TRAILING SEPARATE.
001580         10  PT-UNREAL-PNL            PIC S9(12)V9(8)
001590                                       SIGN TRAILING SEPARATE.
001600         10  PT-REAL-PNL              PIC S9(12)V9(8)
001610                                       SIGN TRAILING SEPARATE.
001620         10  PT-TOTAL-PNL             PIC S9(12)V9(8)
001630                                       SIGN TRAILING SEPARATE.
001640         10  PT-OPEN-POS-CT            PIC 9(5) COMP.
001650         10  PT-TRANS-CT               PIC 9(5) COMP.
001651*-----------------------------------------------------------------*
001652*    PT-OPEN-POS-CT AND PT-TRANS-CT ARE BOTH BUILT BY THIS        *
001653*    PROGRAM, NOT CARRIED FROM THE MASTER FILE - PER THE          *
001654*    06/07/94 RMH CHANGE, THE TRANSACTION COUNT ON THE OLD        *
001655*    HEADER WAS RECOUNTED HERE RATHER THAN SOURCED FROM A FIELD   *
001656*    THAT TPE.TIP02 NEVER ACTUALLY MAINTAINED.                    *
001657*-----------------------------------------------------------------*
001660 01  WS-PORT-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
001670 01  POSITION-TABLE.
001680     05  POSITION-ENTRY OCCURS 2000 TIMES INDEXED BY PS-IDX.
001690         10  PS-PORT-ID                PIC 9(4).
001700         10  PS-ASSET-NAME             PIC X(30).
001710         10  PS-QUANTITY              PIC S9(12)V9(8)
001720                                       SIGN TRAILING SEPARATE.
001730         10  PS-AVG-ENTRY             PIC S9(12)V9(8)
001740                                       SIGN TRAILING SEPARATE.
001750         10  PS-CURR-PRICE            PIC S9(12)V9(8)
001760                                       SIGN TRAILING SEPARATE.
001770         10  PS-UNREAL-PNL            PIC S9(12)V9(8)
001780                                       SIGN TRAILING SEPARATE.
001790         10  PS-PNL-PCT               PIC S9(6)V9(4)
001800                                       SIGN TRAILING SEPARATE.
001810         10  PS-OPEN-FLAG              PIC X(1).
001820 01  WS-POSN-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
001821*-----------------------------------------------------------------*
001822*    POSITION-TABLE HERE CARRIES ONLY OPEN POSITIONS - 1110       *
001823*    BELOW SKIPS A CLOSED POSITION ON LOAD, UNLIKE TPE.TIP02 AND  *
001824*    PRV.TIP03 WHICH MUST KEEP CLOSED POSITIONS IN CORE TO        *
001825*    REWRITE THE FILE.                                            *
001826*-----------------------------------------------------------------*
001830 01  WS-SUBSCRIPTS.
001840     05  WS-PT-SUB                     PIC 9(5) COMP VALUE 0.
001850     05  WS-PS-SUB                     PIC 9(5) COMP VALUE 0.
001860 01  WS-AUDIT-TRAILER-SAVE.
001870     05  WS-SAVE-EVENTS-READ           PIC 9(7).
001880     05  WS-SAVE-EVENTS-POSTED         PIC 9(7).
001890     05  WS-SAVE-EVENTS-REJECTED       PIC 9(7).
001900     05  WS-SAVE-TOTAL-DEPOSITED      PIC S9(13)V9(8)
001910                                       SIGN TRAILING SEPARATE.
001920     05  WS-SAVE-TOTAL-WITHDRAWN      PIC S9(13)V9(8)
001930                                       SIGN TRAILING SEPARATE.
001940     05  WS-SAVE-TOTAL-BOUGHT         PIC S9(13)V9(8)
001950                                       SIGN TRAILING SEPARATE.
001960     05  WS-SAVE-TOTAL-SOLD           PIC S9(13)V9(8)
001970                                       SIGN TRAILING SEPARATE.
001980     05  WS-SAVE-TOTAL-FEES           PIC S9(13)V9(8)
001990                                       SIGN TRAILING SEPARATE.
001991*-----------------------------------------------------------------*
001992*    WS-AUDIT-TRAILER-SAVE HOLDS THE SINGLE TRAILER RECORD'S      *
001993*    FIGURES UNTIL 2000-PRINT-GRAND-TOTALS RUNS AT THE VERY END   *
001994*    OF THE REPORT - THE TRAILER IS READ ONCE IN 1200 AND NEVER   *
001995*    TOUCHED AGAIN UNTIL THEN.                                    *
001996*-----------------------------------------------------------------*
002000*---------------------------------------------------------------*
002010*   REPORT LINE LAYOUTS                                         *
002020*---------------------------------------------------------------*
002030 01  WS-RULE-LINE                      PIC X(60) VALUE ALL '='.
002040 01  WS-TITLE-LINE.
002050     05  FILLER                        PIC X(11) VALUE
002060                                        'PORTFOLIO: '.
002070     05  HL-PORT-NAME                   PIC X(20).
002080     05  FILLER                        PIC X(12) VALUE SPACE.
002090     05  FILLER                        PIC X(10) VALUE
002100                                        'EXCHANGE: '.
002110     05  HL-EXCHANGE                    PIC X(12).
002120 01  WS-AMOUNT-LINE.
002130     05  WS-AMOUNT-LABEL               PIC X(19).
002140     05  FILLER                        PIC X(2) VALUE '$ '.
002150     05  WS-AMOUNT-ED                  PIC ZZZ,ZZZ,ZZ9.99-.
002160 01  WS-COUNT-LINE.
002170     05  FILLER                        PIC X(19) VALUE
002180                                        'OPEN POSITIONS:    '.
002190     05  WS-OPEN-CT-ED                 PIC ZZZ9.
002200     05  FILLER                        PIC X(8) VALUE SPACE.
002210     05  FILLER                        PIC X(14) VALUE
002220                                        'TRANSACTIONS: '.
002230     05  WS-TRANS-CT-ED                PIC ZZZ9.
002240 01  WS-COLUMN-HEADING-LINE.
002250     05  FILLER                        PIC X(30) VALUE
002260                                        'ASSET NAME'.
002270     05  FILLER                        PIC X(13) VALUE
002280                                        '          QTY'.
002290     05  FILLER                        PIC X(12) VALUE
002300                                        '       ENTRY'.
002310     05  FILLER                        PIC X(12) VALUE
002320                                        '     CURRENT'.
002330     05  FILLER                        PIC X(12) VALUE
002340                                        '         P&L'.
002350     05  FILLER                        PIC X(9)  VALUE
002360                                        '      PCT'.
002361*-----------------------------------------------------------------*
002362*    COLUMN HEADINGS ARE BUILT FROM LITERAL FILLER, NOT EDITED    *
002363*    FROM DATA - THE WIDTHS BELOW IN WS-DETAIL-LINE MUST LINE UP  *
002364*    UNDER THESE HEADINGS EXACTLY, WHICH IS WHAT THE 03/01/04     *
002365*    RMH CHANGE BELOW WENT BACK AND FIXED.                        *
002366*-----------------------------------------------------------------*
002370 01  WS-DETAIL-LINE.
002380     05  DL-ASSET-NAME                 PIC X(30).
002390     05  DL-QTY                        PIC ZZZ,ZZ9.9999-.
002400     05  DL-ENTRY                      PIC ZZ,ZZ9.9999-.
002410     05  DL-CURRENT                    PIC ZZ,ZZ9.9999-.
002420     05  DL-PNL                        PIC ZZZ,ZZZ9.99-.
002430     05  DL-PCT                        PIC ZZZZ9.99-.
002431*-----------------------------------------------------------------*
002432*    QTY, ENTRY AND CURRENT CARRY 4 DECIMAL PLACES TO MATCH THE   *
002433*    PRECISION STORED ON THE POSITION FILE ITSELF - P AND L AND   *
002434*    PCT ARE EDITED TO ONLY 2 DECIMALS SINCE THE AUDIT GROUP      *
002435*    NEVER ASKED FOR MORE PRECISION THAN A PENNY ON THOSE TWO     *
002436*    COLUMNS - SEE THE 03/08/04 RMH CHANGE ABOVE.                 *
002437*-----------------------------------------------------------------*
002440 01  WS-GRAND-TOTAL-LINE.
002450     05  WS-GT-LABEL                   PIC X(24).
002460     05  WS-GT-VALUE                   PIC Z,ZZZ,ZZ9.
002470 01  WS-GRAND-TOTAL-AMT-LINE.
002480     05  WS-GTA-LABEL                  PIC X(24).
002490     05  FILLER                        PIC X(2) VALUE '$ '.
002500     05  WS-GTA-VALUE                  PIC ZZZ,ZZZ,ZZ9.99-.
002501*-----------------------------------------------------------------*
002502*    TWO SEPARATE GRAND-TOTAL LINE LAYOUTS - ONE FOR THE PLAIN    *
002503*    EVENT COUNTS, ONE FOR THE DOLLAR TOTALS - SINCE A COUNT      *
002504*    HAS NO DECIMAL PLACES OR DOLLAR SIGN AND SHARING ONE         *
002505*    LAYOUT WOULD EITHER WASTE A SIGN POSITION ON THE COUNTS OR   *
002506*    LOSE PENNIES ON THE AMOUNTS.                                 *
002507*-----------------------------------------------------------------*
002510 PROCEDURE DIVISION.
002520 0000-MAIN-LINE.
002530     PERFORM 1000-LOAD-PORTFOLIO-TABLE THRU 1000-EXIT.
002540     PERFORM 1100-LOAD-POSITION-TABLE THRU 1100-EXIT.
002550     PERFORM 1200-LOAD-AUDIT-TRAILER THRU 1200-EXIT.
002560     OPEN OUTPUT SUMMARY-RPT.
002561*-----------------------------------------------------------------*
002562*    THE REPORT FILE IS OPENED FOR OUTPUT ONLY AFTER ALL THREE    *
002563*    INPUT FILES ARE FULLY LOADED AND CLOSED - NO INTERLEAVING    *
002564*    OF READS AND WRITES.                                         *
002565*-----------------------------------------------------------------*
002570     MOVE 0 TO WS-PT-SUB.
002580     PERFORM 1000-PRINT-PORTFOLIO-SECTION THRU 1000-SXIT
002590         UNTIL WS-PT-SUB >= WS-PORT-TABLE-COUNT.
002600     PERFORM 2000-PRINT-GRAND-TOTALS THRU 2000-EXIT.
002610     CLOSE SUMMARY-RPT.
002620     STOP RUN.
002621*-----------------------------------------------------------------*
002622*    THREE LOAD STEPS FILL THE TABLES FROM THE THREE INPUT        *
002623*    FILES BEFORE A SINGLE LINE IS PRINTED - THE REPORT ITSELF    *
002624*    NEVER RE-READS A FILE, IT ONLY WALKS THE IN-CORE TABLES      *
002625*    PORTFOLIO BY PORTFOLIO.                                      *
002626*-----------------------------------------------------------------*
002630*---------------------------------------------------------------*
002640*   1000 - LOAD PORTFOLIO MASTER INTO TABLE                     *
002650*---------------------------------------------------------------*
002660 1000-LOAD-PORTFOLIO-TABLE.
002670     OPEN INPUT PORTFOLIO-MASTER.
002680     READ PORTFOLIO-MASTER
002690         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
002700 1010-ADD-MASTER-TO-TABLE.
002710     IF WS-EOF-MASTER
002720         GO TO 1015-CLOSE-MASTER.
002730     IF NOT PMR-TYPE-MASTER
002740         GO TO 1010-READ-NEXT.
002750     ADD 1 TO WS-PORT-TABLE-COUNT.
002760     SET PT-IDX TO WS-PORT-TABLE-COUNT.
002770     MOVE PMR-PORT-ID        TO PT-PORT-ID (PT-IDX).
002780     MOVE PMR-PORT-NAME      TO PT-PORT-NAME (PT-IDX).
002790     MOVE PMR-EXCHANGE       TO PT-EXCHANGE (PT-IDX).
002800     MOVE PMR-CASH-BALANCE   TO PT-CASH-BALANCE (PT-IDX).
002810     MOVE PMR-TOTAL-VALUE    TO PT-TOTAL-VALUE (PT-IDX).
002820     MOVE PMR-UNREAL-PNL     TO PT-UNREAL-PNL (PT-IDX).
002830     MOVE PMR-REAL-PNL       TO PT-REAL-PNL (PT-IDX).
002840     COMPUTE PT-TOTAL-PNL (PT-IDX) =
002850         PMR-UNREAL-PNL + PMR-REAL-PNL.
002851*-----------------------------------------------------------------*
002852*    TOTAL P AND L IS COMPUTED ONCE HERE AT LOAD TIME, NOT        *
002853*    RECOMPUTED EVERY TIME THE HEADER BLOCK PRINTS - PER THE      *
002854*    10/19/92 MJP CHANGE ABOVE.                                   *
002855*-----------------------------------------------------------------*
002860     MOVE ZERO               TO PT-OPEN-POS-CT (PT-IDX).
002870     MOVE ZERO               TO PT-TRANS-CT (PT-IDX).
002871*-----------------------------------------------------------------*
002872*    BOTH COUNTERS START AT ZERO HERE AND ARE BUMPED LATER BY     *
002873*    1120-BUMP-PORTFOLIO-COUNT (WHILE LOADING POSITIONS) AND      *
002874*    1220-BUMP-TRANS-COUNT (WHILE SCANNING THE AUDIT TRAILER).    *
002875*-----------------------------------------------------------------*
002880 1010-READ-NEXT.
002890     READ PORTFOLIO-MASTER
002900         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
002910     GO TO 1010-ADD-MASTER-TO-TABLE.
002920 1015-CLOSE-MASTER.
002930     CLOSE PORTFOLIO-MASTER.
002940 1000-EXIT.
002950     EXIT.
002960*---------------------------------------------------------------*
002970*   1100 - LOAD POSITION FILE INTO TABLE, COUNT OPEN POSITIONS  *
002980*---------------------------------------------------------------*
002990 1100-LOAD-POSITION-TABLE.
003000     OPEN INPUT POSITION-FILE.
003010     READ POSITION-FILE
003020         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
003030 1110-ADD-POSITION-TO-TABLE.
003040     IF WS-EOF-POSITION
003050         GO TO 1115-CLOSE-POSITION.
003060     IF NOT POS-TYPE-DETAIL
003070         GO TO 1110-READ-NEXT.
003071*-----------------------------------------------------------------*
003072*    A TRAILER RECORD ON THE POSITION FILE IS SKIPPED THE SAME    *
003073*    WAY THE MASTER TRAILER IS SKIPPED IN 1010 ABOVE.             *
003074*-----------------------------------------------------------------*
003080     IF POS-OPEN-FLAG NOT = 'Y'
003090         GO TO 1110-READ-NEXT.
003100     ADD 1 TO WS-POSN-TABLE-COUNT.
003110     SET PS-IDX TO WS-POSN-TABLE-COUNT.
003120     MOVE POS-PORT-ID        TO PS-PORT-ID (PS-IDX).
003130     MOVE POS-ASSET-NAME     TO PS-ASSET-NAME (PS-IDX).
003140     MOVE POS-QUANTITY       TO PS-QUANTITY (PS-IDX).
003150     MOVE POS-AVG-ENTRY      TO PS-AVG-ENTRY (PS-IDX).
003160     MOVE POS-CURR-PRICE     TO PS-CURR-PRICE (PS-IDX).
003170     MOVE POS-UNREAL-PNL     TO PS-UNREAL-PNL (PS-IDX).
003180     MOVE POS-PNL-PCT        TO PS-PNL-PCT (PS-IDX).
003190     MOVE POS-OPEN-FLAG      TO PS-OPEN-FLAG (PS-IDX).
003191*-----------------------------------------------------------------*
003192*    POS-OPEN-FLAG IS ALWAYS 'Y' BY THE TIME A POSITION REACHES   *
003193*    THIS MOVE - THE GUARD TWO LINES ABOVE ALREADY SKIPPED ANY    *
003194*    CLOSED POSITION - CARRIED ANYWAY FOR SYMMETRY WITH THE       *
003195*    OTHER PROGRAMS' POSITION-TABLE LAYOUTS.                      *
003196*-----------------------------------------------------------------*
003200     PERFORM 1120-BUMP-PORTFOLIO-COUNT THRU 1120-EXIT.
003201*-----------------------------------------------------------------*
003202*    EVERY OPEN POSITION LOADED BUMPS ITS OWNING PORTFOLIO'S      *
003203*    OPEN-POSITION COUNT IMMEDIATELY - THE COUNT IS NOT           *
003204*    DERIVED LATER BY SCANNING POSITION-TABLE A SECOND TIME.      *
003205*-----------------------------------------------------------------*
003210 1110-READ-NEXT.
003220     READ POSITION-FILE
003230         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
003240     GO TO 1110-ADD-POSITION-TO-TABLE.
003250 1115-CLOSE-POSITION.
003260     CLOSE POSITION-FILE.
003270 1100-EXIT.
003280     EXIT.
003290 1120-BUMP-PORTFOLIO-COUNT.
003300     MOVE 0 TO WS-PT-SUB.
003310 1121-SEARCH-PORTFOLIO.
003320     ADD 1 TO WS-PT-SUB.
003330     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003340         GO TO 1120-EXIT.
003350     IF PT-PORT-ID (WS-PT-SUB) = POS-PORT-ID
003360         ADD 1 TO PT-OPEN-POS-CT (WS-PT-SUB)
003370         GO TO 1120-EXIT.
003380     GO TO 1121-SEARCH-PORTFOLIO.
003381*-----------------------------------------------------------------*
003382*    A POSITION WHOSE PORTFOLIO-ID IS NOT FOUND FALLS THROUGH     *
003383*    WITHOUT BUMPING ANY COUNT - CANNOT HAPPEN IN PRACTICE SINCE  *
003384*    A POSITION IS NEVER WRITTEN FOR A PORTFOLIO THAT DOES NOT    *
003385*    EXIST ON THE MASTER.                                         *
003386*-----------------------------------------------------------------*
003390 1120-EXIT.
003400     EXIT.
003401*-----------------------------------------------------------------*
003402*    1120-BUMP-PORTFOLIO-COUNT RUNS ONCE PER POSITION LOADED,     *
003403*    NOT ONCE PER PORTFOLIO - WITH 2000 POSITIONS AND 300         *
003404*    PORTFOLIOS THAT IS UP TO 600,000 COMPARES WORST CASE, BUT    *
003405*    THE NIGHTLY VOLUME NEVER CAME CLOSE TO THAT BOUND.           *
003406*-----------------------------------------------------------------*
003410*---------------------------------------------------------------*
003420*   1200 - READ THE AUDIT TRAILER FOR THE RUN CONTROL TOTALS    *
003430*---------------------------------------------------------------*
003440 1200-LOAD-AUDIT-TRAILER.
003450     OPEN INPUT AUDIT-TRANS-FILE.
003460     READ AUDIT-TRANS-FILE
003470         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW.
003480 1210-READ-AUDIT-LOOP.
003490     IF WS-EOF-AUDIT
003500         GO TO 1200-EXIT.
003510     IF TRN-TYPE-TRAILER
003520         MOVE TRL-EVENTS-READ     TO WS-SAVE-EVENTS-READ
003530         MOVE TRL-EVENTS-POSTED   TO WS-SAVE-EVENTS-POSTED
003540         MOVE TRL-EVENTS-REJECTED TO WS-SAVE-EVENTS-REJECTED
003550         MOVE TRL-TOTAL-DEPOSITED TO WS-SAVE-TOTAL-DEPOSITED
003560         MOVE TRL-TOTAL-WITHDRAWN TO WS-SAVE-TOTAL-WITHDRAWN
003570         MOVE TRL-TOTAL-BOUGHT    TO WS-SAVE-TOTAL-BOUGHT
003580         MOVE TRL-TOTAL-SOLD      TO WS-SAVE-TOTAL-SOLD
003590         MOVE TRL-TOTAL-FEES      TO WS-SAVE-TOTAL-FEES
003591*-----------------------------------------------------------------*
003592*    THE TRAILER RECORD IS THE LAST RECORD ON THE AUDIT FILE -    *
003593*    ONCE ITS EIGHT CONTROL FIGURES ARE SAVED, THE LOOP READS     *
003594*    ONE MORE TIME INTO END OF FILE AND FALLS OUT AT 1200-EXIT.   *
003595*-----------------------------------------------------------------*
003600         GO TO 1215-READ-NEXT-AUDIT.
003610     IF TRN-TYPE-DETAIL
003620         PERFORM 1220-BUMP-TRANS-COUNT THRU 1220-EXIT.
003621*-----------------------------------------------------------------*
003622*    A DETAIL RECORD THAT IS NEITHER HEADER, DETAIL NOR TRAILER   *
003623*    CANNOT OCCUR ON THIS FILE - TRN-RECORD-TYPE-CD IS ALWAYS     *
003624*    ONE OF THE THREE 88-LEVELS DECLARED ON THE FD.               *
003625*-----------------------------------------------------------------*
003630 1215-READ-NEXT-AUDIT.
003640     READ AUDIT-TRANS-FILE
003650         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW.
003660     GO TO 1210-READ-AUDIT-LOOP.
003670 1200-EXIT.
003680     CLOSE AUDIT-TRANS-FILE.
003690     EXIT.
003691*-----------------------------------------------------------------*
003692*    THE AUDIT FILE IS CLOSED HERE, IMMEDIATELY AFTER 1200-EXIT   *
003693*    IS REACHED - NOTHING LATER IN THE RUN EVER REOPENS IT.       *
003694*-----------------------------------------------------------------*
003700*---------------------------------------------------------------*
003710*   1220 - CORRELATE ONE AUDIT DETAIL RECORD TO ITS OWNING      *
003720*   PORTFOLIO BY NAME AND BUMP ITS TRANSACTION COUNT - TKT 0614.*
003730*---------------------------------------------------------------*
003740 1220-BUMP-TRANS-COUNT.
003750     MOVE 0 TO WS-PT-SUB.
003760 1221-SEARCH-PORTFOLIO-TRN.
003770     ADD 1 TO WS-PT-SUB.
003780     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003790         GO TO 1220-EXIT.
003800     IF PT-PORT-NAME (WS-PT-SUB) = TRN-PORT-NAME
003810         ADD 1 TO PT-TRANS-CT (WS-PT-SUB)
003820         GO TO 1220-EXIT.
003830     GO TO 1221-SEARCH-PORTFOLIO-TRN.
003831*-----------------------------------------------------------------*
003832*    MATCHED ON TRN-PORT-NAME RATHER THAN A NUMERIC PORTFOLIO     *
003833*    ID - THE AUDIT RECORD LAYOUT CARRIES THE NAME, NOT THE ID,   *
003834*    SO THAT IS WHAT IS COMPARED - SEE THE 09/18/03 RMH CHANGE    *
003835*    ABOVE THAT FIXED THE ORIGINAL MISMATCH.                      *
003836*-----------------------------------------------------------------*
003840 1220-EXIT.
003850     EXIT.
003860*---------------------------------------------------------------*
003870*   1000-PRINT - ONE PORTFOLIO SECTION PER ITERATION            *
003880*---------------------------------------------------------------*
003890 1000-PRINT-PORTFOLIO-SECTION.
003900     ADD 1 TO WS-PT-SUB.
003910     PERFORM 1100-PRINT-HEADER-BLOCK THRU 1100-EXIT.
003920     PERFORM 1200-PRINT-COLUMN-HEADINGS THRU 1200-EXIT.
003921*-----------------------------------------------------------------*
003922*    HEADER BLOCK PRINTS FIRST, COLUMN HEADINGS SECOND, THEN      *
003923*    THE DETAIL LOOP - A PORTFOLIO WITH ZERO OPEN POSITIONS       *
003924*    STILL GETS ITS OWN COLUMN HEADING LINE WITH NO ROWS          *
003925*    UNDER IT.                                                    *
003926*-----------------------------------------------------------------*
003930     MOVE 0 TO WS-PS-SUB.
003940     PERFORM 1300-PRINT-DETAIL-LINE THRU 1300-EXIT
003950         UNTIL WS-PS-SUB >= WS-POSN-TABLE-COUNT.
003951*-----------------------------------------------------------------*
003952*    THE DETAIL LOOP SCANS THE ENTIRE POSITION TABLE FOR EVERY    *
003953*    PORTFOLIO SECTION, NOT JUST THAT PORTFOLIO'S SLICE - 1300    *
003954*    BELOW SKIPS ANY POSITION WHOSE OWNING PORTFOLIO DOES NOT     *
003955*    MATCH THE ONE CURRENTLY PRINTING.                            *
003956*-----------------------------------------------------------------*
003960 1000-SXIT.
003970     EXIT.
003980 1100-PRINT-HEADER-BLOCK.
003990     MOVE WS-RULE-LINE TO SUMMARY-PRINT-LINE.
004000     WRITE SUMMARY-PRINT-LINE.
004001*-----------------------------------------------------------------*
004002*    A RULE LINE OF EQUAL SIGNS OPENS EVERY PORTFOLIO SECTION -   *
004003*    THE SAME WS-RULE-LINE CLOSES THE HEADER BLOCK BELOW AND      *
004004*    OPENS THE GRAND-TOTAL BLOCK AT THE END OF THE RUN.           *
004005*-----------------------------------------------------------------*
004010     MOVE SPACE TO WS-TITLE-LINE.
004020     MOVE PT-PORT-NAME (WS-PT-SUB) TO HL-PORT-NAME.
004030     MOVE PT-EXCHANGE (WS-PT-SUB)  TO HL-EXCHANGE.
004040     MOVE WS-TITLE-LINE TO SUMMARY-PRINT-LINE.
004050     WRITE SUMMARY-PRINT-LINE.
004060     MOVE WS-RULE-LINE TO SUMMARY-PRINT-LINE.
004070     WRITE SUMMARY-PRINT-LINE.
004080     MOVE 'CASH BALANCE:      ' TO WS-AMOUNT-LABEL.
004090     MOVE PT-CASH-BALANCE (WS-PT-SUB) TO WS-AMOUNT-ED.
004100     MOVE WS-AMOUNT-LINE TO SUMMARY-PRINT-LINE.
004110     WRITE SUMMARY-PRINT-LINE.
004120     MOVE 'TOTAL VALUE:       ' TO WS-AMOUNT-LABEL.
004130     MOVE PT-TOTAL-VALUE (WS-PT-SUB) TO WS-AMOUNT-ED.
004140     MOVE WS-AMOUNT-LINE TO SUMMARY-PRINT-LINE.
004150     WRITE SUMMARY-PRINT-LINE.
004160     MOVE 'UNREALIZED P&L:    ' TO WS-AMOUNT-LABEL.
004170     MOVE PT-UNREAL-PNL (WS-PT-SUB) TO WS-AMOUNT-ED.
004180     MOVE WS-AMOUNT-LINE TO SUMMARY-PRINT-LINE.
004190     WRITE SUMMARY-PRINT-LINE.
004200     MOVE 'REALIZED P&L:      ' TO WS-AMOUNT-LABEL.
004210     MOVE PT-REAL-PNL (WS-PT-SUB) TO WS-AMOUNT-ED.
004220     MOVE WS-AMOUNT-LINE TO SUMMARY-PRINT-LINE.
004230     WRITE SUMMARY-PRINT-LINE.
004240     MOVE 'TOTAL P&L:         ' TO WS-AMOUNT-LABEL.
004250     MOVE PT-TOTAL-PNL (WS-PT-SUB) TO WS-AMOUNT-ED.
004260     MOVE WS-AMOUNT-LINE TO SUMMARY-PRINT-LINE.
004270     WRITE SUMMARY-PRINT-LINE.
004280     MOVE PT-OPEN-POS-CT (WS-PT-SUB) TO WS-OPEN-CT-ED.
004290     MOVE PT-TRANS-CT (WS-PT-SUB)    TO WS-TRANS-CT-ED.
004300     MOVE WS-COUNT-LINE TO SUMMARY-PRINT-LINE.
004310     WRITE SUMMARY-PRINT-LINE.
004311*-----------------------------------------------------------------*
004312*    OPEN POSITION AND TRANSACTION COUNTS PRINT TOGETHER ON ONE   *
004313*    LINE AS THE LAST PART OF THE HEADER BLOCK, RIGHT BEFORE      *
004314*    THE COLUMN HEADINGS.                                         *
004315*-----------------------------------------------------------------*
004320*-----------------------------------------------------------------*
004330*    THE SIX AMOUNT AND COUNT LINES BELOW THE TITLE ARE PRINTED   *
004340*    IN A FIXED ORDER REGARDLESS OF WHICH FIGURES ARE ZERO -      *
004350*    A PORTFOLIO WITH NO OPEN POSITIONS STILL GETS A FULL         *
004360*    HEADER BLOCK, JUST NO DETAIL LINES BELOW IT.                 *
004370*-----------------------------------------------------------------*
004380 1100-EXIT.
004390     EXIT.
004400 1200-PRINT-COLUMN-HEADINGS.
004410     MOVE WS-COLUMN-HEADING-LINE TO SUMMARY-PRINT-LINE.
004420     WRITE SUMMARY-PRINT-LINE.
004421*-----------------------------------------------------------------*
004422*    COLUMN HEADINGS PRINT ONCE PER PORTFOLIO SECTION, NOT ONCE   *
004423*    PER RUN - A LONG REPORT OF MANY PORTFOLIOS REPEATS THE       *
004424*    HEADING LINE ABOVE EVERY BLOCK OF DETAIL LINES.              *
004425*-----------------------------------------------------------------*
004430 1200-EXIT.
004440     EXIT.
004450 1300-PRINT-DETAIL-LINE.
004460     ADD 1 TO WS-PS-SUB.
004470     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
004480         GO TO 1300-EXIT.
004490     IF PS-PORT-ID (WS-PS-SUB) NOT = PT-PORT-ID (WS-PT-SUB)
004500         GO TO 1300-EXIT.
004501*-----------------------------------------------------------------*
004502*    A POSITION BELONGING TO A LATER PORTFOLIO IN THE TABLE       *
004503*    SIMPLY EXITS WITHOUT PRINTING - 1000-PRINT-PORTFOLIO-        *
004504*    SECTION WILL REACH IT ON A LATER ITERATION WHEN WS-PT-SUB    *
004505*    ADVANCES TO THAT PORTFOLIO.                                  *
004506*-----------------------------------------------------------------*
004510*-----------------------------------------------------------------*
004520*    THIS IS THE ONLY PLACE A POSITION IS MATCHED TO ITS          *
004530*    PORTFOLIO DURING PRINTING - THE TABLE IS NOT SORTED BY       *
004540*    PORTFOLIO, SO EVERY DETAIL LINE CALL RE-SCANS FROM           *
004550*    WHEREVER WS-PS-SUB LEFT OFF LAST TIME.                       *
004560*-----------------------------------------------------------------*
004570     MOVE SPACE TO WS-DETAIL-LINE.
004580     MOVE PS-ASSET-NAME (WS-PS-SUB)  TO DL-ASSET-NAME.
004590     MOVE PS-QUANTITY (WS-PS-SUB)    TO DL-QTY.
004600     MOVE PS-AVG-ENTRY (WS-PS-SUB)   TO DL-ENTRY.
004610     MOVE PS-CURR-PRICE (WS-PS-SUB)  TO DL-CURRENT.
004620     MOVE PS-UNREAL-PNL (WS-PS-SUB)  TO DL-PNL.
004630     MOVE PS-PNL-PCT (WS-PS-SUB)     TO DL-PCT.
004640     MOVE WS-DETAIL-LINE TO SUMMARY-PRINT-LINE.
004650     WRITE SUMMARY-PRINT-LINE.
004660*-----------------------------------------------------------------*
004670*    DETAIL LINES PRINT IN POSITION FILE ARRIVAL ORDER WITHIN A   *
004680*    PORTFOLIO, NOT RESEQUENCED BY ASSET NAME OR ANY OTHER KEY -  *
004690*    PER THE 04/04/02 PKN CHANGE ABOVE.                           *
004700*-----------------------------------------------------------------*
004710 1300-EXIT.
004720     EXIT.
004730*---------------------------------------------------------------*
004740*   2000 - GRAND TOTAL BLOCK - RUN CONTROL TOTALS               *
004750*---------------------------------------------------------------*
004760 2000-PRINT-GRAND-TOTALS.
004770     MOVE WS-RULE-LINE TO SUMMARY-PRINT-LINE.
004780     WRITE SUMMARY-PRINT-LINE.
004790     MOVE SPACE TO WS-GRAND-TOTAL-LINE.
004800     MOVE 'EVENTS READ:            ' TO WS-GT-LABEL.
004810     MOVE WS-SAVE-EVENTS-READ TO WS-GT-VALUE.
004820     MOVE WS-GRAND-TOTAL-LINE TO SUMMARY-PRINT-LINE.
004830     WRITE SUMMARY-PRINT-LINE.
004840     MOVE 'EVENTS POSTED:          ' TO WS-GT-LABEL.
004850     MOVE WS-SAVE-EVENTS-POSTED TO WS-GT-VALUE.
004860     MOVE WS-GRAND-TOTAL-LINE TO SUMMARY-PRINT-LINE.
004870     WRITE SUMMARY-PRINT-LINE.
004880     MOVE 'EVENTS REJECTED:        ' TO WS-GT-LABEL.
004890     MOVE WS-SAVE-EVENTS-REJECTED TO WS-GT-VALUE.
004900     MOVE WS-GRAND-TOTAL-LINE TO SUMMARY-PRINT-LINE.
004910     WRITE SUMMARY-PRINT-LINE.
004911*-----------------------------------------------------------------*
004912*    THE THREE EVENT-COUNT LINES USE WS-GRAND-TOTAL-LINE, THE     *
004913*    PLAIN-COUNT LAYOUT - THE FIVE DOLLAR-AMOUNT LINES BELOW      *
004914*    SWITCH TO WS-GRAND-TOTAL-AMT-LINE INSTEAD.                   *
004915*-----------------------------------------------------------------*
004920*-----------------------------------------------------------------*
004930*    EVENTS READ, POSTED AND REJECTED ARE PLAIN COUNTS WITH NO    *
004940*    DOLLAR SIGN - THE FIVE DOLLAR TOTALS BELOW EACH CARRY A      *
004950*    LEADING '$ ' LITERAL PER THE GTA LINE LAYOUT ABOVE.          *
004960*-----------------------------------------------------------------*
004970     MOVE SPACE TO WS-GRAND-TOTAL-AMT-LINE.
004980     MOVE 'TOTAL DEPOSITED:        ' TO WS-GTA-LABEL.
004990     MOVE WS-SAVE-TOTAL-DEPOSITED TO WS-GTA-VALUE.
005000     MOVE WS-GRAND-TOTAL-AMT-LINE TO SUMMARY-PRINT-LINE.
005010     WRITE SUMMARY-PRINT-LINE.
005020     MOVE 'TOTAL WITHDRAWN:        ' TO WS-GTA-LABEL.
005030     MOVE WS-SAVE-TOTAL-WITHDRAWN TO WS-GTA-VALUE.
005040     MOVE WS-GRAND-TOTAL-AMT-LINE TO SUMMARY-PRINT-LINE.
005050     WRITE SUMMARY-PRINT-LINE.
005060     MOVE 'TOTAL BUY COST:         ' TO WS-GTA-LABEL.
005070     MOVE WS-SAVE-TOTAL-BOUGHT TO WS-GTA-VALUE.
005080     MOVE WS-GRAND-TOTAL-AMT-LINE TO SUMMARY-PRINT-LINE.
005090     WRITE SUMMARY-PRINT-LINE.
005100     MOVE 'TOTAL SELL PROCEEDS:    ' TO WS-GTA-LABEL.
005110     MOVE WS-SAVE-TOTAL-SOLD TO WS-GTA-VALUE.
005120     MOVE WS-GRAND-TOTAL-AMT-LINE TO SUMMARY-PRINT-LINE.
005130     WRITE SUMMARY-PRINT-LINE.
005140     MOVE 'TOTAL FEES:             ' TO WS-GTA-LABEL.
005150     MOVE WS-SAVE-TOTAL-FEES TO WS-GTA-VALUE.
005160     MOVE WS-GRAND-TOTAL-AMT-LINE TO SUMMARY-PRINT-LINE.
005170     WRITE SUMMARY-PRINT-LINE.
005180 2000-EXIT.
005190     EXIT.
005191*-----------------------------------------------------------------*
005192*    THE REPORT FILE IS CLOSED BY 0000-MAIN-LINE AFTER THIS       *
005193*    PARAGRAPH RETURNS, NOT HERE - 2000-PRINT-GRAND-TOTALS HAS    *
005194*    NO FILE-CONTROL LOGIC OF ITS OWN.                            *
005195*-----------------------------------------------------------------*
