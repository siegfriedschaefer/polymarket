000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. FUNDS-POSTING.
000030 AUTHOR. D. OKAFOR.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 04/18/1989.
000060 DATE-COMPILED. 06/21/2000.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   F U N D S   P O S T I N G                                   *
000110*                                                               *
000120*   CALLED SUBPROGRAM - NO FILES OF ITS OWN.  CALLED FROM       *
000130*   TPE.TIP02 ONCE PER DEPOSIT OR WITHDRAWAL EVENT SO THAT      *
000140*   CASH-BALANCE VALIDATION ON A WITHDRAWAL ALWAYS SEES THE     *
000150*   PORTFOLIO'S TRUE BALANCE AT THAT POINT IN ARRIVAL ORDER -   *
000160*   INCLUDING ANY BUY THAT CAME BEFORE IT AND DROVE THE         *
000170*   BALANCE NEGATIVE (BUYS CARRY NO FUNDS CHECK BY DESIGN).     *
000180*   SPLITTING FUNDS POSTING INTO ITS OWN JOB STEP WAS           *
000190*   CONSIDERED AND REJECTED - SEE REQ CR-0223 BELOW.            *
000200*                                                               *
000210*   FORMERLY THE SUPER-SHEET DAILY BALANCING DATA FEED.  THE    *
000220*   HEADER/DETAIL/TRAILER DISCIPLINE OF THAT FEED IS KEPT HERE  *
000230*   AS A WORKING-STORAGE EDIT PATTERN EVEN THOUGH THIS MEMBER   *
000240*   NO LONGER OWNS A FILE OF ITS OWN.                           *
000250*                                                               *
000260*---------------------------------------------------------------*
000270*   C H A N G E   L O G                                         *
000280*---------------------------------------------------------------*
000290*   04/18/89  DOK  ORIGINAL PROGRAM - RECUT FROM SUPER-SHEET    * CR-0223 
000300*                  BALANCING FEED TO A CALLABLE FUNDS POSTING   *
000310*                  ROUTINE - TKT CR-0223.                       *
000320*   10/02/89  DOK  WITHDRAWAL OVER BALANCE NOW REJECTED RATHER  *
000330*                  THAN POSTED NEGATIVE - DEPOSIT STAYS         *
000340*                  UNCONDITIONAL.                                *
000350*   05/14/90  MJP  REASON CODE LITERAL "INSUF FUNDS" ADOPTED TO * TKT0299 
000360*                  MATCH AUDIT FILE LAYOUT - TKT 0299.          *
000370*   01/09/92  RMH  LINKAGE NOW PASSES THE PORTFOLIO CASH BALANCE*
000380*                  BY REFERENCE SO THE CALLER'S TABLE ENTRY IS  *
000390*                  UPDATED DIRECTLY - NO RETURN MOVE NEEDED.    *
000400*   07/23/93  DOK  EDIT-CHARACTER WORK AREA ADDED TO TRAP A     *
000410*                  NON-NUMERIC AMOUNT BEFORE IT REACHES THE     *
000420*                  CASH BALANCE COMPUTE - TKT 0351.             *
000430*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881 - *
000440*                  RUN-DATE SPLIT FIELD IS DECORATIVE ONLY.     *
000450*   06/21/00  PKN  REJECT REASON LITERAL STANDARDIZED TO        *
000460*                  "INSUF FUNDS" ACROSS ALL CALLERS - TKT 0556. *
000470*---------------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-4381.
000510 OBJECT-COMPUTER. IBM-4381.
000520 SPECIAL-NAMES.
000530     CLASS NUMERIC-EDIT-CLASS IS '0' THRU '9'
000540     UPSI-0 ON STATUS IS TEST-RUN-SW
000550     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*---------------------------------------------------------------*
000590*   DECORATIVE RUN-DATE AREA, CARRIED OVER FROM THE BALANCING   *
000600*   FEED HEADER - NOT USED IN THE POSTING LOGIC ITSELF.         *
000610*---------------------------------------------------------------*
000620 01  WS-RUN-DATE-AREA.
000630     05  WS-RUN-DATE                   PIC 9(8).
000640     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.
000650         10  WS-RUN-CCYY               PIC 9(4).
000660         10  WS-RUN-MM                 PIC 9(2).
000670         10  WS-RUN-DD                 PIC 9(2).
000680 77  WS-INSUF-FUNDS-SW                 PIC X(1) VALUE 'N'.
000690     88  WS-INSUF-FUNDS                    VALUE 'Y'.
000700 77  WS-EDIT-SUB                        PIC 9(2) COMP VALUE 0.
000710 01  WS-EDIT-WORK-AREA.
000720     05  WS-EDIT-AMOUNT                PIC S9(12)V9(8)
000730                                        SIGN TRAILING SEPARATE.
000740     05  WS-EDIT-CHAR-AREA REDEFINES WS-EDIT-AMOUNT.
000750         10  WS-EDIT-CHAR OCCURS 21 TIMES PIC X(1).
000760 01  WS-WORK-BALANCE-AREA.
000770     05  WS-WORK-BALANCE               PIC S9(12)V9(8)
000780                                        SIGN TRAILING SEPARATE.
000790     05  WS-WORK-BALANCE-SPLIT REDEFINES WS-WORK-BALANCE.
000800         10  FILLER                    PIC X(21).
000810 LINKAGE SECTION.
000812*---------------------------------------------------------------*
000813*   LK-CASH-BALANCE IS THE CALLER'S OWN PORTFOLIO TABLE ENTRY,  *
000814*   PASSED BY REFERENCE - WE UPDATE IT IN PLACE SO THE CALLER   *
000815*   NEVER HAS TO MOVE A RETURN VALUE BACK INTO ITS TABLE.       *
000816*---------------------------------------------------------------*
000820 01  LK-EVENT-TYPE                      PIC X(10).
000830 01  LK-AMOUNT                          PIC S9(12)V9(8)
000840                                         SIGN TRAILING SEPARATE.
000850 01  LK-CASH-BALANCE                    PIC S9(12)V9(8)
000860                                         SIGN TRAILING SEPARATE.
000870 01  LK-STATUS-CD                       PIC X(8).
000880 01  LK-REASON-CD                       PIC X(12).
000890 PROCEDURE DIVISION USING LK-EVENT-TYPE
000900                           LK-AMOUNT
000910                           LK-CASH-BALANCE
000920                           LK-STATUS-CD
000930                           LK-REASON-CD.
000940 0000-MAIN-LINE.
000941*    CALLER (TPE.TIP02) PASSES THE EVENT TYPE, THE RAW AMOUNT,  *
000942*    AND ITS OWN TABLE COPY OF THE CASH BALANCE BY REFERENCE -  *
000943*    WE UPDATE THAT ENTRY DIRECTLY PER THE 01/09/92 RMH CHANGE. *
000944*    STATUS AND REASON ARE RESET HERE SO A PRIOR EVENT'S        *
000945*    REJECT REASON NEVER BLEEDS INTO THIS ONE.                  *
000950     MOVE SPACE TO LK-STATUS-CD.
000960     MOVE SPACE TO LK-REASON-CD.
000965*    EDIT-CHAR-AREA REDEFINE BELOW LETS US WALK THE AMOUNT AS    *
000966*    21 SINGLE BYTES IF A CALLER EVER PASSES SOMETHING NON-      *
000967*    NUMERIC - SEE THE 07/23/93 DOK ENTRY - THE WALK ITSELF IS  *
000968*    NOT CODED HERE BECAUSE TPE.TIP02 EDITS THE EVENT BEFORE    *
000969*    THIS ROUTINE IS EVER CALLED.                                *
000970     MOVE LK-AMOUNT TO WS-EDIT-AMOUNT.
000975*    ONLY TWO EVENT TYPES EVER REACH THIS ROUTINE - BUY AND     *
000976*    SELL EVENTS ARE POSTED BY TPE.TIP02 ITSELF AND NEVER CALL  *
000977*    FUNDS-POSTING AT ALL.                                      *
000980     IF LK-EVENT-TYPE = 'DEPOSIT'
000990         PERFORM 1000-POST-DEPOSIT THRU 1000-EXIT
001000     ELSE
001010         PERFORM 2000-POST-WITHDRAWAL THRU 2000-EXIT.
001020     GOBACK.
001030*---------------------------------------------------------------*
001040*   1000 - DEPOSIT IS UNCONDITIONAL                             *
001050*---------------------------------------------------------------*
001055*   NO UPPER LIMIT IS EDITED ON A DEPOSIT - THE SOURCE SYSTEM   *
001056*   NEVER CARRIED ONE AND NOBODY HAS ASKED FOR ONE SINCE.       *
001060 1000-POST-DEPOSIT.
001070     ADD LK-AMOUNT TO LK-CASH-BALANCE.
001080     MOVE 'POSTED' TO LK-STATUS-CD.
001090 1000-EXIT.
001100     EXIT.
001110*---------------------------------------------------------------*
001120*   2000 - WITHDRAWAL REJECTED IF IT EXCEEDS THE CASH BALANCE   *
001125*   THE COMPARE IS AGAINST THE BALANCE AS OF THIS EVENT IN      *
001126*   ARRIVAL ORDER, WHICH MAY ALREADY REFLECT A BUY THAT RAN     *
001127*   THE BALANCE NEGATIVE - BUYS CARRY NO FUNDS CHECK BY DESIGN, *
001128*   SO A WITHDRAWAL RIGHT BEHIND ONE CAN STILL BE REJECTED.     *
001130*---------------------------------------------------------------*
001140 2000-POST-WITHDRAWAL.
001150     MOVE 'N' TO WS-INSUF-FUNDS-SW.
001160     IF LK-AMOUNT > LK-CASH-BALANCE
001170         MOVE 'Y' TO WS-INSUF-FUNDS-SW.
001175*    A WITHDRAWAL EXACTLY EQUAL TO THE BALANCE IS ALLOWED -      *
001176*    ONLY STRICTLY GREATER THAN IS REJECTED - TKT 0299.          *
001180     IF WS-INSUF-FUNDS
001190         PERFORM 2090-INSUFFICIENT-FUNDS THRU 2090-EXIT
001200         GO TO 2000-EXIT.
001210     SUBTRACT LK-AMOUNT FROM LK-CASH-BALANCE.
001220     MOVE 'POSTED' TO LK-STATUS-CD.
001230 2000-EXIT.
001240     EXIT.
001245*    REASON LITERAL MUST MATCH "INSUF FUNDS" EXACTLY - THE       *
001246*    AUDIT RECORD LAYOUT AND EVERY REPORT THAT READS TRN-REASON  *
001247*    -CD COMPARE ON THE LITERAL, NOT ON A STATUS CODE - TKT 0556.*
001250 2090-INSUFFICIENT-FUNDS.
001260     MOVE 'REJECTED' TO LK-STATUS-CD.
001270     MOVE 'INSUF FUNDS' TO LK-REASON-CD.
001280 2090-EXIT.
001290     EXIT.
