000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. POSITION-REVAL.
000030 AUTHOR. M. PELLETIER.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 06/02/1989.
000060 DATE-COMPILED. 11/03/1999.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   P O S I T I O N   R E V A L U A T I O N                     *
000110*                                                               *
000120*   STEP 3 OF THE NIGHTLY CHAIN, RUN AFTER TPE.TIP02 HAS        *
000130*   POSTED THE DAY'S EVENTS.  READS THE CLOSING PRICE FEED AND  *
000140*   REVALUES EVERY OPEN POSITION THAT RECEIVED A PRICE THIS     *
000150*   RUN.  A POSITION WHOSE ASSET HAS NO PRICE RECORD KEEPS ITS  *
000160*   PREVIOUS CURRENT-PRICE FIELDS UNTOUCHED AND CONTRIBUTES     *
000170*   NOTHING FURTHER TO THE PORTFOLIO ROLL-UP THIS RUN.          *
000180*                                                               *
000190*   FORMERLY THE ACCOUNT POSITION FEED - THE NET-ASSET-VALUE    *
000200*   RECALCULATION LOGIC THAT FED PRICED THE OLD TIP03 DETAIL    *
000210*   RECORDS IS THE DIRECT ANCESTOR OF THE REVALUATION LOGIC     *
000220*   BELOW.                                                     *
000230*                                                               *
000240*---------------------------------------------------------------*
000250*   C H A N G E   L O G                                         *
000260*---------------------------------------------------------------*
000270*   06/02/89  MJP  ORIGINAL PROGRAM - RECUT FROM ACCOUNT        *
000280*                  POSITION NAV FEED TO POSITION REVALUATION.  *
000290*   01/11/90  MJP  SHORT POSITIONS NOW CARRY THE REVERSED       *
000300*                  UNREALIZED P AND L SIGN - TKT 0178.          *
000310*   09/08/90  DOK  PERCENT-OF-COST GUARD ADDED - ZERO TOTAL     *
000320*                  COST NO LONGER DIVIDES BY ZERO - TKT 0205.   *
000330*   03/19/91  RMH  ROLL-UP NOW ADDS CASH BALANCE BEFORE ADDING  *
000340*                  REPRICED POSITION VALUES, NOT AFTER.         *
000350*   02/27/93  MJP  POSITION TABLE BUMPED 1000 TO 2000 ENTRIES   *
000360*                  TO MATCH TPE.TIP02 - TKT CR-0299.            *
000370*   08/16/94  DOK  PRICE TABLE ADDED SO EACH POSITION IS        *
000380*                  REPRICED AT MOST ONCE PER RUN - TKT 0341.    *
000390*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881 - *
000400*                  NO DATE FIELDS CARRIED IN THIS MEMBER.       *
000410*   11/03/99  TLW  PERCENT-OF-COST ROUNDING CONFIRMED AT 4      *
000420*                  DECIMALS ROUND-HALF-UP PER AUDIT REQUEST.    *
000425*   02/14/04  PKN  TOTAL VALUE AND UNREALIZED P AND L WERE      *
000426*                  BEING LOADED FROM LAST NIGHT'S MASTER AND    *
000427*                  ADDED ONTO INSTEAD OF STARTING AT ZERO -     *
000428*                  FIGURES WERE COMPOUNDING RUN OVER RUN -      *
000429*                  BOTH FIELDS NOW ZEROED AT LOAD TIME SO THE   *
000430*                  ROLL-UP STARTS FRESH EACH NIGHT - TKT 0672.  *
000431*---------------------------------------------------------------*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-4381.
000470 OBJECT-COMPUTER. IBM-4381.
000480 SPECIAL-NAMES.
000490     CLASS PRICE-NUMERIC-CLASS IS '0' THRU '9'
000500     UPSI-0 ON STATUS IS TEST-RUN-SW
000510     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000511*-----------------------------------------------------------------*
000512*    PRICE-NUMERIC-CLASS IS CARRIED FROM THE OLD NAV FEED'S CARD  *
000513*    EDIT - NOT ACTUALLY TESTED HERE SINCE THE PRICE FEED IS      *
000514*    PRODUCED BY AN UPSTREAM JOB THAT ALREADY VALIDATES IT.       *
000515*-----------------------------------------------------------------*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PORTFOLIO-MASTER ASSIGN TO "PORTMSTR"
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT PRICE-FILE ASSIGN TO "PRICEFL"
000590         ORGANIZATION IS LINE SEQUENTIAL.
000591*-----------------------------------------------------------------*
000592*    PRICEFL IS THE CLOSING PRICE FEED - ONE DETAIL PER ASSET     *
000593*    THAT TRADED TODAY.  AN ASSET WITH NO OPEN POSITION NEVER     *
000594*    APPEARS HERE AT ALL, AND AN OPEN POSITION WHOSE ASSET DID    *
000595*    NOT TRADE TODAY SIMPLY IS NOT FOUND IN 1210 BELOW.           *
000596*-----------------------------------------------------------------*
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  PORTFOLIO-MASTER.
000630 01  PORTFOLIO-MASTER-RECORD.
000640     05  PMR-RECORD-TYPE-CD            PIC X(1).
000650         88  PMR-TYPE-MASTER               VALUE 'M'.
000660         88  PMR-TYPE-TRAILER              VALUE 'T'.
000670     05  PMR-MASTER-DETAIL-AREA.
000680         10  PMR-PORT-ID               PIC 9(4).
000690         10  PMR-PORT-NAME             PIC X(20).
000700         10  PMR-MARKET-TYPE           PIC X(10).
000701             88  PMR-MKT-PREDICTION        VALUE 'PREDICTION'.
000702             88  PMR-MKT-CRYPTO            VALUE 'CRYPTO'.
000703             88  PMR-MKT-FOREX             VALUE 'FOREX'.
000704             88  PMR-MKT-STOCK             VALUE 'STOCK'.
000705             88  PMR-MKT-OTHER             VALUE 'OTHER'.
000710         10  PMR-EXCHANGE              PIC X(12).
000720         10  PMR-ACCOUNT-ID            PIC X(20).
000730         10  PMR-CURRENCY              PIC X(5).
000740         10  PMR-CASH-BALANCE         PIC S9(12)V9(8)
000750                                       SIGN TRAILING SEPARATE.
000760         10  PMR-TOTAL-VALUE          PIC S9(12)V9(8)
000770                                       SIGN TRAILING SEPARATE.
000780         10  PMR-UNREAL-PNL           PIC S9(12)V9(8)
000790                                       SIGN TRAILING SEPARATE.
000800         10  PMR-REAL-PNL             PIC S9(12)V9(8)
000810                                       SIGN TRAILING SEPARATE.
000820         10  PMR-ACTIVE-FLAG          PIC X(1).
000830         10  FILLER                   PIC X(4).
000840     05  PMR-TRAILER-AREA REDEFINES PMR-MASTER-DETAIL-AREA.
000850         10  PMR-TRL-RECORD-COUNT     PIC 9(7).
000851*-----------------------------------------------------------------*
000852*    TRAILER LAYOUT REDEFINES THE DETAIL AREA BYTE FOR BYTE -     *
000853*    NO FIELD IN THE DETAIL AREA IS EVER READ ONCE THE RECORD     *
000854*    TYPE CODE IS 'T'.                                            *
000855*-----------------------------------------------------------------*
000860         10  FILLER                   PIC X(153).
000861*-----------------------------------------------------------------*
000862*    PORTFOLIO-MASTER-RECORD MATCHES THE SAME LAYOUT CARRIED IN   *
000863*    TPE.TIP02, PMM.TIP09, PRS.R00858 AND PSR.TIP01 - PMR- PREFIX *
000864*    AND FIELD ORDER HOLD ACROSS EVERY MEMBER THAT TOUCHES THE    *
000865*    MASTER.                                                      *
000866*-----------------------------------------------------------------*
000870 FD  POSITION-FILE.
000880 01  POSITION-RECORD.
000890     05  POS-RECORD-TYPE-CD            PIC X(1).
000900         88  POS-TYPE-DETAIL               VALUE 'D'.
000910         88  POS-TYPE-TRAILER              VALUE 'T'.
000920     05  POS-DETAIL-AREA.
000930         10  POS-ID                    PIC 9(6).
000940         10  POS-PORT-ID               PIC 9(4).
000950         10  POS-ASSET-ID              PIC X(20).
000960         10  POS-ASSET-NAME            PIC X(30).
000970         10  POS-MARKET-ID             PIC X(20).
000980         10  POS-SIDE                  PIC X(5).
000990             88  POS-SIDE-LONG             VALUE 'LONG'.
001000             88  POS-SIDE-SHORT            VALUE 'SHORT'.
001010         10  POS-QUANTITY             PIC S9(12)V9(8)
001020                                       SIGN TRAILING SEPARATE.
001030         10  POS-AVG-ENTRY            PIC S9(12)V9(8)
001040                                       SIGN TRAILING SEPARATE.
001050         10  POS-TOTAL-COST           PIC S9(12)V9(8)
001060                                       SIGN TRAILING SEPARATE.
001070         10  POS-CURR-PRICE           PIC S9(12)V9(8)
001080                                       SIGN TRAILING SEPARATE.
001090         10  POS-CURR-VALUE           PIC S9(12)V9(8)
001100                                       SIGN TRAILING SEPARATE.
001110         10  POS-UNREAL-PNL           PIC S9(12)V9(8)
001120                                       SIGN TRAILING SEPARATE.
001130         10  POS-PNL-PCT              PIC S9(6)V9(4)
001140                                       SIGN TRAILING SEPARATE.
001150         10  POS-OPEN-FLAG             PIC X(1).
001160             88  POS-IS-OPEN               VALUE 'Y'.
001170             88  POS-IS-CLOSED             VALUE 'N'.
001180         10  FILLER                    PIC X(5).
001181*-----------------------------------------------------------------*
001182*    POS-SIDE, POS-QUANTITY AND POS-TOTAL-COST NEVER CHANGE IN    *
001183*    THIS MEMBER - REVALUATION ONLY TOUCHES THE CURR-PRICE,       *
001184*    CURR-VALUE, UNREAL-PNL AND PNL-PCT FIELDS BELOW THEM.        *
001185*-----------------------------------------------------------------*
001190     05  POS-TRAILER-AREA REDEFINES POS-DETAIL-AREA.
001200         10  POS-TRL-RECORD-COUNT      PIC 9(7).
001201*-----------------------------------------------------------------*
001202*    SAME REDEFINES PATTERN AS THE MASTER FILE ABOVE - THE        *
001203*    TRAILER CARRIES NOTHING BUT THE COUNT.                       *
001204*-----------------------------------------------------------------*
001210         10  FILLER                    PIC X(221).
001220 FD  PRICE-FILE.
001230 01  PRICE-RECORD.
001240     05  PRC-RECORD-TYPE-CD            PIC X(1).
001250         88  PRC-TYPE-DETAIL               VALUE 'D'.
001260         88  PRC-TYPE-TRAILER              VALUE 'T'.
001270     05  PRC-DETAIL-AREA.
001280         10  PRC-ASSET-ID              PIC X(20).
001290         10  PRC-PRICE                PIC S9(12)V9(8)
001300                                       SIGN TRAILING SEPARATE.
001310         10  FILLER                    PIC X(10).
001320     05  PRC-TRAILER-AREA REDEFINES PRC-DETAIL-AREA.
001330         10  PRC-TRL-RECORD-COUNT      PIC 9(7).
001331*-----------------------------------------------------------------*
001332*    PRICE FEED TRAILER COUNT IS NEVER COMPARED AGAINST THE       *
001333*    PORTFOLIO OR POSITION COUNTS - THE THREE FILES ARE NOT       *
001334*    EXPECTED TO BALANCE TO ONE ANOTHER, ONLY TO THEMSELVES.      *
001335*-----------------------------------------------------------------*
001340         10  FILLER                    PIC X(44).
001341*-----------------------------------------------------------------*
001342*    PRC-PRICE IS THE SOLE NUMERIC VALUE CARRIED PER ASSET - NO   *
001343*    HIGH/LOW/VOLUME FIELDS ARE KEPT SINCE REVALUATION ONLY       *
001344*    NEEDS A SINGLE CLOSING PRICE TO MARK A POSITION.             *
001345*-----------------------------------------------------------------*
001350 WORKING-STORAGE SECTION.
001360 01  WS-SWITCHES.
001370     05  WS-EOF-MASTER-SW               PIC X(1) VALUE 'N'.
001380         88  WS-EOF-MASTER                  VALUE 'Y'.
001390     05  WS-EOF-POSITION-SW             PIC X(1) VALUE 'N'.
001400         88  WS-EOF-POSITION                VALUE 'Y'.
001410     05  WS-EOF-PRICE-SW                PIC X(1) VALUE 'N'.
001420         88  WS-EOF-PRICE                    VALUE 'Y'.
001430     05  WS-FOUND-PRICE-SW              PIC X(1) VALUE 'N'.
001440         88  WS-FOUND-PRICE                 VALUE 'Y'.
001441*-----------------------------------------------------------------*
001442*    WS-FOUND-PRICE-SW IS RESET AT THE TOP OF EVERY 1210-FIND-    *
001443*    PRICE CALL - A STALE 'Y' FROM THE PRIOR POSITION WOULD       *
001444*    OTHERWISE LET A PRICE-LESS POSITION SLIP THROUGH REVALUED.   *
001445*-----------------------------------------------------------------*
001450 01  PORTFOLIO-TABLE.
001460     05  PORTFOLIO-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
001470         10  PT-PORT-ID                PIC 9(4).
001480         10  PT-PORT-NAME              PIC X(20).
001490         10  PT-MARKET-TYPE            PIC X(10).
001500         10  PT-EXCHANGE               PIC X(12).
001510         10  PT-ACCOUNT-ID             PIC X(20).
001520         10  PT-CURRENCY               PIC X(5).
001530         10  PT-CASH-BALANCE          PIC S9(12)V9(8)
001540                                       SIGN TRAILING SEPARATE.
001550         10  PT-TOTAL-VALUE           PIC S9(12)V9(8)
001560                                       SIGN TRAILING SEPARATE.
001570         10  PT-UNREAL-PNL            PIC S9(12)V9(8)
001580                                       SIGN TRAILING SEPARATE.
001590         10  PT-REAL-PNL              PIC S9(12)V9(8)
001600                                       SIGN TRAILING SEPARATE.
001610         10  PT-ACTIVE-FLAG            PIC X(1).
001620 01  WS-PORT-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
001621*-----------------------------------------------------------------*
001622*    300 ENTRIES MATCHES THE SAME PORTFOLIO MASTER BOUND CARRIED  *
001623*    IN TPE.TIP02, PMM.TIP09 AND PRS.R00858.                      *
001624*-----------------------------------------------------------------*
001630 01  PRICE-TABLE.
001640     05  PRICE-ENTRY OCCURS 5000 TIMES INDEXED BY PC-IDX.
001650         10  PC-ASSET-ID               PIC X(20).
001660         10  PC-PRICE                 PIC S9(12)V9(8)
001670                                       SIGN TRAILING SEPARATE.
001680 01  WS-PRICE-TABLE-COUNT              PIC 9(6) COMP VALUE 0.
001681*-----------------------------------------------------------------*
001682*    PRICE-TABLE IS SIZED TO 5000, LARGER THAN THE PORTFOLIO OR   *
001683*    POSITION TABLES, SINCE THE CLOSING FEED CARRIES ONE ENTRY    *
001684*    PER TRADED ASSET ACROSS ALL PORTFOLIOS COMBINED, NOT PER     *
001685*    PORTFOLIO.                                                   *
001686*-----------------------------------------------------------------*
001690 01  POSITION-TABLE.
001700     05  POSITION-ENTRY OCCURS 2000 TIMES INDEXED BY PS-IDX.
001710         10  PS-POS-ID                 PIC 9(6).
001720         10  PS-PORT-ID                PIC 9(4).
001730         10  PS-ASSET-ID               PIC X(20).
001740         10  PS-ASSET-NAME             PIC X(30).
001750         10  PS-MARKET-ID              PIC X(20).
001760         10  PS-SIDE                   PIC X(5).
001770         10  PS-QUANTITY              PIC S9(12)V9(8)
001780                                       SIGN TRAILING SEPARATE.
001790         10  PS-AVG-ENTRY             PIC S9(12)V9(8)
001800                                       SIGN TRAILING SEPARATE.
001810         10  PS-TOTAL-COST            PIC S9(12)V9(8)
001820                                       SIGN TRAILING SEPARATE.
001830         10  PS-CURR-PRICE            PIC S9(12)V9(8)
001840                                       SIGN TRAILING SEPARATE.
001850         10  PS-CURR-VALUE            PIC S9(12)V9(8)
001860                                       SIGN TRAILING SEPARATE.
001870         10  PS-UNREAL-PNL            PIC S9(12)V9(8)
001880                                       SIGN TRAILING SEPARATE.
001890         10  PS-PNL-PCT               PIC S9(6)V9(4)
001900                                       SIGN TRAILING SEPARATE.
001910         10  PS-OPEN-FLAG              PIC X(1).
001920 01  WS-POSN-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
001921*-----------------------------------------------------------------*
001922*    2000 ENTRIES MATCHES TPE.TIP02'S OWN POSITION TABLE BOUND    *
001923*    PER THE 02/27/93 MJP CHANGE ABOVE.                           *
001924*-----------------------------------------------------------------*
001930 01  WS-SUBSCRIPTS.
001940     05  WS-PT-SUB                     PIC 9(5) COMP VALUE 0.
001950     05  WS-PC-SUB                     PIC 9(6) COMP VALUE 0.
001960     05  WS-PS-SUB                     PIC 9(5) COMP VALUE 0.
001961*-----------------------------------------------------------------*
001962*    ALL THREE SUBSCRIPTS ARE PLAIN WORKING COUNTERS, NOT THE     *
001963*    SAME ITEMS AS THE OCCURS CLAUSE INDEXES (PT-IDX, PC-IDX,     *
001964*    PS-IDX) DECLARED ABOVE - THE INDEXES ARE USED ONLY WHILE     *
001965*    LOADING A TABLE, THESE SUBSCRIPTS WHILE WALKING ONE.         *
001966*-----------------------------------------------------------------*
001970 01  WS-REVAL-WORK-AREA.
001980     05  WS-CURR-VALUE                PIC S9(12)V9(8)
001990                                       SIGN TRAILING SEPARATE.
002000     05  WS-UNREAL-PNL                PIC S9(12)V9(8)
002010                                       SIGN TRAILING SEPARATE.
002020     05  WS-PNL-PCT                   PIC S9(6)V9(4)
002030                                       SIGN TRAILING SEPARATE.
002031*-----------------------------------------------------------------*
002032*    WS-REVAL-WORK-AREA HOLDS THE NEWLY COMPUTED FIGURES FOR ONE  *
002033*    POSITION BEFORE THEY ARE MOVED BOTH INTO THE POSITION TABLE  *
002034*    ENTRY AND ADDED INTO THE OWNING PORTFOLIO'S ROLL-UP IN 1300  *
002035*    BELOW - COMPUTED ONCE, USED TWICE.                           *
002036*-----------------------------------------------------------------*
002040 PROCEDURE DIVISION.
002050 0000-MAIN-LINE.
002060     PERFORM 1000-LOAD-PORTFOLIO-TABLE THRU 1000-EXIT.
002070     PERFORM 1050-LOAD-PRICE-TABLE THRU 1050-EXIT.
002080     PERFORM 1100-LOAD-POSITION-TABLE THRU 1100-LXIT.
002090     PERFORM 1200-REVALUE-POSITIONS THRU 1200-PXIT.
002100     PERFORM 1400-ROLL-UP-PORTFOLIO THRU 1400-EXIT.
002110     PERFORM 3000-REWRITE-MASTER-FILES THRU 3000-EXIT.
002120     STOP RUN.
002121*-----------------------------------------------------------------*
002122*    FIVE STEPS RUN IN FIXED ORDER - MASTER AND PRICE TABLES MUST *
002123*    BE IN CORE BEFORE POSITIONS ARE REVALUED, AND REVALUATION    *
002124*    MUST BE COMPLETE BEFORE THE CASH-BALANCE ROLL-UP IN 1400     *
002125*    ADDS ON TOP OF WHATEVER 1300 ACCUMULATED.                    *
002126*-----------------------------------------------------------------*
002130*---------------------------------------------------------------*
002140*   1000 - LOAD PORTFOLIO MASTER INTO TABLE                     *
002150*---------------------------------------------------------------*
002160 1000-LOAD-PORTFOLIO-TABLE.
002170     OPEN INPUT PORTFOLIO-MASTER.
002180     READ PORTFOLIO-MASTER
002190         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
002200 1010-ADD-MASTER-TO-TABLE.
002201*    TOTAL VALUE AND UNREALIZED P AND L ARE ZEROED HERE, NOT     *
002202*    CARRIED FORWARD FROM THE MASTER - 1300/1400 BELOW REBUILD   *
002203*    BOTH FIGURES FROM SCRATCH EVERY RUN - TKT 0672.             *
002210     IF WS-EOF-MASTER
002220         GO TO 1015-CLOSE-MASTER.
002230     IF NOT PMR-TYPE-MASTER
002240         GO TO 1010-READ-NEXT.
002250     ADD 1 TO WS-PORT-TABLE-COUNT.
002260     SET PT-IDX TO WS-PORT-TABLE-COUNT.
002270     MOVE PMR-PORT-ID        TO PT-PORT-ID (PT-IDX).
002280     MOVE PMR-PORT-NAME      TO PT-PORT-NAME (PT-IDX).
002290     MOVE PMR-MARKET-TYPE    TO PT-MARKET-TYPE (PT-IDX).
002300     MOVE PMR-EXCHANGE       TO PT-EXCHANGE (PT-IDX).
002310     MOVE PMR-ACCOUNT-ID     TO PT-ACCOUNT-ID (PT-IDX).
002320     MOVE PMR-CURRENCY       TO PT-CURRENCY (PT-IDX).
002330     MOVE PMR-CASH-BALANCE   TO PT-CASH-BALANCE (PT-IDX).
002335     MOVE ZERO               TO PT-TOTAL-VALUE (PT-IDX).
002336     MOVE ZERO               TO PT-UNREAL-PNL (PT-IDX).
002337*-----------------------------------------------------------------*
002338*    PT-TOTAL-VALUE AND PT-UNREAL-PNL START EVERY RUN AT ZERO SO  *
002339*    THE 1300/1400 ROLL-UP BELOW BUILDS BOTH FIGURES FROM THE     *
002340*    REPRICED POSITIONS AND CURRENT CASH BALANCE ONLY - NEVER     *
002341*    FROM WHATEVER LAST NIGHT'S MASTER HAPPENED TO CARRY.         *
002342*    SEE THE 02/14/04 PKN CHANGE ABOVE.                           *
002343*-----------------------------------------------------------------*
002360     MOVE PMR-REAL-PNL       TO PT-REAL-PNL (PT-IDX).
002370     MOVE PMR-ACTIVE-FLAG    TO PT-ACTIVE-FLAG (PT-IDX).
002380 1010-READ-NEXT.
002390     READ PORTFOLIO-MASTER
002400         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
002410     GO TO 1010-ADD-MASTER-TO-TABLE.
002420 1015-CLOSE-MASTER.
002430     CLOSE PORTFOLIO-MASTER.
002440 1000-EXIT.
002450     EXIT.
002451*-----------------------------------------------------------------*
002452*    TOTAL-VALUE AND UNREAL-PNL LEAVE THIS PARAGRAPH AT ZERO FOR  *
002453*    EVERY PORTFOLIO - 1300 AND 1400 BELOW BUILD BOTH FIGURES     *
002454*    BACK UP FROM THE REVALUED POSITIONS AND CASH BALANCE.        *
002455*-----------------------------------------------------------------*
002460*---------------------------------------------------------------*
002470*   1050 - LOAD THE CLOSING PRICE FEED INTO TABLE               *
002480*---------------------------------------------------------------*
002490 1050-LOAD-PRICE-TABLE.
002500     OPEN INPUT PRICE-FILE.
002510     READ PRICE-FILE
002520         AT END MOVE 'Y' TO WS-EOF-PRICE-SW.
002530 1060-ADD-PRICE-TO-TABLE.
002540     IF WS-EOF-PRICE
002550         GO TO 1065-CLOSE-PRICE.
002551*-----------------------------------------------------------------*
002552*    PRICE FEED TRAILER (OR EOF) ENDS THE LOAD - WS-PRICE-TABLE   *
002553*    -COUNT IS LEFT AT WHATEVER IT REACHED, SAME PATTERN AS THE   *
002554*    PORTFOLIO LOAD ABOVE.                                        *
002555*-----------------------------------------------------------------*
002560     IF NOT PRC-TYPE-DETAIL
002570         GO TO 1060-READ-NEXT.
002580     ADD 1 TO WS-PRICE-TABLE-COUNT.
002590     SET PC-IDX TO WS-PRICE-TABLE-COUNT.
002600     MOVE PRC-ASSET-ID       TO PC-ASSET-ID (PC-IDX).
002610     MOVE PRC-PRICE          TO PC-PRICE (PC-IDX).
002611*-----------------------------------------------------------------*
002612*    ONLY ASSET-ID AND PRICE ARE CARRIED INTO THE TABLE - THE     *
002613*    PRICE FEED HAS NO OTHER FIELDS 1210 OR 1220 BELOW EVER       *
002614*    NEED.                                                        *
002615*-----------------------------------------------------------------*
002620 1060-READ-NEXT.
002630     READ PRICE-FILE
002640         AT END MOVE 'Y' TO WS-EOF-PRICE-SW.
002650     GO TO 1060-ADD-PRICE-TO-TABLE.
002660 1065-CLOSE-PRICE.
002670     CLOSE PRICE-FILE.
002680 1050-EXIT.
002690     EXIT.
002691*-----------------------------------------------------------------*
002692*    PRICE-TABLE HOLDS ONE ENTRY PER ASSET THAT TRADED TODAY -    *
002693*    AN ASSET NOT IN THIS TABLE WHEN 1210 SEARCHES IT MEANS THE   *
002694*    POSITION HOLDING IT IS SKIPPED BY 1200 AND KEEPS LAST        *
002695*    NIGHT'S PRICE FIGURES.                                       *
002696*-----------------------------------------------------------------*
002700*---------------------------------------------------------------*
002710*   1100 - LOAD THE POSITION FILE INTO TABLE                    *
002720*---------------------------------------------------------------*
002730 1100-LOAD-POSITION-TABLE.
002740     OPEN INPUT POSITION-FILE.
002750     READ POSITION-FILE
002760         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
002770 1110-ADD-POSITION-TO-TABLE.
002780     IF WS-EOF-POSITION
002790         GO TO 1115-CLOSE-POSITION.
002800     IF NOT POS-TYPE-DETAIL
002810         GO TO 1110-READ-NEXT.
002811*-----------------------------------------------------------------*
002812*    A CLOSED POSITION (POS-TYPE-TRAILER, OR POS-OPEN-FLAG OF     *
002813*    'N' ONCE IN THE TABLE) IS STILL LOADED HERE SO IT CAN BE     *
002814*    WRITTEN BACK UNCHANGED IN 3030 BELOW - ONLY OPEN POSITIONS   *
002815*    ARE SKIPPED BY 1200 FOR REPRICING.                           *
002816*-----------------------------------------------------------------*
002820     ADD 1 TO WS-POSN-TABLE-COUNT.
002830     SET PS-IDX TO WS-POSN-TABLE-COUNT.
002840     MOVE POS-ID             TO PS-POS-ID (PS-IDX).
002850     MOVE POS-PORT-ID        TO PS-PORT-ID (PS-IDX).
002860     MOVE POS-ASSET-ID       TO PS-ASSET-ID (PS-IDX).
002870     MOVE POS-ASSET-NAME     TO PS-ASSET-NAME (PS-IDX).
002880     MOVE POS-MARKET-ID      TO PS-MARKET-ID (PS-IDX).
002890     MOVE POS-SIDE           TO PS-SIDE (PS-IDX).
002900     MOVE POS-QUANTITY       TO PS-QUANTITY (PS-IDX).
002910     MOVE POS-AVG-ENTRY      TO PS-AVG-ENTRY (PS-IDX).
002920     MOVE POS-TOTAL-COST     TO PS-TOTAL-COST (PS-IDX).
002930     MOVE POS-CURR-PRICE     TO PS-CURR-PRICE (PS-IDX).
002940     MOVE POS-CURR-VALUE     TO PS-CURR-VALUE (PS-IDX).
002950     MOVE POS-UNREAL-PNL     TO PS-UNREAL-PNL (PS-IDX).
002960     MOVE POS-PNL-PCT        TO PS-PNL-PCT (PS-IDX).
002970     MOVE POS-OPEN-FLAG      TO PS-OPEN-FLAG (PS-IDX).
002971*-----------------------------------------------------------------*
002972*    POS-OPEN-FLAG IS CARRIED STRAIGHT THROUGH FROM THE FILE -    *
002973*    THIS PROGRAM NEVER FLIPS A POSITION FROM OPEN TO CLOSED OR   *
002974*    BACK, IT ONLY REVALUES WHAT IS ALREADY OPEN.                 *
002975*-----------------------------------------------------------------*
002980 1110-READ-NEXT.
002990     READ POSITION-FILE
003000         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
003010     GO TO 1110-ADD-POSITION-TO-TABLE.
003020 1115-CLOSE-POSITION.
003030     CLOSE POSITION-FILE.
003040 1100-LXIT.
003050     EXIT.
003051*-----------------------------------------------------------------*
003052*    EVERY POSITION ON THE FILE, OPEN OR CLOSED, IS NOW IN THE    *
003053*    TABLE - 1200 BELOW WALKS IT ONCE TO REPRICE THE OPEN ONES.   *
003054*-----------------------------------------------------------------*
003060*---------------------------------------------------------------*
003070*   1200-REVALUE - ONE PASS OVER THE POSITION TABLE.  A         *
003080*   POSITION WHOSE ASSET HAS NO PRICE RECORD THIS RUN KEEPS ITS *
003090*   PREVIOUS CURRENT-PRICE FIELDS AND IS SKIPPED.               *
003100*---------------------------------------------------------------*
003110 1200-REVALUE-POSITIONS.
003120     MOVE 0 TO WS-PS-SUB.
003130 1201-REVALUE-LOOP.
003140     ADD 1 TO WS-PS-SUB.
003150     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
003160         GO TO 1200-PXIT.
003170     IF PS-OPEN-FLAG (WS-PS-SUB) NOT = 'Y'
003180         GO TO 1201-REVALUE-LOOP.
003181*-----------------------------------------------------------------*
003182*    A CLOSED POSITION FALLS THROUGH TO HERE WITHOUT EVER         *
003183*    REACHING 1210 OR 1220 - ITS PRICE FIELDS ARE LEFT EXACTLY    *
003184*    AS LOADED AND 3030 BELOW WRITES THEM BACK UNCHANGED.         *
003185*-----------------------------------------------------------------*
003190     PERFORM 1210-FIND-PRICE THRU 1210-EXIT.
003200     IF NOT WS-FOUND-PRICE
003210         GO TO 1201-REVALUE-LOOP.
003220     PERFORM 1220-REVALUE-ONE-POSITION THRU 1220-EXIT.
003230     PERFORM 1300-ADD-TO-PORTFOLIO THRU 1300-EXIT.
003240     GO TO 1201-REVALUE-LOOP.
003250 1200-PXIT.
003260     EXIT.
003261*-----------------------------------------------------------------*
003262*    A POSITION THAT IS ALREADY CLOSED, OR WHOSE ASSET FOUND NO   *
003263*    PRICE THIS RUN, REACHES THIS EXIT WITHOUT EVER CALLING 1220  *
003264*    OR 1300 - ITS TABLE ENTRY IS UNTOUCHED AND WILL BE WRITTEN   *
003265*    BACK EXACTLY AS IT CAME IN.                                  *
003266*-----------------------------------------------------------------*
003270 1210-FIND-PRICE.
003280     MOVE 'N' TO WS-FOUND-PRICE-SW.
003290     MOVE 0 TO WS-PC-SUB.
003300 1211-SEARCH-PRICE.
003310     ADD 1 TO WS-PC-SUB.
003320     IF WS-PC-SUB > WS-PRICE-TABLE-COUNT
003330         GO TO 1210-EXIT.
003340     IF PC-ASSET-ID (WS-PC-SUB) = PS-ASSET-ID (WS-PS-SUB)
003350         MOVE 'Y' TO WS-FOUND-PRICE-SW
003360         GO TO 1210-EXIT.
003370     GO TO 1211-SEARCH-PRICE.
003371*-----------------------------------------------------------------*
003372*    THE SEARCH FALLS THROUGH TO 1210-EXIT EITHER ON A MATCH OR   *
003373*    ON RUNNING OFF THE END OF THE PRICE TABLE - WS-FOUND-PRICE   *
003374*    -SW IS THE ONLY SIGNAL 1201 ABOVE READS TO TELL WHICH ONE    *
003375*    HAPPENED.                                                    *
003376*-----------------------------------------------------------------*
003380 1210-EXIT.
003390     EXIT.
003391*-----------------------------------------------------------------*
003392*    A SEQUENTIAL SCAN OF THE PRICE TABLE IS USED RATHER THAN A   *
003393*    SORTED SEARCH - THE PRICE FEED ARRIVES IN NO GUARANTEED      *
003394*    ASSET-ID ORDER, SO THERE IS NOTHING TO BINARY-SEARCH ON.     *
003395*-----------------------------------------------------------------*
003400 1220-REVALUE-ONE-POSITION.
003410     MOVE PC-PRICE (WS-PC-SUB) TO PS-CURR-PRICE (WS-PS-SUB).
003420     COMPUTE WS-CURR-VALUE =
003430         PC-PRICE (WS-PC-SUB) * PS-QUANTITY (WS-PS-SUB).
003440     MOVE WS-CURR-VALUE TO PS-CURR-VALUE (WS-PS-SUB).
003441*-----------------------------------------------------------------*
003442*    CURRENT VALUE IS QUANTITY TIMES TODAY'S PRICE REGARDLESS OF  *
003443*    SIDE - THE LONG/SHORT DISTINCTION ONLY MATTERS BELOW WHEN    *
003444*    UNREALIZED P AND L IS COMPUTED AGAINST TOTAL COST.           *
003445*-----------------------------------------------------------------*
003450     IF PS-SIDE (WS-PS-SUB) = 'SHORT'
003460         COMPUTE WS-UNREAL-PNL =
003470             PS-TOTAL-COST (WS-PS-SUB) - WS-CURR-VALUE
003480     ELSE
003490         COMPUTE WS-UNREAL-PNL =
003500             WS-CURR-VALUE - PS-TOTAL-COST (WS-PS-SUB).
003510     MOVE WS-UNREAL-PNL TO PS-UNREAL-PNL (WS-PS-SUB).
003520     IF PS-TOTAL-COST (WS-PS-SUB) = ZERO
003530         MOVE ZERO TO PS-PNL-PCT (WS-PS-SUB)
003540         GO TO 1220-EXIT.
003550     COMPUTE WS-PNL-PCT ROUNDED =
003560         (WS-UNREAL-PNL / PS-TOTAL-COST (WS-PS-SUB)) * 100.
003570     MOVE WS-PNL-PCT TO PS-PNL-PCT (WS-PS-SUB).
003571*-----------------------------------------------------------------*
003572*    PERCENT-OF-COST IS ROUNDED HALF-UP TO 4 DECIMALS PER THE     *
003573*    11/03/99 TLW AUDIT CONFIRMATION - THE ZERO-COST GUARD ABOVE  *
003574*    KEEPS A FULLY-AMORTIZED OR GIFTED POSITION FROM DIVIDING BY  *
003575*    ZERO.                                                        *
003576*-----------------------------------------------------------------*
003580 1220-EXIT.
003590     EXIT.
003591*-----------------------------------------------------------------*
003592*    SHORT POSITIONS REVERSE THE SUBTRACTION PER THE 01/11/90     *
003593*    MJP CHANGE - A SHORT PROFITS WHEN CURRENT VALUE FALLS BELOW  *
003594*    COST, THE OPPOSITE OF A LONG POSITION.                       *
003595*-----------------------------------------------------------------*
003600*---------------------------------------------------------------*
003610*   1300 - ADD A REPRICED POSITION'S VALUE INTO ITS PORTFOLIO   *
003620*---------------------------------------------------------------*
003630 1300-ADD-TO-PORTFOLIO.
003640     MOVE 0 TO WS-PT-SUB.
003650 1310-SEARCH-PORTFOLIO.
003660     ADD 1 TO WS-PT-SUB.
003670     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003680         GO TO 1300-EXIT.
003690     IF PT-PORT-ID (WS-PT-SUB) = PS-PORT-ID (WS-PS-SUB)
003700         ADD WS-CURR-VALUE TO PT-TOTAL-VALUE (WS-PT-SUB)
003710         ADD WS-UNREAL-PNL TO PT-UNREAL-PNL (WS-PT-SUB)
003720         GO TO 1300-EXIT.
003730     GO TO 1310-SEARCH-PORTFOLIO.
003731*-----------------------------------------------------------------*
003732*    A PORTFOLIO-ID THAT IS NOT FOUND SIMPLY FALLS THROUGH THE    *
003733*    BOTTOM OF THE TABLE - THAT CANNOT HAPPEN IN PRACTICE SINCE   *
003734*    EVERY POSITION WAS LOADED FROM A PORTFOLIO THAT IS ALREADY   *
003735*    IN THE TABLE, BUT THE GUARD COSTS NOTHING TO LEAVE IN.       *
003736*-----------------------------------------------------------------*
003740 1300-EXIT.
003750     EXIT.
003751*-----------------------------------------------------------------*
003752*    THE SCAN STOPS AT THE FIRST PORTFOLIO-ID MATCH - PORT-ID IS  *
003753*    UNIQUE PER ENTRY IN PORTFOLIO-TABLE SO THERE IS NEVER A      *
003754*    SECOND MATCH TO WORRY ABOUT.                                 *
003755*-----------------------------------------------------------------*
003760*---------------------------------------------------------------*
003770*   1400 - FOLD CASH BALANCE INTO EACH PORTFOLIO'S TOTAL VALUE  *
003780*---------------------------------------------------------------*
003790 1400-ROLL-UP-PORTFOLIO.
003800     MOVE 0 TO WS-PT-SUB.
003810 1410-ROLL-UP-LOOP.
003820     ADD 1 TO WS-PT-SUB.
003830     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003840         GO TO 1400-EXIT.
003850     ADD PT-CASH-BALANCE (WS-PT-SUB)
003860         TO PT-TOTAL-VALUE (WS-PT-SUB).
003870     GO TO 1410-ROLL-UP-LOOP.
003871*-----------------------------------------------------------------*
003872*    THIS LOOP TOUCHES EVERY PORTFOLIO IN THE TABLE, NOT JUST     *
003873*    THE ONES THAT HAD A POSITION REPRICED TODAY - A PORTFOLIO    *
003874*    WITH NO TRADING ACTIVITY STILL GETS ITS CASH BALANCE FOLDED  *
003875*    INTO ITS TOTAL VALUE.                                        *
003876*-----------------------------------------------------------------*
003880 1400-EXIT.
003890     EXIT.
003891*-----------------------------------------------------------------*
003892*    CASH BALANCE IS FOLDED IN LAST, AFTER EVERY REPRICED         *
003893*    POSITION HAS ALREADY ADDED ITS CURRENT VALUE - PER THE       *
003894*    03/19/91 RMH CHANGE, NOT BEFORE.                             *
003895*-----------------------------------------------------------------*
003900*---------------------------------------------------------------*
003910*   3000 - REWRITE PORTFOLIO MASTER AND POSITION FILE FROM THE  *
003920*   REVALUED IN-CORE TABLES                                     *
003930*---------------------------------------------------------------*
003940 3000-REWRITE-MASTER-FILES.
003950     OPEN OUTPUT PORTFOLIO-MASTER.
003960     MOVE 0 TO WS-PT-SUB.
003970 3010-WRITE-PORTFOLIO-LOOP.
003980     ADD 1 TO WS-PT-SUB.
003990     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
004000         GO TO 3020-WRITE-PORTFOLIO-TRAILER.
004010     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
004020     MOVE 'M' TO PMR-RECORD-TYPE-CD.
004030     MOVE PT-PORT-ID (WS-PT-SUB)       TO PMR-PORT-ID.
004040     MOVE PT-PORT-NAME (WS-PT-SUB)     TO PMR-PORT-NAME.
004050     MOVE PT-MARKET-TYPE (WS-PT-SUB)   TO PMR-MARKET-TYPE.
004060     MOVE PT-EXCHANGE (WS-PT-SUB)      TO PMR-EXCHANGE.
004070     MOVE PT-ACCOUNT-ID (WS-PT-SUB)    TO PMR-ACCOUNT-ID.
004080     MOVE PT-CURRENCY (WS-PT-SUB)      TO PMR-CURRENCY.
004090     MOVE PT-CASH-BALANCE (WS-PT-SUB)  TO PMR-CASH-BALANCE.
004100     MOVE PT-TOTAL-VALUE (WS-PT-SUB)   TO PMR-TOTAL-VALUE.
004110     MOVE PT-UNREAL-PNL (WS-PT-SUB)    TO PMR-UNREAL-PNL.
004120     MOVE PT-REAL-PNL (WS-PT-SUB)      TO PMR-REAL-PNL.
004130     MOVE PT-ACTIVE-FLAG (WS-PT-SUB)   TO PMR-ACTIVE-FLAG.
004140     WRITE PORTFOLIO-MASTER-RECORD.
004150     GO TO 3010-WRITE-PORTFOLIO-LOOP.
004151*-----------------------------------------------------------------*
004152*    RECORD-TYPE-CD 'M' MARKS A MASTER DETAIL - THE DOWNSTREAM    *
004153*    REPORT AND EXTRACT PROGRAMS KEY OFF THIS BYTE THE SAME WAY   *
004154*    PMM.TIP09 AND PSR.TIP01 DO.                                  *
004155*-----------------------------------------------------------------*
004160 3020-WRITE-PORTFOLIO-TRAILER.
004170     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
004180     MOVE 'T' TO PMR-RECORD-TYPE-CD.
004190     MOVE WS-PORT-TABLE-COUNT TO PMR-TRL-RECORD-COUNT.
004200     WRITE PORTFOLIO-MASTER-RECORD.
004201*-----------------------------------------------------------------*
004202*    TRL-RECORD-COUNT COUNTS PORTFOLIOS WRITTEN, NOT BYTES OR     *
004203*    POSITIONS - A DOWNSTREAM JOB THAT BALANCES THIS FILE EXPECTS *
004204*    THE SAME COUNT CONVENTION USED BY EVERY OTHER STEP IN THE    *
004205*    CHAIN.                                                       *
004206*-----------------------------------------------------------------*
004210     CLOSE PORTFOLIO-MASTER.
004220     OPEN OUTPUT POSITION-FILE.
004230     MOVE 0 TO WS-PS-SUB.
004240 3030-WRITE-POSITION-LOOP.
004250     ADD 1 TO WS-PS-SUB.
004260     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
004270         GO TO 3040-WRITE-POSITION-TRAILER.
004280     MOVE SPACE TO POSITION-RECORD.
004290     MOVE 'D' TO POS-RECORD-TYPE-CD.
004300     MOVE PS-POS-ID (WS-PS-SUB)        TO POS-ID.
004310     MOVE PS-PORT-ID (WS-PS-SUB)       TO POS-PORT-ID.
004320     MOVE PS-ASSET-ID (WS-PS-SUB)      TO POS-ASSET-ID.
004330     MOVE PS-ASSET-NAME (WS-PS-SUB)    TO POS-ASSET-NAME.
004340     MOVE PS-MARKET-ID (WS-PS-SUB)     TO POS-MARKET-ID.
004350     MOVE PS-SIDE (WS-PS-SUB)          TO POS-SIDE.
004360     MOVE PS-QUANTITY (WS-PS-SUB)      TO POS-QUANTITY.
004370     MOVE PS-AVG-ENTRY (WS-PS-SUB)     TO POS-AVG-ENTRY.
004380     MOVE PS-TOTAL-COST (WS-PS-SUB)    TO POS-TOTAL-COST.
004390     MOVE PS-CURR-PRICE (WS-PS-SUB)    TO POS-CURR-PRICE.
004400     MOVE PS-CURR-VALUE (WS-PS-SUB)    TO POS-CURR-VALUE.
004410     MOVE PS-UNREAL-PNL (WS-PS-SUB)    TO POS-UNREAL-PNL.
004420     MOVE PS-PNL-PCT (WS-PS-SUB)       TO POS-PNL-PCT.
004430     MOVE PS-OPEN-FLAG (WS-PS-SUB)     TO POS-OPEN-FLAG.
004440     WRITE POSITION-RECORD.
004441*-----------------------------------------------------------------*
004442*    EVERY FIELD REPRICED BY 1220 ABOVE, PLUS EVERY FIELD LEFT    *
004443*    UNTOUCHED BY A SKIPPED POSITION, FLOWS THROUGH THIS ONE      *
004444*    WRITE - THERE IS NO SEPARATE PATH FOR REPRICED VERSUS        *
004445*    UNREPRICED POSITIONS.                                        *
004446*-----------------------------------------------------------------*
004450     GO TO 3030-WRITE-POSITION-LOOP.
004460 3040-WRITE-POSITION-TRAILER.
004470     MOVE SPACE TO POSITION-RECORD.
004480     MOVE 'T' TO POS-RECORD-TYPE-CD.
004490     MOVE WS-POSN-TABLE-COUNT TO POS-TRL-RECORD-COUNT.
004500     WRITE POSITION-RECORD.
004501*-----------------------------------------------------------------*
004502*    THE POSITION TRAILER COUNT, LIKE THE MASTER TRAILER COUNT    *
004503*    ABOVE, REFLECTS EVERY POSITION ON THE TABLE - OPEN AND       *
004504*    CLOSED ALIKE - NOT JUST THE ONES THIS RUN REPRICED.          *
004505*-----------------------------------------------------------------*
004510     CLOSE POSITION-FILE.
004520 3000-EXIT.
004530     EXIT.
004531*-----------------------------------------------------------------*
004532*    BOTH FILES ARE REWRITTEN FROM THE IN-CORE TABLES IN THE      *
004533*    SAME ORDER THEY WERE READ - A POSITION'S PLACE ON THE FILE   *
004534*    NEVER SHIFTS JUST BECAUSE REVALUATION RAN.                   *
004535*-----------------------------------------------------------------*
