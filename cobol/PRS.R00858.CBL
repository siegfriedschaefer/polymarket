000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PORT-RESET.
000030 AUTHOR. M. PELLETIER.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 02/08/1991.
000060 DATE-COMPILED. 09/14/2001.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   P O R T F O L I O   R E S E T   U T I L I T Y               *
000110*                                                               *
000120*   STANDALONE UTILITY - NOT PART OF THE NIGHTLY CHAIN.  RUN ON *
000130*   OPERATOR REQUEST, ONE RESET-REQUEST-CARD PER EXECUTION, TO  *
000140*   WIPE A SINGLE PORTFOLIO BACK TO A CLEAN SLATE - ALL OPEN     *
000150*   POSITIONS DROPPED, ALL QUEUED EVENTS FOR THAT PORTFOLIO      *
000160*   DROPPED, AND THE MASTER BALANCE FIGURES ZEROED.  THE         *
000170*   PORTFOLIO MASTER ENTRY ITSELF IS KEPT - ONLY ITS BALANCES    *
000180*   AND ACTIVITY ARE CLEARED - SO THE PORTFOLIO NAME AND ID      *
000190*   SURVIVE THE RESET FOR THE NEXT NIGHTLY RUN.                  *
000200*                                                                *
000210*   FORMERLY THE 858 COMPENSATION PAYOUT REPORT.  THE HEADER/    *
000220*   DETAIL CARD-IMAGE REDEFINES DISCIPLINE OF THE 858 IS KEPT    *
000230*   HERE FOR THE RESET REQUEST CARD LAYOUT.                      *
000240*                                                                *
000250*---------------------------------------------------------------*
000260*   C H A N G E   L O G                                         *
000270*---------------------------------------------------------------*
000280*   02/08/91  MJP  ORIGINAL PROGRAM - RECUT FROM THE 858         *CR-0241
000290*                  COMPENSATION PAYOUT REPORT TO A PORTFOLIO     *
000300*                  RESET UTILITY - TKT CR-0241.                  *
000310*   07/19/91  MJP  TEST-RUN-CD HONORED - 'Y' LISTS WHAT WOULD BE *
000320*                  PURGED WITHOUT REWRITING ANY FILE.            *
000330*   03/02/93  RMH  PORTFOLIO MASTER ENTRY NO LONGER DELETED ON   *
000340*                  RESET - BALANCES ZEROED, ENTRY STAYS - TKT    *
000350*                  0309 (OPERATOR COMPLAINT, DUPLICATE IDS).     *
000360*   11/21/94  DOK  EVENT FILE NOW PURGED OF THE RESET PORTFOLIO  *REQ0198
000370*                  AS WELL AS THE POSITION FILE - REQ 0198.      *
000380*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881 -  *
000390*                  RUN-DATE ON THE REQUEST CARD IS CCYYMMDD.     *
000400*   09/14/01  PKN  CONFIRMATION COUNTS NOW WRITTEN TO THE        *
000410*                  REQUEST CARD AREA AFTER RESET FOR THE JOB     *
000420*                  LOG TO PICK UP - CR-0601.                     *
000430*---------------------------------------------------------------*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-4381.
000470 OBJECT-COMPUTER. IBM-4381.
000480 SPECIAL-NAMES.
000490*    RESET-NAME-CLASS IS CARRIED FROM THE OLD 858 CARD EDIT -    *
000500*    NOT ACTUALLY TESTED IN THIS MEMBER, BUT LEFT DECLARED SO A  *
000510*    FUTURE NAME-FORMAT EDIT DOES NOT HAVE TO ADD IT AGAIN.      *
000520     CLASS RESET-NAME-CLASS IS 'A' THRU 'Z' '0' THRU '9'
000530     UPSI-0 ON STATUS IS TEST-RUN-SW
000540     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000541*-----------------------------------------------------------------*
000542*    TEST-RUN-SW AND PROD-RUN-SW ARE DECLARED FOR SYMMETRY WITH   *
000543*    THE REST OF THE NIGHTLY CHAIN - THIS MEMBER ACTUALLY DECIDES *
000544*    TEST VERSUS PRODUCTION FROM THE REQUEST CARD'S OWN           *
000545*    TEST-RUN-CD FIELD, NOT FROM AN UPSI SWITCH AT JCL TIME.      *
000546*-----------------------------------------------------------------*
000550 INPUT-OUTPUT SECTION.
000552*    ALL FOUR FILES ARE LINE SEQUENTIAL, MATCHING THE NIGHTLY    *
000554*    CHAIN'S OWN FILE ORGANIZATION SO THIS UTILITY CAN RUN       *
000556*    AGAINST THE SAME DATASETS WITHOUT A CONVERSION STEP.        *
000560 FILE-CONTROL.
000570     SELECT RESET-REQUEST-CARD ASSIGN TO "RESETCRD"
000580         ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT PORTFOLIO-MASTER ASSIGN TO "PORTMSTR"
000591*-----------------------------------------------------------------*
000592*    PORTMSTR IS THE SAME MASTER THE NIGHTLY CHAIN MAINTAINS -    *
000593*    THIS UTILITY RUNS STANDALONE, BUT NEVER AGAINST A COPY.      *
000594*-----------------------------------------------------------------*
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT EVENT-FILE ASSIGN TO "EVENTFL"
000640         ORGANIZATION IS LINE SEQUENTIAL.
000641*-----------------------------------------------------------------*
000642*    EVENTFL HOLDS WHATEVER THE DAY'S TPE.TIP02 RUN HAS NOT YET   *
000643*    CONSUMED - A RESET MUST DRAIN IT OF THE TARGET PORTFOLIO'S   *
000644*    ENTRIES OR THEY WOULD POST AGAINST THE CLEANED-OUT MASTER    *
000645*    ON THE NEXT NIGHTLY RUN.                                     *
000646*-----------------------------------------------------------------*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*---------------------------------------------------------------*
000680*   RESET-REQUEST-RECORD CARRIES THE CARD-IMAGE HEADER/DETAIL    *
000690*   REDEFINES DISCIPLINE STRAIGHT OFF THE OLD 858 COMPENSATION   *
000700*   PAYOUT REPORT - THE REQUEST AREA GOES IN ON THE INPUT PASS,  *
000710*   AND THE SAME RECORD COMES BACK OUT REDEFINED AS A CONFIRM    *
000720*   AREA ON THE FINAL PASS - SEE 6000 BELOW.                     *
000730*---------------------------------------------------------------*
000740 FD  RESET-REQUEST-CARD.
000750 01  RESET-REQUEST-RECORD.
000760     05  RRC-RECORD-TYPE-CD             PIC X(1).
000770         88  RRC-TYPE-REQUEST               VALUE 'R'.
000780     05  RRC-REQUEST-AREA.
000790         10  RRC-RUN-DATE.
000800             15  RRC-RUN-YYYY            PIC 9(4).
000810             15  RRC-RUN-MM              PIC 9(2).
000820             15  RRC-RUN-DD              PIC 9(2).
000830         10  RRC-WORKORDER-ID            PIC X(8).
000840         10  RRC-PORT-NAME               PIC X(20).
000850         10  RRC-REQUESTED-BY            PIC X(10).
000860         10  RRC-TEST-RUN-CD             PIC X(1).
000870             88  RRC-TEST-RUN-YES            VALUE 'Y'.
000880             88  RRC-TEST-RUN-NO             VALUE 'N'.
000890         10  FILLER                      PIC X(86).
000900*    CONFIRM-AREA OVERLAYS THE REQUEST AREA BYTE FOR BYTE SO THE *
000910*    SAME RECORD LENGTH SERVES BOTH THE INPUT READ AND THE FINAL*
000920*    CONFIRMATION WRITE - NO SECOND RECORD LAYOUT IS NEEDED.     *
000930     05  RRC-CONFIRM-AREA REDEFINES RRC-REQUEST-AREA.
000940         10  RRC-CONFIRM-POSNS-PURGED    PIC 9(7).
000950         10  RRC-CONFIRM-EVENTS-PURGED   PIC 9(7).
000960         10  FILLER                      PIC X(118).
000970*---------------------------------------------------------------*
000980*   PORTFOLIO-MASTER-RECORD IS THE SAME MASTER/TRAILER LAYOUT    *
000990*   USED ACROSS TPE.TIP02, PRV.TIP03, PMM.TIP09 AND PSR.TIP01 -  *
001000*   PMR- PREFIX AND FIELD ORDER MUST STAY IDENTICAL OR THE       *
001010*   NIGHTLY CHAIN AND THIS UTILITY WILL DISAGREE ON RECORD       *
001020*   LENGTH.                                                      *
001030*---------------------------------------------------------------*
001040 FD  PORTFOLIO-MASTER.
001050 01  PORTFOLIO-MASTER-RECORD.
001060     05  PMR-RECORD-TYPE-CD             PIC X(1).
001070         88  PMR-TYPE-MASTER                 VALUE 'M'.
001080         88  PMR-TYPE-TRAILER                VALUE 'T'.
001090     05  PMR-MASTER-DETAIL-AREA.
001100         10  PMR-PORT-ID                PIC 9(4).
001110         10  PMR-PORT-NAME              PIC X(20).
001120         10  PMR-MARKET-TYPE            PIC X(10).
001130             88  PMR-MKT-PREDICTION        VALUE 'PREDICTION'.
001140             88  PMR-MKT-CRYPTO            VALUE 'CRYPTO'.
001150             88  PMR-MKT-FOREX             VALUE 'FOREX'.
001160             88  PMR-MKT-STOCK             VALUE 'STOCK'.
001170             88  PMR-MKT-OTHER             VALUE 'OTHER'.
001180         10  PMR-EXCHANGE               PIC X(12).
001190         10  PMR-ACCOUNT-ID             PIC X(20).
001200         10  PMR-CURRENCY               PIC X(5).
001210         10  PMR-CASH-BALANCE          PIC S9(12)V9(8)
001220                                        SIGN TRAILING SEPARATE.
001230         10  PMR-TOTAL-VALUE           PIC S9(12)V9(8)
001240                                        SIGN TRAILING SEPARATE.
001250         10  PMR-UNREAL-PNL            PIC S9(12)V9(8)
001260                                        SIGN TRAILING SEPARATE.
001270         10  PMR-REAL-PNL              PIC S9(12)V9(8)
001280                                        SIGN TRAILING SEPARATE.
001290         10  PMR-ACTIVE-FLAG           PIC X(1).
001300         10  FILLER                    PIC X(4).
001310*    TRAILER-AREA OVERLAYS THE DETAIL AREA SO THE LAST MASTER    *
001320*    RECORD WRITTEN CAN CARRY A RECORD COUNT WITHOUT A SEPARATE  *
001330*    RECORD LAYOUT - SAME DISCIPLINE AS THE REQUEST CARD ABOVE.  *
001340     05  PMR-TRAILER-AREA REDEFINES PMR-MASTER-DETAIL-AREA.
001350         10  PMR-TRL-RECORD-COUNT      PIC 9(7).
001360         10  FILLER                    PIC X(153).
001370*---------------------------------------------------------------*
001380*   POSITION-RECORD IS CARRIED AS A FLAT 227-BYTE DETAIL AREA    *
001390*   RATHER THAN FULLY EXPANDED HERE - THIS UTILITY ONLY NEEDS    *
001400*   THE RECORD TYPE AND THE PORTFOLIO ID TO DECIDE KEEP-OR-DROP, *
001410*   SO THE REMAINING POSITION FIELDS NEVER HAVE TO BE NAMED.     *
001420*---------------------------------------------------------------*
001430 FD  POSITION-FILE.
001440 01  POSITION-RECORD.
001450     05  POS-RECORD-TYPE-CD             PIC X(1).
001460         88  POS-TYPE-DETAIL                 VALUE 'D'.
001470         88  POS-TYPE-TRAILER                VALUE 'T'.
001480     05  POS-DETAIL-AREA                   PIC X(227).
001490     05  POS-TRAILER-AREA REDEFINES POS-DETAIL-AREA.
001500         10  POS-TRL-RECORD-COUNT      PIC 9(7).
001510         10  FILLER                    PIC X(220).
001520*    KEY-OVERLAY GIVES US POS-PORT-ID WITHOUT DISTURBING THE     *
001530*    DETAIL-AREA MOVE LOGIC IN 4000 BELOW - THE FULL DETAIL IS   *
001540*    STILL CARRIED AS ONE BLOCK WHEN A POSITION IS KEPT.         *
001550     05  POS-KEY-OVERLAY REDEFINES POS-DETAIL-AREA.
001560         10  POS-ID                    PIC 9(6).
001570         10  POS-PORT-ID               PIC 9(4).
001580         10  POS-ASSET-ID              PIC X(20).
001590         10  FILLER                    PIC X(197).
001600*---------------------------------------------------------------*
001610*   EVENT-RECORD IS LIKEWISE KEPT FLAT - THE PORTFOLIO NAME THIS *
001620*   UTILITY MATCHES ON LIVES INSIDE EVT-DETAIL-AREA AND IS       *
001630*   PULLED OUT BY SUBSTRING IN 5000 BELOW RATHER THAN BY A       *
001640*   SEPARATE OVERLAY, SINCE THE EVENT LAYOUT VARIES BY EVENT     *
001650*   TYPE ACROSS THE NIGHTLY CHAIN.                               *
001660*---------------------------------------------------------------*
001670 FD  EVENT-FILE.
001680 01  EVENT-RECORD.
001690     05  EVT-RECORD-TYPE-CD             PIC X(1).
001700     05  EVT-DETAIL-AREA                PIC X(200).
001710 WORKING-STORAGE SECTION.
001720 01  WS-SWITCHES.
001730     05  WS-EOF-MASTER-SW                PIC X(1) VALUE 'N'.
001740         88  WS-EOF-MASTER                   VALUE 'Y'.
001750     05  WS-EOF-POSITION-SW              PIC X(1) VALUE 'N'.
001760         88  WS-EOF-POSITION                 VALUE 'Y'.
001770     05  WS-EOF-EVENTS-SW                PIC X(1) VALUE 'N'.
001780         88  WS-EOF-EVENTS                   VALUE 'Y'.
001790     05  WS-FOUND-TARGET-SW              PIC X(1) VALUE 'N'.
001800         88  WS-FOUND-TARGET                     VALUE 'Y'.
001801*-----------------------------------------------------------------*
001802*    ALL FOUR SWITCHES FOLLOW THE SAME X(1) N/Y CONVENTION USED   *
001803*    THROUGHOUT THE NIGHTLY CHAIN - AN 88-LEVEL NAMES THE 'Y'     *
001804*    CONDITION SO THE PROCEDURE DIVISION NEVER TESTS THE LITERAL  *
001805*    DIRECTLY.                                                    *
001806*-----------------------------------------------------------------*
001810*---------------------------------------------------------------*
001820*   PORTFOLIO-TABLE HOLDS THE ENTIRE MASTER IN CORE WHILE THE    *
001830*   TARGET PORTFOLIO IS LOCATED AND ZEROED - 300 ENTRIES MATCHES *
001840*   THE SAME BOUND CARRIED IN TPE.TIP02 AND PMM.TIP09 SO THE     *
001850*   MASTER NEVER OUTGROWS ONE OF THE NIGHTLY PROGRAMS WITHOUT    *
001860*   OUTGROWING ALL OF THEM AT ONCE.                              *
001870*---------------------------------------------------------------*
001880 01  PORTFOLIO-TABLE.
001890     05  PORTFOLIO-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
001900         10  PT-PORT-ID                 PIC 9(4).
001910         10  PT-PORT-NAME               PIC X(20).
001920         10  PT-MARKET-TYPE             PIC X(10).
001930         10  PT-EXCHANGE                PIC X(12).
001940         10  PT-ACCOUNT-ID              PIC X(20).
001950         10  PT-CURRENCY                PIC X(5).
001960         10  PT-CASH-BALANCE           PIC S9(12)V9(8)
001970                                        SIGN TRAILING SEPARATE.
001980         10  PT-TOTAL-VALUE            PIC S9(12)V9(8)
001990                                        SIGN TRAILING SEPARATE.
002000         10  PT-UNREAL-PNL             PIC S9(12)V9(8)
002010                                        SIGN TRAILING SEPARATE.
002020         10  PT-REAL-PNL               PIC S9(12)V9(8)
002030                                        SIGN TRAILING SEPARATE.
002040         10  PT-ACTIVE-FLAG             PIC X(1).
002050 01  WS-PORT-TABLE-COUNT                PIC 9(5) COMP VALUE 0.
002060 01  WS-TARGET-PORT-ID                  PIC 9(4) COMP VALUE 0.
002070 01  WS-SUBSCRIPTS.
002080     05  WS-PT-SUB                      PIC 9(5) COMP VALUE 0.
002090*    THE FOUR PURGE COUNTERS ARE THE ONLY THING CARRIED BACK TO  *
002100*    THE OPERATOR - THEY ARE WRITTEN TO THE CONFIRM AREA IN 6000 *
002110*    SO THE JOB LOG SHOWS WHAT THE RESET ACTUALLY DID - CR-0601. *
002120 01  WS-PURGE-COUNTERS.
002130     05  WS-POSNS-PURGED-CT             PIC 9(7) COMP VALUE 0.
002140     05  WS-POSNS-KEPT-CT               PIC 9(7) COMP VALUE 0.
002150     05  WS-EVENTS-PURGED-CT            PIC 9(7) COMP VALUE 0.
002160     05  WS-EVENTS-KEPT-CT              PIC 9(7) COMP VALUE 0.
002170 01  WS-REQUEST-SAVE-AREA.
002180     05  WS-SAVE-PORT-NAME               PIC X(20).
002190     05  WS-SAVE-TEST-RUN-CD             PIC X(1).
002200         88  WS-SAVE-TEST-RUN                   VALUE 'Y'.
002210 01  WS-EVENT-PORT-NAME                 PIC X(20).
002211*-----------------------------------------------------------------*
002212*    HOLDS THE 20-BYTE NAME PULLED OUT OF EACH EVENT RECORD IN    *
002213*    5010 BELOW SO IT CAN BE COMPARED AGAINST WS-SAVE-PORT-NAME   *
002214*    WITHOUT DISTURBING EVT-DETAIL-AREA ITSELF.                   *
002215*-----------------------------------------------------------------*
002220*---------------------------------------------------------------*
002230*   POSITION-PURGE-TABLE AND EVENT-PURGE-TABLE ARE THE SAME      *
002240*   LOAD-FILTER-REWRITE DISCIPLINE AS PORTFOLIO-TABLE ABOVE,     *
002250*   SIZED TO THE LARGER VOLUME OF POSITION AND EVENT DETAIL      *
002260*   RECORDS A SINGLE PORTFOLIO COULD HAVE QUEUED UP OVERNIGHT.   *
002270*---------------------------------------------------------------*
002280 01  POSITION-PURGE-TABLE.
002290     05  POSITION-PURGE-ENTRY OCCURS 2000 TIMES
002300                               INDEXED BY PP-IDX.
002310         10  PP-RECORD-TYPE-CD          PIC X(1).
002320         10  PP-DETAIL-AREA             PIC X(227).
002330         10  PP-PORT-ID REDEFINES PP-DETAIL-AREA.
002340             15  FILLER                 PIC X(6).
002350             15  PP-PORT-ID-VALUE        PIC 9(4).
002360             15  FILLER                 PIC X(217).
002370 01  WS-POSN-TABLE-COUNT                PIC 9(5) COMP VALUE 0.
002380 01  WS-PP-SUB                          PIC 9(5) COMP VALUE 0.
002390 01  EVENT-PURGE-TABLE.
002400     05  EVENT-PURGE-ENTRY OCCURS 5000 TIMES
002410                            INDEXED BY EP-IDX.
002420         10  EP-RECORD-TYPE-CD          PIC X(1).
002430         10  EP-DETAIL-AREA             PIC X(200).
002440 01  WS-EVNT-TABLE-COUNT                PIC 9(5) COMP VALUE 0.
002450 01  WS-EP-SUB                          PIC 9(5) COMP VALUE 0.
002460 PROCEDURE DIVISION.
002470*---------------------------------------------------------------*
002480*   0000 - DRIVER.  ONE REQUEST CARD, ONE PORTFOLIO, ONE PASS    *
002490*   EACH OVER THE MASTER, THE POSITION FILE AND THE EVENT FILE.  *
002500*   TEST-RUN-CD IS CHECKED AFTER THE ZERO-IN-CORE STEP SO THE    *
002510*   OPERATOR CAN SEE WHICH PORTFOLIO WOULD BE HIT WITHOUT ANY    *
002520*   FILE EVER BEING REOPENED FOR OUTPUT - TKT 07/19/91 ABOVE.    *
002530*---------------------------------------------------------------*
002540 0000-MAIN-LINE.
002550     PERFORM 1000-READ-REQUEST-CARD THRU 1000-EXIT.
002551*-----------------------------------------------------------------*
002552*    REQUEST CARD READ FIRST SO A MISSING CARD ABENDS BEFORE ANY  *
002553*    FILE IS EVEN OPENED FOR INPUT - CHEAPER FAILURE FOR THE      *
002554*    OPERATOR TO DIAGNOSE THAN A MID-RUN FILE STATUS ERROR.       *
002555*-----------------------------------------------------------------*
002560     PERFORM 1100-LOAD-PORTFOLIO-TABLE THRU 1100-EXIT.
002570     PERFORM 1200-FIND-TARGET-PORTFOLIO THRU 1200-EXIT.
002580     IF NOT WS-FOUND-TARGET
002590         DISPLAY 'PORT-RESET - PORTFOLIO NOT ON MASTER - ABEND'
002600         STOP RUN.
002610     PERFORM 2000-ZERO-TARGET-BALANCES THRU 2000-EXIT.
002611*-----------------------------------------------------------------*
002612*    BALANCES ARE ZEROED IN THE TABLE ONLY AT THIS POINT - NOTHING*
002613*    HITS DISK UNTIL 3000 REWRITES THE MASTER BELOW, WHICH IS WHY *
002614*    THE TEST-RUN CHECK CAN STILL BACK OUT CLEANLY.               *
002615*-----------------------------------------------------------------*
002620*    TEST-RUN EXITS HERE, BEFORE ANY FILE IS REOPENED FOR OUTPUT -*
002630*    THE MASTER TABLE, POSITION FILE AND EVENT FILE ARE ALL      *
002640*    UNTOUCHED ON DISK WHEN THIS BRANCH IS TAKEN.                *
002650     IF WS-SAVE-TEST-RUN
002660         DISPLAY 'PORT-RESET - TEST RUN - NO FILES REWRITTEN'
002670         STOP RUN.
002680     PERFORM 3000-REWRITE-PORTFOLIO-MASTER THRU 3000-EXIT.
002690     PERFORM 4000-PURGE-POSITION-FILE THRU 4000-EXIT.
002700     PERFORM 5000-PURGE-EVENT-FILE THRU 5000-EXIT.
002710     PERFORM 6000-WRITE-CONFIRMATION THRU 6000-EXIT.
002720     STOP RUN.
002721*-----------------------------------------------------------------*
002722*    NORMAL END OF JOB - ALL FOUR STEPS COMPLETED AND THE         *
002723*    CONFIRMATION COUNTS WERE WRITTEN BACK TO THE REQUEST CARD.   *
002724*-----------------------------------------------------------------*
002730*---------------------------------------------------------------*
002740*   1000 - READ THE SINGLE RESET REQUEST CARD                   *
002750*   THERE IS NEVER MORE THAN ONE CARD IN THIS FILE - IF THE      *
002760*   OPERATOR QUEUES A SECOND RESET THEY RUN THE STEP AGAIN.      *
002770*---------------------------------------------------------------*
002780 1000-READ-REQUEST-CARD.
002790     OPEN INPUT RESET-REQUEST-CARD.
002800     READ RESET-REQUEST-CARD
002810         AT END
002820             DISPLAY 'PORT-RESET - NO REQUEST CARD PRESENT'
002830             STOP RUN.
002840     MOVE RRC-PORT-NAME    TO WS-SAVE-PORT-NAME.
002850     MOVE RRC-TEST-RUN-CD  TO WS-SAVE-TEST-RUN-CD.
002860     CLOSE RESET-REQUEST-CARD.
002861*-----------------------------------------------------------------*
002862*    CLOSED IMMEDIATELY AFTER THE ONE READ - THE FILE IS NOT      *
002863*    REOPENED FOR OUTPUT UNTIL 6000, AFTER EVERY OTHER STEP HAS   *
002864*    RUN, SO THE CONFIRMATION COUNTS REFLECT THE WHOLE JOB.       *
002865*-----------------------------------------------------------------*
002870 1000-EXIT.
002880     EXIT.
002890*---------------------------------------------------------------*
002900*   1100 - LOAD THE PORTFOLIO MASTER INTO TABLE                 *
002910*   TRAILER RECORDS ARE SKIPPED ON THE WAY IN - ONLY MASTER TYPE *
002920*   ENTRIES GO INTO THE TABLE, AND A FRESH TRAILER IS BUILT FROM *
002930*   THE TABLE COUNT WHEN THE MASTER IS REWRITTEN IN 3000 BELOW.  *
002940*---------------------------------------------------------------*
002950 1100-LOAD-PORTFOLIO-TABLE.
002960     OPEN INPUT PORTFOLIO-MASTER.
002970     READ PORTFOLIO-MASTER
002980         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
002990 1110-ADD-MASTER-TO-TABLE.
003000     IF WS-EOF-MASTER
003010         GO TO 1115-CLOSE-MASTER.
003020     IF NOT PMR-TYPE-MASTER
003030         GO TO 1110-READ-NEXT.
003031*-----------------------------------------------------------------*
003032*    TRAILER TYPE 'T' IS THE ONLY OTHER RECORD TYPE ON THIS FILE -*
003033*    IT CARRIES NO PORTFOLIO DATA OF ITS OWN AND IS REBUILT FRESH *
003034*    IN 3020 BELOW FROM THE FINAL IN-CORE TABLE COUNT.            *
003035*-----------------------------------------------------------------*
003040     ADD 1 TO WS-PORT-TABLE-COUNT.
003050     SET PT-IDX TO WS-PORT-TABLE-COUNT.
003060     MOVE PMR-PORT-ID        TO PT-PORT-ID (PT-IDX).
003070     MOVE PMR-PORT-NAME      TO PT-PORT-NAME (PT-IDX).
003080     MOVE PMR-MARKET-TYPE    TO PT-MARKET-TYPE (PT-IDX).
003090     MOVE PMR-EXCHANGE       TO PT-EXCHANGE (PT-IDX).
003100     MOVE PMR-ACCOUNT-ID     TO PT-ACCOUNT-ID (PT-IDX).
003110     MOVE PMR-CURRENCY       TO PT-CURRENCY (PT-IDX).
003120     MOVE PMR-CASH-BALANCE   TO PT-CASH-BALANCE (PT-IDX).
003130     MOVE PMR-TOTAL-VALUE    TO PT-TOTAL-VALUE (PT-IDX).
003140     MOVE PMR-UNREAL-PNL     TO PT-UNREAL-PNL (PT-IDX).
003150     MOVE PMR-REAL-PNL       TO PT-REAL-PNL (PT-IDX).
003160     MOVE PMR-ACTIVE-FLAG    TO PT-ACTIVE-FLAG (PT-IDX).
003170*    LOOP BACK VIA GO TO RATHER THAN AN INLINE PERFORM - SHOP     *
003180*    STYLE THROUGHOUT THE NIGHTLY CHAIN IS READ/TEST/PROCESS/     *
003190*    LOOP-BACK, NOT A STRUCTURED PERFORM-UNTIL.                   *
003200 1110-READ-NEXT.
003210     READ PORTFOLIO-MASTER
003220         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
003230     GO TO 1110-ADD-MASTER-TO-TABLE.
003240 1115-CLOSE-MASTER.
003250     CLOSE PORTFOLIO-MASTER.
003251*-----------------------------------------------------------------*
003252*    INPUT CLOSE HERE - THE SAME DDNAME IS REOPENED FOR OUTPUT    *
003253*    DOWN IN 3000 ONCE THE TARGET ENTRY HAS BEEN LOCATED AND      *
003254*    ZEROED IN CORE.                                              *
003255*-----------------------------------------------------------------*
003260 1100-EXIT.
003270     EXIT.
003280*---------------------------------------------------------------*
003290*   1200 - SEARCH THE TABLE FOR THE REQUESTED PORTFOLIO NAME    *
003300*   A SEQUENTIAL SCAN IS FINE HERE - THE MASTER TOPS OUT AT 300  *
003310*   ENTRIES AND THIS STEP RUNS ONCE PER OPERATOR REQUEST, NOT    *
003320*   PER EVENT, SO THERE IS NO NEED FOR A BINARY SEARCH.          *
003330*---------------------------------------------------------------*
003340 1200-FIND-TARGET-PORTFOLIO.
003350     MOVE 0 TO WS-PT-SUB.
003351*-----------------------------------------------------------------*
003352*    SUBSCRIPT RESET TO ZERO BEFORE THE SCAN - WS-PT-SUB IS SHARED*
003353*    WITH 2000, 3010 AND 3020 BELOW SO IT MUST START CLEAN EACH   *
003354*    TIME THIS PARAGRAPH IS PERFORMED.                            *
003355*-----------------------------------------------------------------*
003360 1210-SEARCH-LOOP.
003370     ADD 1 TO WS-PT-SUB.
003380     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003390         GO TO 1200-EXIT.
003400     IF PT-PORT-NAME (WS-PT-SUB) = WS-SAVE-PORT-NAME
003410         MOVE 'Y' TO WS-FOUND-TARGET-SW
003420         MOVE PT-PORT-ID (WS-PT-SUB) TO WS-TARGET-PORT-ID
003430         GO TO 1200-EXIT.
003440     GO TO 1210-SEARCH-LOOP.
003450 1200-EXIT.
003460     EXIT.
003461*-----------------------------------------------------------------*
003462*    WS-FOUND-TARGET-SW STAYS 'N' IF THE SCAN REACHES THE END OF  *
003463*    THE TABLE WITHOUT A NAME MATCH - 0000-MAIN-LINE TESTS IT     *
003464*    RIGHT AFTER THIS PARAGRAPH RETURNS AND ABENDS IF NOT FOUND.  *
003465*-----------------------------------------------------------------*
003470*---------------------------------------------------------------*
003480*   2000 - ZERO THE TARGET PORTFOLIO'S BALANCE FIGURES          *
003490*   ONLY THE FOUR MONEY FIELDS ARE CLEARED - PORT-ID, PORT-NAME, *
003500*   MARKET-TYPE, EXCHANGE, ACCOUNT-ID, CURRENCY AND ACTIVE-FLAG  *
003510*   ALL SURVIVE THE RESET UNTOUCHED PER THE 03/02/93 RMH CHANGE. *
003520*---------------------------------------------------------------*
003530 2000-ZERO-TARGET-BALANCES.
003540     MOVE ZERO TO PT-CASH-BALANCE (WS-PT-SUB).
003550     MOVE ZERO TO PT-TOTAL-VALUE (WS-PT-SUB).
003560     MOVE ZERO TO PT-UNREAL-PNL (WS-PT-SUB).
003570     MOVE ZERO TO PT-REAL-PNL (WS-PT-SUB).
003580 2000-EXIT.
003590     EXIT.
003600*---------------------------------------------------------------*
003610*   3000 - REWRITE THE PORTFOLIO MASTER FROM THE TABLE          *
003620*   THE TABLE IS WRITTEN BACK OUT IN THE SAME ORDER IT WAS READ  *
003630*   IN, SO A PORTFOLIO'S POSITION ON THE MASTER FILE NEVER       *
003640*   SHIFTS JUST BECAUSE A RESET RAN AGAINST SOME OTHER ENTRY.    *
003650*---------------------------------------------------------------*
003660 3000-REWRITE-PORTFOLIO-MASTER.
003670     OPEN OUTPUT PORTFOLIO-MASTER.
003680     MOVE 0 TO WS-PT-SUB.
003681*-----------------------------------------------------------------*
003682*    SAME WS-PT-SUB IS REUSED HERE TO WALK THE TABLE A SECOND     *
003683*    TIME, NOW FOR OUTPUT - STILL POINTING AT THE TARGET ENTRY    *
003684*    FROM 1200 WHEN THIS PARAGRAPH IS ENTERED, SO IT IS RESET     *
003685*    TO ZERO BEFORE THE WRITE LOOP BEGINS.                        *
003686*-----------------------------------------------------------------*
003690 3010-WRITE-PORTFOLIO-LOOP.
003700     ADD 1 TO WS-PT-SUB.
003710     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
003720         GO TO 3020-WRITE-PORTFOLIO-TRAILER.
003730     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
003740     MOVE 'M' TO PMR-RECORD-TYPE-CD.
003750     MOVE PT-PORT-ID (WS-PT-SUB)       TO PMR-PORT-ID.
003760     MOVE PT-PORT-NAME (WS-PT-SUB)     TO PMR-PORT-NAME.
003770     MOVE PT-MARKET-TYPE (WS-PT-SUB)   TO PMR-MARKET-TYPE.
003780     MOVE PT-EXCHANGE (WS-PT-SUB)      TO PMR-EXCHANGE.
003790     MOVE PT-ACCOUNT-ID (WS-PT-SUB)    TO PMR-ACCOUNT-ID.
003800     MOVE PT-CURRENCY (WS-PT-SUB)      TO PMR-CURRENCY.
003810     MOVE PT-CASH-BALANCE (WS-PT-SUB)  TO PMR-CASH-BALANCE.
003820     MOVE PT-TOTAL-VALUE (WS-PT-SUB)   TO PMR-TOTAL-VALUE.
003830     MOVE PT-UNREAL-PNL (WS-PT-SUB)    TO PMR-UNREAL-PNL.
003840     MOVE PT-REAL-PNL (WS-PT-SUB)      TO PMR-REAL-PNL.
003850     MOVE PT-ACTIVE-FLAG (WS-PT-SUB)   TO PMR-ACTIVE-FLAG.
003860     WRITE PORTFOLIO-MASTER-RECORD.
003870     GO TO 3010-WRITE-PORTFOLIO-LOOP.
003880*    TRAILER CARRIES THE IN-CORE TABLE COUNT, NOT A COUNT OF      *
003890*    BYTES WRITTEN - THE TWO ARE THE SAME HERE SINCE NO MASTER    *
003900*    ENTRY IS EVER DROPPED BY A RESET, ONLY ZEROED.               *
003910 3020-WRITE-PORTFOLIO-TRAILER.
003920     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
003930     MOVE 'T' TO PMR-RECORD-TYPE-CD.
003940     MOVE WS-PORT-TABLE-COUNT TO PMR-TRL-RECORD-COUNT.
003950     WRITE PORTFOLIO-MASTER-RECORD.
003960     CLOSE PORTFOLIO-MASTER.
003970 3000-EXIT.
003980     EXIT.
003990*---------------------------------------------------------------*
004000*   4000 - PURGE THE TARGET PORTFOLIO'S POSITIONS FROM FILE     *
004010*   LOADS POSITION-FILE INTO A TABLE, DROPPING ANY DETAIL WHOSE *
004020*   POS-PORT-ID MATCHES THE TARGET, THEN REWRITES THE FILE FROM *
004030*   WHAT REMAINS PLUS A FRESH TRAILER RECORD COUNT - REQ 0198.  *
004040*---------------------------------------------------------------*
004050 4000-PURGE-POSITION-FILE.
004060     OPEN INPUT POSITION-FILE.
004061*-----------------------------------------------------------------*
004062*    POSITION FILE IS READ IN FULL REGARDLESS OF HOW MANY DETAILS *
004063*    BELONG TO THE TARGET PORTFOLIO - THERE IS NO INDEX TO SEEK   *
004064*    BY PORTFOLIO, SO EVERY DETAIL IS EXAMINED ONCE.              *
004065*-----------------------------------------------------------------*
004070     READ POSITION-FILE
004080         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
004090 4010-LOAD-ONE-POSITION.
004100     IF WS-EOF-POSITION
004110         GO TO 4015-CLOSE-POSITION-IN.
004120     IF NOT POS-TYPE-DETAIL
004130         GO TO 4020-READ-NEXT-POSITION.
004131*-----------------------------------------------------------------*
004132*    TRAILER TYPE 'T' ON THE POSITION FILE IS SKIPPED THE SAME WAY*
004133*    THE MASTER TRAILER WAS SKIPPED ABOVE - A FRESH TRAILER IS    *
004134*    BUILT IN 4050 BELOW FROM THE SURVIVING POSITION COUNT.       *
004135*-----------------------------------------------------------------*
004140*    POS-KEY-OVERLAY GIVES US POS-PORT-ID WITHOUT DISTURBING THE  *
004150*    DETAIL-AREA BELOW - THE OVERLAY AND THE FLAT AREA SHARE THE  *
004160*    SAME BYTES SO NOTHING EXTRA HAS TO BE MOVED TO CHECK IT.     *
004170     IF POS-PORT-ID = WS-TARGET-PORT-ID
004180         GO TO 4030-CONTINUE-POSITION.
004190 4025-KEEP-POSITION.
004200     ADD 1 TO WS-POSN-TABLE-COUNT.
004210     SET PP-IDX TO WS-POSN-TABLE-COUNT.
004220     MOVE POS-RECORD-TYPE-CD TO PP-RECORD-TYPE-CD (PP-IDX).
004230     MOVE POS-DETAIL-AREA    TO PP-DETAIL-AREA (PP-IDX).
004240     GO TO 4020-READ-NEXT-POSITION.
004250*    A MATCHED POSITION IS COUNTED BUT NEVER COPIED TO THE PURGE  *
004260*    TABLE - IT SIMPLY DOES NOT SURVIVE INTO THE REWRITTEN FILE.  *
004270 4030-CONTINUE-POSITION.
004280     ADD 1 TO WS-POSNS-PURGED-CT.
004290     GO TO 4020-READ-NEXT-POSITION.
004300 4020-READ-NEXT-POSITION.
004310     READ POSITION-FILE
004320         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
004330     GO TO 4010-LOAD-ONE-POSITION.
004340 4015-CLOSE-POSITION-IN.
004350     CLOSE POSITION-FILE.
004360     MOVE WS-POSN-TABLE-COUNT TO WS-POSNS-KEPT-CT.
004370*    INPUT FILE IS FULLY CLOSED BEFORE THE SAME DDNAME IS REOPENED*
004380*    FOR OUTPUT - LINE SEQUENTIAL UNDER THIS COMPILER WILL NOT    *
004390*    SUPPORT BOTH DIRECTIONS OPEN AT ONCE ON ONE FILE.            *
004400     OPEN OUTPUT POSITION-FILE.
004401*-----------------------------------------------------------------*
004402*    KEPT-COUNT WAS CAPTURED JUST ABOVE, BEFORE THE FILE WAS      *
004403*    REOPENED FOR OUTPUT, SINCE THE REOPEN DISCARDS WHATEVER WAS  *
004404*    ON THE FILE PREVIOUSLY.                                      *
004405*-----------------------------------------------------------------*
004410     MOVE 0 TO WS-PP-SUB.
004420 4040-WRITE-POSITION-LOOP.
004430     ADD 1 TO WS-PP-SUB.
004440     IF WS-PP-SUB > WS-POSN-TABLE-COUNT
004450         GO TO 4050-WRITE-POSITION-TRAILER.
004460     MOVE PP-RECORD-TYPE-CD (WS-PP-SUB) TO POS-RECORD-TYPE-CD.
004470     MOVE PP-DETAIL-AREA (WS-PP-SUB)    TO POS-DETAIL-AREA.
004480     WRITE POSITION-RECORD.
004490     GO TO 4040-WRITE-POSITION-LOOP.
004500 4050-WRITE-POSITION-TRAILER.
004510     MOVE 'T' TO POS-RECORD-TYPE-CD.
004520     MOVE SPACE TO POS-DETAIL-AREA.
004530     MOVE WS-POSN-TABLE-COUNT TO POS-TRL-RECORD-COUNT.
004540     WRITE POSITION-RECORD.
004550     CLOSE POSITION-FILE.
004560 4000-EXIT.
004570     EXIT.
004580*---------------------------------------------------------------*
004590*   5000 - PURGE THE TARGET PORTFOLIO'S EVENTS FROM FILE        *
004600*   SAME LOAD-FILTER-REWRITE DISCIPLINE AS 4000 ABOVE, BUT THE  *
004610*   PORTFOLIO NAME IS CARRIED IN THE FIRST 20 BYTES OF THE      *
004620*   EVENT DETAIL AREA RATHER THAN A NUMERIC PORT-ID - REQ 0198. *
004630*---------------------------------------------------------------*
004640 5000-PURGE-EVENT-FILE.
004650     OPEN INPUT EVENT-FILE.
004651*-----------------------------------------------------------------*
004652*    SAME TWO-PASS DISCIPLINE AS THE POSITION FILE ABOVE - LOAD,  *
004653*    FILTER IN CORE, THEN REWRITE - BUT THE EVENT FILE CARRIES NO *
004654*    TRAILER RECORD TYPE OF ITS OWN TO SKIP ON THE WAY IN.        *
004655*-----------------------------------------------------------------*
004660     READ EVENT-FILE
004670         AT END MOVE 'Y' TO WS-EOF-EVENTS-SW.
004680 5010-LOAD-ONE-EVENT.
004690     IF WS-EOF-EVENTS
004700         GO TO 5015-CLOSE-EVENT-IN.
004710*    THE PORTFOLIO NAME IS NOT OVERLAID HERE THE WAY POS-PORT-ID  *
004720*    IS ABOVE - EVENT LAYOUTS VARY BY EVENT TYPE SO A REFERENCE   *
004730*    MODIFICATION IS USED INSTEAD OF A FIXED 01-LEVEL OVERLAY.    *
004740     MOVE EVT-DETAIL-AREA(1:20) TO WS-EVENT-PORT-NAME.
004750     IF WS-EVENT-PORT-NAME = WS-SAVE-PORT-NAME
004760         GO TO 5030-CONTINUE-EVENT.
004761*-----------------------------------------------------------------*
004762*    A NAME MATCH ON THE FIRST 20 BYTES MEANS THIS EVENT BELONGS  *
004763*    TO THE PORTFOLIO BEING RESET AND IS DROPPED, THE SAME AS A   *
004764*    PORT-ID MATCH DROPS A POSITION DETAIL ABOVE.                 *
004765*-----------------------------------------------------------------*
004770 5025-KEEP-EVENT.
004780     ADD 1 TO WS-EVNT-TABLE-COUNT.
004790     SET EP-IDX TO WS-EVNT-TABLE-COUNT.
004800     MOVE EVT-RECORD-TYPE-CD TO EP-RECORD-TYPE-CD (EP-IDX).
004810     MOVE EVT-DETAIL-AREA    TO EP-DETAIL-AREA (EP-IDX).
004820     GO TO 5020-READ-NEXT-EVENT.
004830 5030-CONTINUE-EVENT.
004840     ADD 1 TO WS-EVENTS-PURGED-CT.
004850     GO TO 5020-READ-NEXT-EVENT.
004860 5020-READ-NEXT-EVENT.
004870     READ EVENT-FILE
004880         AT END MOVE 'Y' TO WS-EOF-EVENTS-SW.
004890     GO TO 5010-LOAD-ONE-EVENT.
004891*-----------------------------------------------------------------*
004892*    EVENT-PURGE-TABLE IS SIZED TO 5000 ENTRIES, LARGER THAN THE  *
004893*    POSITION-PURGE-TABLE ABOVE, SINCE A BUSY PORTFOLIO CAN QUEUE *
004894*    SEVERAL EVENTS PER POSITION OVER A SINGLE OVERNIGHT WINDOW.  *
004895*-----------------------------------------------------------------*
004900 5015-CLOSE-EVENT-IN.
004910     CLOSE EVENT-FILE.
004920     MOVE WS-EVNT-TABLE-COUNT TO WS-EVENTS-KEPT-CT.
004930     OPEN OUTPUT EVENT-FILE.
004931*-----------------------------------------------------------------*
004932*    UNLIKE THE POSITION FILE, THE EVENT FILE IS WRITTEN WITHOUT  *
004933*    A TRAILER RECORD - THE EVENT FEED NEVER CARRIED ONE EVEN     *
004934*    BEFORE THIS UTILITY EXISTED.                                 *
004935*-----------------------------------------------------------------*
004940     MOVE 0 TO WS-EP-SUB.
004950 5040-WRITE-EVENT-LOOP.
004960     ADD 1 TO WS-EP-SUB.
004970     IF WS-EP-SUB > WS-EVNT-TABLE-COUNT
004980         GO TO 5000-EXIT.
004990     MOVE EP-RECORD-TYPE-CD (WS-EP-SUB) TO EVT-RECORD-TYPE-CD.
005000     MOVE EP-DETAIL-AREA (WS-EP-SUB)    TO EVT-DETAIL-AREA.
005010     WRITE EVENT-RECORD.
005020     GO TO 5040-WRITE-EVENT-LOOP.
005030 5000-EXIT.
005040     CLOSE EVENT-FILE.
005050     EXIT.
005060*---------------------------------------------------------------*
005070*   6000 - WRITE CONFIRMATION COUNTS BACK TO THE REQUEST CARD   *
005080*   AREA SO THE JOB LOG CAN REPORT WHAT WAS PURGED - TKT CR-0601*
005090*   THE REQUEST CARD FILE IS REOPENED FOR OUTPUT HERE - ITS ONE *
005100*   INPUT RECORD WAS ALREADY CLOSED BACK IN 1000 ABOVE, SO THERE*
005110*   IS NO CONFLICT REWRITING THE SAME DDNAME A SECOND TIME.      *
005130*---------------------------------------------------------------*
005140 6000-WRITE-CONFIRMATION.
005150     OPEN OUTPUT RESET-REQUEST-CARD.
005151*-----------------------------------------------------------------*
005152*    RRC-CONFIRM-AREA REDEFINES THE SAME BYTES THE REQUEST CARD   *
005153*    CAME IN ON - THE RECORD TYPE CODE IS RESET TO 'R' SO A       *
005154*    SUBSEQUENT JOB STEP CAN TELL THIS IS A CONFIRMATION WRITE    *
005155*    AND NOT A STALE REQUEST.                                     *
005156*-----------------------------------------------------------------*
005160     MOVE 'R' TO RRC-RECORD-TYPE-CD.
005170     MOVE WS-POSNS-PURGED-CT  TO RRC-CONFIRM-POSNS-PURGED.
005180     MOVE WS-EVENTS-PURGED-CT TO RRC-CONFIRM-EVENTS-PURGED.
005200     WRITE RESET-REQUEST-RECORD.
005210     CLOSE RESET-REQUEST-CARD.
005220     DISPLAY 'PORT-RESET - POSITIONS PURGED  ' WS-POSNS-PURGED-CT.
005221*-----------------------------------------------------------------*
005222*    BOTH COUNTS ARE ALSO DISPLAYED TO THE JOB LOG IN ADDITION TO *
005223*    BEING WRITTEN BACK TO THE REQUEST CARD, SO THE OPERATOR SEES *
005224*    THE RESULT WITHOUT HAVING TO OPEN THE CARD FILE AFTERWARD.   *
005225*-----------------------------------------------------------------*
005230     DISPLAY 'PORT-RESET - EVENTS PURGED      ' WS-EVENTS-PURGED-CT.
005240 6000-EXIT.
005250     EXIT.
