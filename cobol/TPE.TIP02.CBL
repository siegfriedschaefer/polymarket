000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRADE-POST-ENGINE.
000030 AUTHOR. R. HALVORSEN.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 03/14/1988.
000060 DATE-COMPILED. 09/02/2003.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   T R A D E   P O S T   E N G I N E                           *
000110*                                                               *
000120*   THIS PROGRAM IS THE NIGHTLY BATCH DRIVER FOR THE PORTFOLIO  *
000130*   ACCOUNTING RUN.  IT IS STEP 2 OF THE NIGHTLY CHAIN, RUN     *
000140*   AFTER PMM.TIP09 HAS ENSURED EVERY PORTFOLIO NAMED ON THE    *
000150*   EVENT FILE EXISTS ON THE MASTER.  IT READS THE DAY'S EVENT  *
000160*   FILE IN ARRIVAL ORDER AND POSTS DEPOSITS, WITHDRAWALS,      *
000170*   BUYS AND SELLS AGAINST THE PORTFOLIO AND POSITION TABLES,   *
000180*   WRITING ONE AUDIT TRANSACTION PER EVENT (POSTED OR          *
000190*   REJECTED) AND ACCUMULATING THE RUN CONTROL TOTALS.  AT      *
000200*   END OF FILE THE PORTFOLIO MASTER AND POSITION FILE ARE      *
000210*   REWRITTEN FROM THE TABLES AND THE AUDIT TRAILER IS WRITTEN. *
000220*                                                               *
000230*   DOWNSTREAM STEPS:  PRV.TIP03 (REVALUATION), PSR.TIP01       *
000240*   (SUMMARY REPORT).  FUNDS POSTING IS CALLED IN-LINE AS       *
000250*   FDP.BALANCE SO DEPOSIT/WITHDRAWAL AND BUY/SELL EVENTS STAY  *
000260*   IN STRICT ARRIVAL ORDER AGAINST THE SAME CASH BALANCE.      *
000270*                                                               *
000280*---------------------------------------------------------------*
000290*   C H A N G E   L O G                                         *
000300*---------------------------------------------------------------*
000310*   03/14/88  RMH  ORIGINAL PROGRAM - FORMER DIRECT FINANCIAL   *
000320*                  ACTIVITY FEED, RECUT AS TRADE POSTING ENGINE.*
000330*   07/02/88  RMH  ADDED SELL-SIDE OVERSELL CHECK PER AUDIT.    *
000340*   11/29/88  DOK  PARTIAL CLOSE COST PRORATION ADDED (REQ 114).*
000350*   04/18/89  DOK  DEPOSIT/WITHDRAWAL NOW CALLS FDP.BALANCE     *
000360*                  INSTEAD OF IN-LINE CASH LOGIC - TKT CR-0223. *
000370*   02/06/90  RMH  POSITION TABLE BUMPED 1000 TO 2000 ENTRIES.  *
000380*   08/14/90  MJP  AVERAGE ENTRY PRICE RECOMPUTE ON ADD-ON BUY  *
000390*                  CORRECTED TO USE NEW TOTAL COST - TKT 0311.  *
000400*   01/22/91  MJP  AUDIT RECORD NOW CARRIES REJECT REASON CODE. *
000410*   06/10/91  DOK  PORTFOLIO TABLE BUMPED 150 TO 300 ENTRIES.   *
000420*   12/03/91  RMH  FIXED SIDE-DEFAULTING ON SELL WITH NO SIDE   *
000430*                  GIVEN - NOW ADOPTS THE OPEN POSITION'S SIDE. *
000440*   05/19/92  MJP  REALIZED P AND L ON FULL CLOSE CORRECTED -   *
000450*                  FEE NOW SUBTRACTED ONCE, NOT TWICE - CR-0402.*
000460*   10/02/92  DOK  CONTROL TOTALS PARAGRAPH SPLIT OUT - REQ 189.*
000470*   03/11/93  RMH  NO FUNDS CHECK ON BUY CONFIRMED PER SOURCE   *
000480*                  SYSTEM - CASH MAY GO NEGATIVE ON A BUY.      *
000490*   09/27/94  MJP  TRN-ID SEQUENCE NOW RESETS EACH RUN FROM 1.  *
000500*   02/14/95  DOK  ADDED ASSET NAME CARRY-THROUGH ON BUY EVENTS.*
000510*   07/08/96  RMH  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR FIELDS   *
000520*                  REMAIN IN THIS MEMBER, NO CHANGE REQUIRED.   *
000530*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881.  *
000540*   11/03/99  TLW  ROUNDING ON AVERAGE ENTRY PRICE CONFIRMED    *
000550*                  ROUND-HALF-UP AT 8 DECIMALS PER AUDIT REQ.   *
000560*   06/21/00  PKN  WITHDRAWAL REJECT REASON LITERAL STANDARDIZED*
000570*                  TO "INSUF FUNDS" ACROSS ALL CALLERS - 0556.  *
000580*   04/04/02  PKN  PARTIAL CLOSE NO LONGER RECOMPUTES AVERAGE   *
000590*                  ENTRY PRICE - MATCHES SOURCE BEHAVIOR - 0601.*
000600*   09/02/03  TLW  SIGN TRAILING SEPARATE ADOPTED ON ALL MONEY  *
000610*                  AND QUANTITY FIELDS PER DATA STANDARDS MEMO. *
000615*   03/01/04  RMH  AUDIT RECORD WAS CARRYING A LEFTOVER LONG/   *
000616*                  SHORT SIDE ONTO DEPOSIT AND WITHDRAWAL       *
000617*                  RECORDS FROM WHATEVER TRADE RAN BEFORE THEM -*
000618*                  TRN-SIDE NOW ONLY SET ON BUY/SELL - TKT 0713.*
000620*---------------------------------------------------------------*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-4381.
000660 OBJECT-COMPUTER. IBM-4381.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS POSITIVE-SIGN IS '+' '-'
000700     UPSI-0 ON STATUS IS TEST-RUN-SW
000710     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT PORTFOLIO-MASTER ASSIGN TO "PORTMSTR"
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780     SELECT EVENT-FILE ASSIGN TO "EVENTFL"
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT AUDIT-TRANS-FILE ASSIGN TO "AUDITFL"
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  PORTFOLIO-MASTER.
000850 01  PORTFOLIO-MASTER-RECORD.
000851*-----------------------------------------------------------------*
000852*   PORTFOLIO-MASTER IS OPENED I-O HERE - READ IN FULL AT 1100    *
000853*   TO BUILD THE IN-CORE TABLE BELOW, THEN CLOSED AND REOPENED    *
000854*   OUTPUT AT 4000 TO REWRITE EVERY RECORD FROM THE TABLE.  NO    *
000855*   RECORD ON THIS FILE IS EVER REWRITTEN IN PLACE.               *
000856*-----------------------------------------------------------------*
000860     05  PMR-RECORD-TYPE-CD            PIC X(1).
000870         88  PMR-TYPE-MASTER               VALUE 'M'.
000880         88  PMR-TYPE-TRAILER              VALUE 'T'.
000890     05  PMR-MASTER-DETAIL-AREA.
000891*-----------------------------------------------------------------*
000892*   MASTER DETAIL LAYOUT IS IDENTICAL TO THE ONE PMM.TIP09 AND    *
000893*   PRV.TIP03 CARRY - CHANGE ONE, CHANGE ALL THREE.               *
000894*-----------------------------------------------------------------*
000900         10  PMR-PORT-ID               PIC 9(4).
000910         10  PMR-PORT-NAME             PIC X(20).
000920         10  PMR-MARKET-TYPE           PIC X(10).
000930             88  PMR-MKT-PREDICTION        VALUE 'PREDICTION'.
000940             88  PMR-MKT-CRYPTO            VALUE 'CRYPTO'.
000950             88  PMR-MKT-FOREX             VALUE 'FOREX'.
000960             88  PMR-MKT-STOCK             VALUE 'STOCK'.
000970             88  PMR-MKT-OTHER             VALUE 'OTHER'.
000980         10  PMR-EXCHANGE              PIC X(12).
000990         10  PMR-ACCOUNT-ID            PIC X(20).
001000         10  PMR-CURRENCY              PIC X(5).
001010         10  PMR-CASH-BALANCE         PIC S9(12)V9(8)
001020                                       SIGN TRAILING SEPARATE.
001030         10  PMR-TOTAL-VALUE          PIC S9(12)V9(8)
001040                                       SIGN TRAILING SEPARATE.
001050         10  PMR-UNREAL-PNL           PIC S9(12)V9(8)
001060                                       SIGN TRAILING SEPARATE.
001070         10  PMR-REAL-PNL             PIC S9(12)V9(8)
001080                                       SIGN TRAILING SEPARATE.
001090         10  PMR-ACTIVE-FLAG          PIC X(1).
001100             88  PMR-ACTIVE-YES            VALUE 'Y'.
001110             88  PMR-ACTIVE-NO             VALUE 'N'.
001120         10  FILLER                   PIC X(4).
001130     05  PMR-TRAILER-AREA REDEFINES PMR-MASTER-DETAIL-AREA.
001131*-----------------------------------------------------------------*
001132*   TRAILER RECORD COUNT IS THE ONLY FIELD THIS STEP TRUSTS ON    *
001133*   THE WAY IN - IT IS NOT VALIDATED AGAINST WS-PORT-TABLE-COUNT  *
001134*   BECAUSE PMM.TIP09 ALREADY GUARANTEED THE MASTER IS CURRENT.   *
001135*-----------------------------------------------------------------*
001140         10  PMR-TRL-RECORD-COUNT     PIC 9(7).
001150         10  FILLER                   PIC X(153).
001160 FD  POSITION-FILE.
001170 01  POSITION-RECORD.
001180     05  POS-RECORD-TYPE-CD            PIC X(1).
001190         88  POS-TYPE-DETAIL               VALUE 'D'.
001200         88  POS-TYPE-TRAILER              VALUE 'T'.
001210     05  POS-DETAIL-AREA.
001211*-----------------------------------------------------------------*
001212*   POSITION DETAIL LAYOUT - KEPT BYTE FOR BYTE IDENTICAL TO      *
001213*   PRV.TIP03 AND PSR.TIP01 SO A RECORD WRITTEN HERE READS        *
001214*   CLEAN ON THE NEXT JOB STEP WITHOUT ANY CONVERSION.            *
001215*-----------------------------------------------------------------*
001220         10  POS-ID                    PIC 9(6).
001230         10  POS-PORT-ID               PIC 9(4).
001240         10  POS-ASSET-ID              PIC X(20).
001250         10  POS-ASSET-NAME            PIC X(30).
001260         10  POS-MARKET-ID             PIC X(20).
001270         10  POS-SIDE                  PIC X(5).
001280             88  POS-SIDE-LONG             VALUE 'LONG'.
001290             88  POS-SIDE-SHORT            VALUE 'SHORT'.
001300         10  POS-QUANTITY             PIC S9(12)V9(8)
001310                                       SIGN TRAILING SEPARATE.
001320         10  POS-AVG-ENTRY            PIC S9(12)V9(8)
001330                                       SIGN TRAILING SEPARATE.
001340         10  POS-TOTAL-COST           PIC S9(12)V9(8)
001350                                       SIGN TRAILING SEPARATE.
001360         10  POS-CURR-PRICE           PIC S9(12)V9(8)
001370                                       SIGN TRAILING SEPARATE.
001380         10  POS-CURR-VALUE           PIC S9(12)V9(8)
001390                                       SIGN TRAILING SEPARATE.
001400         10  POS-UNREAL-PNL           PIC S9(12)V9(8)
001410                                       SIGN TRAILING SEPARATE.
001420         10  POS-PNL-PCT              PIC S9(6)V9(4)
001430                                       SIGN TRAILING SEPARATE.
001440         10  POS-OPEN-FLAG             PIC X(1).
001450             88  POS-IS-OPEN               VALUE 'Y'.
001460             88  POS-IS-CLOSED             VALUE 'N'.
001470         10  FILLER                    PIC X(5).
001480     05  POS-TRAILER-AREA REDEFINES POS-DETAIL-AREA.
001481*-----------------------------------------------------------------*
001482*   POSITION TRAILER, SAME DISCIPLINE AS THE MASTER TRAILER.      *
001483*-----------------------------------------------------------------*
001490         10  POS-TRL-RECORD-COUNT      PIC 9(7).
001500         10  FILLER                    PIC X(221).
001510 FD  EVENT-FILE.
001520 01  EVENT-RECORD.
001530     05  EVT-RECORD-TYPE-CD            PIC X(1).
001531*-----------------------------------------------------------------*
001532*   EVENT FILE CARRIES NO TYPE CODE OF ITS OWN TODAY - THE        *
001533*   RECORD-TYPE-CD BYTE IS RESERVED FOR A FUTURE HEADER/TRAILER   *
001534*   ON THIS FEED BUT EVERY EVENT RECORD IS UNPACKED AS DETAIL.    *
001535*-----------------------------------------------------------------*
001540     05  EVT-DETAIL-AREA               PIC X(200).
001541*-----------------------------------------------------------------*
001542*   RAW 200-BYTE EVENT AREA IS SLICED BY POSITION AT 2100-        *
001543*   UNPACK-EVENT BELOW RATHER THAN REDEFINED - THE FEED COMES     *
001544*   FROM AN UPSTREAM EXTRACT THAT DOES NOT GUARANTEE ALIGNMENT    *
001545*   ON SUBORDINATE LEVEL BOUNDARIES, ONLY ON THE OVERALL WIDTH.   *
001546*-----------------------------------------------------------------*
001550 FD  AUDIT-TRANS-FILE.
001560 01  TRN-RECORD.
001570     05  TRN-RECORD-TYPE-CD            PIC X(1).
001580         88  TRN-TYPE-HEADER               VALUE 'H'.
001590         88  TRN-TYPE-DETAIL               VALUE 'D'.
001600         88  TRN-TYPE-TRAILER              VALUE 'T'.
001610     05  TRN-DETAIL-AREA.
001611*-----------------------------------------------------------------*
001612*   AUDIT DETAIL RECORD - ONE WRITTEN PER EVENT READ, POSTED OR   *
001613*   REJECTED, SO A REJECTED EVENT LEAVES A VISIBLE AUDIT TRAIL    *
001614*   THE SAME AS A POSTED ONE WOULD.                               *
001615*-----------------------------------------------------------------*
001620         10  TRN-ID                    PIC 9(6).
001630         10  TRN-PORT-NAME             PIC X(20).
001640         10  TRN-EVENT-TYPE            PIC X(10).
001650             88  TRN-IS-BUY                VALUE 'BUY'.
001660             88  TRN-IS-SELL               VALUE 'SELL'.
001670             88  TRN-IS-DEPOSIT            VALUE 'DEPOSIT'.
001680             88  TRN-IS-WITHDRAWAL         VALUE 'WITHDRAWAL'.
001690         10  TRN-ASSET-ID              PIC X(20).
001700         10  TRN-ASSET-NAME            PIC X(30).
001710         10  TRN-SIDE                  PIC X(5).
001720             88  TRN-SIDE-LONG             VALUE 'LONG'.
001730             88  TRN-SIDE-SHORT            VALUE 'SHORT'.
001740         10  TRN-QUANTITY             PIC S9(12)V9(8)
001750                                       SIGN TRAILING SEPARATE.
001760         10  TRN-PRICE                PIC S9(12)V9(8)
001770                                       SIGN TRAILING SEPARATE.
001780         10  TRN-AMOUNT               PIC S9(12)V9(8)
001790                                       SIGN TRAILING SEPARATE.
001800         10  TRN-FEE                  PIC S9(12)V9(8)
001810                                       SIGN TRAILING SEPARATE.
001820         10  TRN-STATUS-CD             PIC X(8).
001821*-----------------------------------------------------------------*
001822*   STATUS-CD DRIVES THE SUMMARY REPORT'S POSTED/REJECTED SPLIT   *
001823*   AT PSR.TIP01 - KEEP THE TWO LITERAL VALUES IN SYNC WITH THAT  *
001824*   PROGRAM IF EITHER ONE EVER CHANGES.                           *
001825*-----------------------------------------------------------------*
001830             88  TRN-STATUS-POSTED         VALUE 'POSTED'.
001840             88  TRN-STATUS-REJECTED       VALUE 'REJECTED'.
001850         10  TRN-REASON-CD             PIC X(12).
001860         10  FILLER                    PIC X(6).
001870     05  TRN-HEADER-AREA REDEFINES TRN-DETAIL-AREA.
001871*-----------------------------------------------------------------*
001872*   HEADER RECORD IS NOT CURRENTLY WRITTEN BY THIS PROGRAM - THE  *
001873*   REDEFINE IS CARRIED FORWARD FROM THE ORIGINAL AUDIT FILE      *
001874*   DESIGN IN CASE A HEADER IS EVER NEEDED AHEAD OF THE DETAILS.  *
001875*-----------------------------------------------------------------*
001880         10  HDR-RUN-DATE.
001890             15  HDR-RUN-YYYY          PIC 9(4).
001900             15  HDR-RUN-MM            PIC 9(2).
001910             15  HDR-RUN-DD            PIC 9(2).
001920         10  FILLER                    PIC X(193).
001930     05  TRN-TRAILER-AREA REDEFINES TRN-DETAIL-AREA.
001931*-----------------------------------------------------------------*
001932*   TRAILER IS WRITTEN ONCE AT 9000-WRAP-UP WITH THE RUN'S FULL   *
001933*   CONTROL TOTALS - READ COUNT, POSTED COUNT, REJECTED COUNT     *
001934*   AND THE FIVE DOLLAR ACCUMULATORS BELOW.                       *
001935*-----------------------------------------------------------------*
001940         10  TRL-EVENTS-READ           PIC 9(7).
001950         10  TRL-EVENTS-POSTED         PIC 9(7).
001960         10  TRL-EVENTS-REJECTED       PIC 9(7).
001970         10  TRL-TOTAL-DEPOSITED      PIC S9(13)V9(8)
001980                                       SIGN TRAILING SEPARATE.
001990         10  TRL-TOTAL-WITHDRAWN      PIC S9(13)V9(8)
002000                                       SIGN TRAILING SEPARATE.
002010         10  TRL-TOTAL-BOUGHT         PIC S9(13)V9(8)
002020                                       SIGN TRAILING SEPARATE.
002030         10  TRL-TOTAL-SOLD           PIC S9(13)V9(8)
002040                                       SIGN TRAILING SEPARATE.
002050         10  TRL-TOTAL-FEES           PIC S9(13)V9(8)
002060                                       SIGN TRAILING SEPARATE.
002070         10  FILLER                    PIC X(70).
002080 WORKING-STORAGE SECTION.
002081*-----------------------------------------------------------------*
002082*   SWITCHES FIRST, THEN THE TWO IN-CORE TABLES, THEN THE RUN     *
002083*   CONTROL TOTALS, THEN THE PER-EVENT WORK AREAS USED WHILE      *
002084*   ONE EVENT IS BEING DISPATCHED AND POSTED.                     *
002085*-----------------------------------------------------------------*
002090 01  WS-SWITCHES.
002100     05  WS-EOF-EVENTS-SW               PIC X(1) VALUE 'N'.
002110         88  WS-EOF-EVENTS                  VALUE 'Y'.
002120     05  WS-EOF-MASTER-SW               PIC X(1) VALUE 'N'.
002130         88  WS-EOF-MASTER                  VALUE 'Y'.
002140     05  WS-EOF-POSITION-SW             PIC X(1) VALUE 'N'.
002150         88  WS-EOF-POSITION                VALUE 'Y'.
002160     05  WS-FOUND-PORT-SW               PIC X(1) VALUE 'N'.
002170         88  WS-FOUND-PORT                  VALUE 'Y'.
002180     05  WS-FOUND-POSN-SW               PIC X(1) VALUE 'N'.
002190         88  WS-FOUND-POSN                  VALUE 'Y'.
002191*-----------------------------------------------------------------*
002192*   FOUND-PORT IS SET BY 2200-FIND-PORTFOLIO, FOUND-POSN BY       *
002193*   2610-FIND-OPEN-POSITION - BOTH ARE LINEAR TABLE SEARCHES,     *
002194*   NO INDEX OR KEY LOOKUP IS AVAILABLE ON EITHER TABLE.          *
002195*-----------------------------------------------------------------*
002200*---------------------------------------------------------------*
002210*   IN-CORE PORTFOLIO TABLE - LOADED FROM PORTFOLIO-MASTER      *
002220*---------------------------------------------------------------*
002230 01  PORTFOLIO-TABLE.
002240     05  PORTFOLIO-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
002250         10  PT-PORT-ID                PIC 9(4).
002260         10  PT-PORT-NAME              PIC X(20).
002270         10  PT-MARKET-TYPE            PIC X(10).
002280         10  PT-EXCHANGE               PIC X(12).
002290         10  PT-ACCOUNT-ID             PIC X(20).
002300         10  PT-CURRENCY               PIC X(5).
002310         10  PT-CASH-BALANCE          PIC S9(12)V9(8)
002320                                       SIGN TRAILING SEPARATE.
002330         10  PT-TOTAL-VALUE           PIC S9(12)V9(8)
002340                                       SIGN TRAILING SEPARATE.
002350         10  PT-UNREAL-PNL            PIC S9(12)V9(8)
002360                                       SIGN TRAILING SEPARATE.
002370         10  PT-REAL-PNL              PIC S9(12)V9(8)
002380                                       SIGN TRAILING SEPARATE.
002390         10  PT-ACTIVE-FLAG            PIC X(1).
002400         10  PT-OPEN-POS-CT            PIC 9(5) COMP.
002401*-----------------------------------------------------------------*
002402*   OPEN-POS-CT AND TRANS-CT ARE NOT CARRIED ON THE MASTER FILE   *
002403*   ITSELF - THEY ARE REBUILT FRESH EACH RUN FROM ZERO AS THE     *
002404*   TABLE LOADS AND THE EVENTS POST, THEN DROPPED AT END OF RUN.  *
002405*-----------------------------------------------------------------*
002410         10  PT-TRANS-CT               PIC 9(5) COMP.
002420 01  WS-PORT-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
002421*-----------------------------------------------------------------*
002422*   300-ENTRY PORTFOLIO TABLE MATCHES PMM.TIP09'S OWN LIMIT -     *
002423*   RAISE BOTH TOGETHER IF THE PORTFOLIO COUNT EVER OUTGROWS IT.  *
002424*-----------------------------------------------------------------*
002430*---------------------------------------------------------------*
002440*   IN-CORE POSITION TABLE - LOADED FROM POSITION-FILE          *
002450*---------------------------------------------------------------*
002460 01  POSITION-TABLE.
002470     05  POSITION-ENTRY OCCURS 2000 TIMES INDEXED BY PS-IDX.
002480         10  PS-POS-ID                 PIC 9(6).
002490         10  PS-PORT-ID                PIC 9(4).
002500         10  PS-ASSET-ID               PIC X(20).
002510         10  PS-ASSET-NAME             PIC X(30).
002520         10  PS-MARKET-ID              PIC X(20).
002530         10  PS-SIDE                   PIC X(5).
002540         10  PS-QUANTITY              PIC S9(12)V9(8)
002550                                       SIGN TRAILING SEPARATE.
002560         10  PS-AVG-ENTRY             PIC S9(12)V9(8)
002570                                       SIGN TRAILING SEPARATE.
002580         10  PS-TOTAL-COST            PIC S9(12)V9(8)
002590                                       SIGN TRAILING SEPARATE.
002600         10  PS-CURR-PRICE            PIC S9(12)V9(8)
002610                                       SIGN TRAILING SEPARATE.
002620         10  PS-CURR-VALUE            PIC S9(12)V9(8)
002630                                       SIGN TRAILING SEPARATE.
002640         10  PS-UNREAL-PNL            PIC S9(12)V9(8)
002650                                       SIGN TRAILING SEPARATE.
002660         10  PS-PNL-PCT               PIC S9(6)V9(4)
002670                                       SIGN TRAILING SEPARATE.
002680         10  PS-OPEN-FLAG              PIC X(1).
002690 01  WS-POSN-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
002691*-----------------------------------------------------------------*
002692*   2000-ENTRY POSITION TABLE WAS BUMPED FROM 1000 IN 1990 - SEE  *
002693*   THE 02/06/90 RMH CHANGE LOG ENTRY ABOVE - AND HAS NOT NEEDED  *
002694*   RAISING SINCE.                                                *
002695*-----------------------------------------------------------------*
002700 01  WS-NEXT-POS-ID                    PIC 9(6) COMP VALUE 0.
002701*-----------------------------------------------------------------*
002702*   NEXT-POS-ID IS SEEDED FROM THE HIGHEST POS-ID ALREADY ON THE  *
002703*   POSITION FILE WHEN THE TABLE LOADS - SEE 1200 BELOW - SO A    *
002704*   NEW POSITION OPENED THIS RUN NEVER COLLIDES WITH AN OLD ONE.  *
002705*-----------------------------------------------------------------*
002710 01  WS-NEXT-TRN-ID                    PIC 9(6) COMP VALUE 0.
002711*-----------------------------------------------------------------*
002712*   TRN-ID RESETS TO ZERO EVERY RUN RATHER THAN CARRYING FORWARD  *
002713*   FROM THE PRIOR AUDIT FILE - SEE THE 09/27/94 MJP ENTRY - SO   *
002714*   IT IS ONLY UNIQUE WITHIN A SINGLE NIGHT'S AUDIT TRAILER.      *
002715*-----------------------------------------------------------------*
002720 01  WS-CONTROL-TOTALS.
002721*-----------------------------------------------------------------*
002722*   FIVE READ/POST/REJECT COUNTERS AND FIVE DOLLAR ACCUMULATORS,  *
002723*   WRITTEN TO THE AUDIT TRAILER RECORD AT 9000-WRAP-UP AND       *
002724*   CARRIED NO FURTHER THAN THAT - PSR.TIP01 RE-DERIVES ITS OWN   *
002725*   REPORT TOTALS BY RE-READING THE AUDIT FILE, NOT FROM HERE.    *
002726*-----------------------------------------------------------------*
002730     05  WS-EVENTS-READ-CT             PIC 9(7) COMP VALUE 0.
002740     05  WS-EVENTS-POSTED-CT           PIC 9(7) COMP VALUE 0.
002750     05  WS-EVENTS-REJECTED-CT         PIC 9(7) COMP VALUE 0.
002760     05  WS-TOTAL-DEPOSITED-AT        PIC S9(13)V9(8)
002770                                       SIGN TRAILING SEPARATE
002780                                       VALUE ZERO.
002790     05  WS-TOTAL-WITHDRAWN-AT        PIC S9(13)V9(8)
002800                                       SIGN TRAILING SEPARATE
002810                                       VALUE ZERO.
002820     05  WS-TOTAL-BOUGHT-AT           PIC S9(13)V9(8)
002830                                       SIGN TRAILING SEPARATE
002840                                       VALUE ZERO.
002850     05  WS-TOTAL-SOLD-AT             PIC S9(13)V9(8)
002860                                       SIGN TRAILING SEPARATE
002870                                       VALUE ZERO.
002880     05  WS-TOTAL-FEES-AT             PIC S9(13)V9(8)
002890                                       SIGN TRAILING SEPARATE
002900                                       VALUE ZERO.
002910 01  WS-SUBSCRIPTS.
002911*-----------------------------------------------------------------*
002912*   PT-SUB AND PS-SUB ARE REUSED ACROSS EVERY SEARCH AND LOOP IN  *
002913*   THIS PROGRAM RATHER THAN DECLARING A SEPARATE SUBSCRIPT PER   *
002914*   PARAGRAPH - WATCH FOR A NESTED PERFORM CLOBBERING ONE WHILE   *
002915*   THE OUTER PARAGRAPH STILL NEEDS ITS VALUE.                    *
002916*-----------------------------------------------------------------*
002920     05  WS-PT-SUB                     PIC 9(5) COMP VALUE 0.
002930     05  WS-PS-SUB                     PIC 9(5) COMP VALUE 0.
002940 01  WS-EVENT-WORK-AREA.
002941*-----------------------------------------------------------------*
002942*   ONE EVENT'S UNPACKED FIELDS, REFRESHED EACH ITERATION OF      *
002943*   2000-PROCESS-ONE-EVENT BY 2100-UNPACK-EVENT BELOW.            *
002944*-----------------------------------------------------------------*
002950     05  WE-PORT-NAME                  PIC X(20).
002960     05  WE-EVENT-TYPE                 PIC X(10).
002970     05  WE-ASSET-ID                   PIC X(20).
002980     05  WE-ASSET-NAME                 PIC X(30).
002990     05  WE-SIDE                       PIC X(5).
003000     05  WE-QUANTITY                  PIC S9(12)V9(8)
003010                                       SIGN TRAILING SEPARATE.
003020     05  WE-PRICE                     PIC S9(12)V9(8)
003030                                       SIGN TRAILING SEPARATE.
003040     05  WE-FEE                       PIC S9(12)V9(8)
003050                                       SIGN TRAILING SEPARATE.
003060 01  WS-TRADE-WORK-AREA.
003061*-----------------------------------------------------------------*
003062*   SCRATCH FIELDS FOR THE TRADE MATH IN THE 2600 AND 2700        *
003063*   SERIES - NONE OF THESE SURVIVE PAST THE EVENT THAT SET THEM.  *
003064*-----------------------------------------------------------------*
003070     05  WS-TRADE-AMOUNT              PIC S9(12)V9(8)
003080                                       SIGN TRAILING SEPARATE.
003090     05  WS-TRADE-TOTAL-COST          PIC S9(12)V9(8)
003100                                       SIGN TRAILING SEPARATE.
003110     05  WS-NEW-QUANTITY              PIC S9(12)V9(8)
003120                                       SIGN TRAILING SEPARATE.
003130     05  WS-NEW-TOTAL-COST            PIC S9(12)V9(8)
003140                                       SIGN TRAILING SEPARATE.
003150     05  WS-REALIZED-PNL              PIC S9(12)V9(8)
003160                                       SIGN TRAILING SEPARATE.
003170     05  WS-PRE-SALE-QTY              PIC S9(12)V9(8)
003180                                       SIGN TRAILING SEPARATE.
003190     05  WS-REMAIN-RATIO              PIC S9(8)V9(8)
003200                                       SIGN TRAILING SEPARATE.
003210     05  WS-EFFECTIVE-SIDE             PIC X(5).
003220     05  WS-REJECT-REASON              PIC X(12).
003230 01  WS-CALL-STATUS-CD                 PIC X(8).
003231*-----------------------------------------------------------------*
003232*   STATUS-CD AND REASON-CD ARE THE RETURN AREAS FOR THE CALL TO  *
003233*   FDP.BALANCE BELOW AT 2400 AND 2500 - RESET TO SPACE BEFORE    *
003234*   EVERY CALL SO A PRIOR EVENT'S RESULT CANNOT LEAK FORWARD.     *
003235*-----------------------------------------------------------------*
003240 01  WS-CALL-REASON-CD                 PIC X(12).
003250 PROCEDURE DIVISION.
003260 0000-MAIN-LINE.
003270     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003280     PERFORM 2000-PROCESS-ONE-EVENT THRU 2000-EXIT
003290         UNTIL WS-EOF-EVENTS.
003300     PERFORM 4000-REWRITE-MASTER-FILES THRU 4000-EXIT.
003310     PERFORM 9000-WRAP-UP THRU 9000-EXIT.
003320     STOP RUN.
003321*-----------------------------------------------------------------*
003322*   FOUR STEPS, EACH PERFORMED ONCE: LOAD THE TABLES, POST EVERY  *
003323*   EVENT IN ARRIVAL ORDER, REWRITE BOTH MASTERS FROM THE TABLES, *
003324*   THEN WRITE THE AUDIT TRAILER AND CLOSE.  THE PROGRAM NEVER    *
003325*   REVISITS A STEP ONCE IT HAS FINISHED.                         *
003326*-----------------------------------------------------------------*
003330*---------------------------------------------------------------*
003340*   1000 SERIES - OPEN FILES AND LOAD IN-CORE TABLES            *
003350*---------------------------------------------------------------*
003360 1000-INITIALIZE.
003370     OPEN INPUT EVENT-FILE.
003380     OPEN I-O PORTFOLIO-MASTER.
003390     OPEN I-O POSITION-FILE.
003400     OPEN OUTPUT AUDIT-TRANS-FILE.
003401*-----------------------------------------------------------------*
003402*   AUDIT-TRANS-FILE IS OPENED OUTPUT, NOT EXTEND - EACH NIGHT'S  *
003403*   RUN WRITES ITS OWN AUDIT FILE FROM SCRATCH, IT DOES NOT       *
003404*   ACCUMULATE ACROSS RUNS.                                       *
003405*-----------------------------------------------------------------*
003410     PERFORM 1100-LOAD-PORTFOLIO-TABLE THRU 1100-EXIT.
003420     PERFORM 1200-LOAD-POSITION-TABLE THRU 1200-EXIT.
003430     PERFORM 2100-READ-EVENT THRU 2100-EXIT.
003431*-----------------------------------------------------------------*
003432*   PRIMING READ OF THE EVENT FILE BEFORE THE MAIN EVENT LOOP     *
003433*   BEGINS AT 0000-MAIN-LINE - STANDARD READ-AHEAD DISCIPLINE.    *
003434*-----------------------------------------------------------------*
003440 1000-EXIT.
003450     EXIT.
003460 1100-LOAD-PORTFOLIO-TABLE.
003470     READ PORTFOLIO-MASTER
003480         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
003481*-----------------------------------------------------------------*
003482*   PRIMING READ OF PORTFOLIO-MASTER.  PMR-TYPE-TRAILER RECORDS   *
003483*   ARE SKIPPED AT 1110-ADD-MASTER-TO-TABLE BELOW, NOT HERE.      *
003484*-----------------------------------------------------------------*
003490 1110-ADD-MASTER-TO-TABLE.
003500     IF WS-EOF-MASTER
003510         GO TO 1100-EXIT.
003511*-----------------------------------------------------------------*
003512*   EOF ON THE MASTER ENDS THE LOAD - WS-PORT-TABLE-COUNT IS NOW  *
003513*   THE TRUE COUNT OF ACTIVE PORTFOLIO ENTRIES IN THE TABLE.      *
003514*-----------------------------------------------------------------*
003520     IF NOT PMR-TYPE-MASTER
003530         GO TO 1110-READ-NEXT.
003531*-----------------------------------------------------------------*
003532*   ONLY A 'M' TYPE RECORD GOES INTO THE TABLE - THE TRAILER      *
003533*   RECORD COUNT IS IGNORED ON THE WAY IN AND REBUILT FRESH ON    *
003534*   THE WAY OUT AT 4020-WRITE-PORTFOLIO-TRAILER.                  *
003535*-----------------------------------------------------------------*
003540     ADD 1 TO WS-PORT-TABLE-COUNT.
003550     SET PT-IDX TO WS-PORT-TABLE-COUNT.
003560     MOVE PMR-PORT-ID        TO PT-PORT-ID (PT-IDX).
003570     MOVE PMR-PORT-NAME      TO PT-PORT-NAME (PT-IDX).
003580     MOVE PMR-MARKET-TYPE    TO PT-MARKET-TYPE (PT-IDX).
003590     MOVE PMR-EXCHANGE       TO PT-EXCHANGE (PT-IDX).
003600     MOVE PMR-ACCOUNT-ID     TO PT-ACCOUNT-ID (PT-IDX).
003610     MOVE PMR-CURRENCY       TO PT-CURRENCY (PT-IDX).
003620     MOVE PMR-CASH-BALANCE   TO PT-CASH-BALANCE (PT-IDX).
003630     MOVE PMR-TOTAL-VALUE    TO PT-TOTAL-VALUE (PT-IDX).
003640     MOVE PMR-UNREAL-PNL     TO PT-UNREAL-PNL (PT-IDX).
003650     MOVE PMR-REAL-PNL       TO PT-REAL-PNL (PT-IDX).
003660     MOVE PMR-ACTIVE-FLAG    TO PT-ACTIVE-FLAG (PT-IDX).
003670     MOVE ZERO               TO PT-OPEN-POS-CT (PT-IDX).
003680     MOVE ZERO               TO PT-TRANS-CT (PT-IDX).
003681*-----------------------------------------------------------------*
003682*   OPEN-POS-CT AND TRANS-CT START AT ZERO FOR EVERY PORTFOLIO    *
003683*   EVERY RUN - THEY ARE REBUILT ENTIRELY FROM THIS RUN'S EVENTS, *
003684*   THEY ARE NEVER CARRIED FORWARD FROM A PRIOR NIGHT.            *
003685*-----------------------------------------------------------------*
003690 1110-READ-NEXT.
003700     READ PORTFOLIO-MASTER
003710         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
003720     GO TO 1110-ADD-MASTER-TO-TABLE.
003721*-----------------------------------------------------------------*
003722*   LOOP BACK TO RE-TEST EOF AND RE-TEST THE TYPE CODE ON THE     *
003723*   NEWLY READ RECORD BEFORE ADDING IT.                           *
003724*-----------------------------------------------------------------*
003730 1100-EXIT.
003740     EXIT.
003750 1200-LOAD-POSITION-TABLE.
003760     MOVE 'N' TO WS-EOF-POSITION-SW.
003770     READ POSITION-FILE
003780         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
003781*-----------------------------------------------------------------*
003782*   POSITION TABLE LOAD FOLLOWS THE SAME SHAPE AS THE PORTFOLIO   *
003783*   LOAD ABOVE - PRIME, TEST TYPE, ADD, READ NEXT.                *
003784*-----------------------------------------------------------------*
003790 1210-ADD-POSITION-TO-TABLE.
003800     IF WS-EOF-POSITION
003810         GO TO 1200-EXIT.
003820     IF NOT POS-TYPE-DETAIL
003830         GO TO 1210-READ-NEXT.
003831*-----------------------------------------------------------------*
003832*   POS-TYPE-TRAILER RECORDS CARRY ONLY THE OLD RECORD COUNT AND  *
003833*   ARE SKIPPED - THIS STEP REBUILDS THAT COUNT ITSELF AT 4040.   *
003834*-----------------------------------------------------------------*
003840     ADD 1 TO WS-POSN-TABLE-COUNT.
003850     SET PS-IDX TO WS-POSN-TABLE-COUNT.
003860     MOVE POS-ID             TO PS-POS-ID (PS-IDX).
003870     MOVE POS-PORT-ID        TO PS-PORT-ID (PS-IDX).
003880     MOVE POS-ASSET-ID       TO PS-ASSET-ID (PS-IDX).
003890     MOVE POS-ASSET-NAME     TO PS-ASSET-NAME (PS-IDX).
003900     MOVE POS-MARKET-ID      TO PS-MARKET-ID (PS-IDX).
003910     MOVE POS-SIDE           TO PS-SIDE (PS-IDX).
003920     MOVE POS-QUANTITY       TO PS-QUANTITY (PS-IDX).
003930     MOVE POS-AVG-ENTRY      TO PS-AVG-ENTRY (PS-IDX).
003940     MOVE POS-TOTAL-COST     TO PS-TOTAL-COST (PS-IDX).
003950     MOVE POS-CURR-PRICE     TO PS-CURR-PRICE (PS-IDX).
003960     MOVE POS-CURR-VALUE     TO PS-CURR-VALUE (PS-IDX).
003970     MOVE POS-UNREAL-PNL     TO PS-UNREAL-PNL (PS-IDX).
003980     MOVE POS-PNL-PCT        TO PS-PNL-PCT (PS-IDX).
003990     MOVE POS-OPEN-FLAG      TO PS-OPEN-FLAG (PS-IDX).
004000     IF POS-ID > WS-NEXT-POS-ID
004010         MOVE POS-ID TO WS-NEXT-POS-ID.
004011*-----------------------------------------------------------------*
004012*   WS-NEXT-POS-ID TRACKS THE HIGHEST POS-ID SEEN WHILE THE       *
004013*   TABLE LOADS SO 2630-OPEN-NEW-POSITION CAN HAND OUT THE NEXT   *
004014*   ONE WITHOUT EVER COLLIDING WITH AN EXISTING POSITION.         *
004015*-----------------------------------------------------------------*
004020 1210-READ-NEXT.
004030     READ POSITION-FILE
004040         AT END MOVE 'Y' TO WS-EOF-POSITION-SW.
004050     GO TO 1210-ADD-POSITION-TO-TABLE.
004051*-----------------------------------------------------------------*
004052*   SAME READ-NEXT/RE-TEST LOOP PATTERN AS THE PORTFOLIO LOAD.    *
004053*-----------------------------------------------------------------*
004060 1200-EXIT.
004070     EXIT.
004080*---------------------------------------------------------------*
004090*   2000 SERIES - ONE EVENT PER ITERATION, ARRIVAL ORDER        *
004100*---------------------------------------------------------------*
004110 2000-PROCESS-ONE-EVENT.
004120     ADD 1 TO WS-EVENTS-READ-CT.
004130     MOVE 'N' TO WS-REJECT-REASON.
004140     MOVE SPACE TO WS-REJECT-REASON.
004141*-----------------------------------------------------------------*
004142*   REJECT REASON IS CLEARED AT THE TOP OF EVERY EVENT - A        *
004143*   REASON LEFT OVER FROM THE PRIOR EVENT WOULD OTHERWISE BE      *
004144*   WRITTEN TO THIS EVENT'S AUDIT RECORD BY MISTAKE.              *
004145*-----------------------------------------------------------------*
004150     PERFORM 2100-UNPACK-EVENT THRU 2100-UEXIT.
004160     PERFORM 2200-FIND-PORTFOLIO THRU 2200-EXIT.
004170     PERFORM 2300-DISPATCH-EVENT THRU 2300-EXIT.
004180     PERFORM 2800-WRITE-AUDIT-RECORD THRU 2800-EXIT.
004190     PERFORM 2100-READ-EVENT THRU 2100-EXIT.
004191*-----------------------------------------------------------------*
004192*   READ-AHEAD FOR THE NEXT ITERATION HAPPENS AT THE BOTTOM OF    *
004193*   THIS PARAGRAPH SO THE 0000-MAIN-LINE UNTIL TEST ALWAYS SEES   *
004194*   THE CURRENT EOF STATE BEFORE DECIDING WHETHER TO LOOP AGAIN.  *
004195*-----------------------------------------------------------------*
004200 2000-EXIT.
004210     EXIT.
004220 2100-READ-EVENT.
004230     READ EVENT-FILE
004240         AT END MOVE 'Y' TO WS-EOF-EVENTS-SW.
004241*-----------------------------------------------------------------*
004242*   EVENT-FILE IS READ IN STRICT ARRIVAL ORDER AND NEVER SORTED - *
004243*   THE ORDER ON THE FEED IS THE ORDER DEPOSITS, WITHDRAWALS,     *
004244*   BUYS AND SELLS ARE POSTED AGAINST THE CASH BALANCE.           *
004245*-----------------------------------------------------------------*
004250 2100-EXIT.
004260     EXIT.
004270*    EVENT LAYOUT ON THE FLAT FILE MIRRORS TRN-DETAIL-AREA,     *
004280*    EXCLUDING THE ID/STATUS FIELDS ASSIGNED BY THIS PROGRAM.   *
004290 2100-UNPACK-EVENT.
004300     MOVE EVT-DETAIL-AREA(1:20)        TO WE-PORT-NAME.
004310     MOVE EVT-DETAIL-AREA(21:10)       TO WE-EVENT-TYPE.
004320     MOVE EVT-DETAIL-AREA(31:20)       TO WE-ASSET-ID.
004330     MOVE EVT-DETAIL-AREA(51:30)       TO WE-ASSET-NAME.
004331*-----------------------------------------------------------------*
004332*   FIELD OFFSETS BELOW ARE POSITIONAL, NOT REDEFINED, BECAUSE    *
004333*   THE EVENT FEED'S OWN COPYBOOK IS OWNED BY THE UPSTREAM        *
004334*   EXTRACT JOB, NOT BY THIS PROGRAM.                             *
004335*-----------------------------------------------------------------*
004340     MOVE EVT-DETAIL-AREA(81:5)        TO WE-SIDE.
004350     MOVE EVT-DETAIL-AREA(86:21)       TO WE-QUANTITY.
004360     MOVE EVT-DETAIL-AREA(107:21)      TO WE-PRICE.
004370     MOVE EVT-DETAIL-AREA(128:21)      TO WE-FEE.
004371*-----------------------------------------------------------------*
004372*   QUANTITY, PRICE AND FEE ARRIVE AS DISPLAY NUMERIC WITH THE    *
004373*   SIGN TRAILING SEPARATE, SAME AS EVERY OTHER DOLLAR FIELD      *
004374*   THIS PROGRAM WORKS WITH - NO CONVERSION IS NEEDED HERE.       *
004375*-----------------------------------------------------------------*
004380 2100-UEXIT.
004390     EXIT.
004400 2200-FIND-PORTFOLIO.
004410     MOVE 'N' TO WS-FOUND-PORT-SW.
004420     MOVE 0 TO WS-PT-SUB.
004421*-----------------------------------------------------------------*
004422*   LINEAR SEARCH ON PORTFOLIO NAME - THE TABLE IS SMALL ENOUGH   *
004423*   (300 ENTRIES) THAT AN INDEXED OR BINARY SEARCH HAS NEVER      *
004424*   BEEN NEEDED HERE.                                             *
004425*-----------------------------------------------------------------*
004430 2210-SEARCH-PORTFOLIO.
004440     ADD 1 TO WS-PT-SUB.
004450     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
004460         GO TO 2200-EXIT.
004461*-----------------------------------------------------------------*
004462*   SUBSCRIPT PAST THE LOADED COUNT MEANS NO MATCH WAS FOUND -    *
004463*   WS-FOUND-PORT-SW IS LEFT AT 'N' AND THE CALLER REJECTS THE    *
004464*   EVENT AT 2300-DISPATCH-EVENT BELOW.                           *
004465*-----------------------------------------------------------------*
004470     IF PT-PORT-NAME (WS-PT-SUB) = WE-PORT-NAME
004480         MOVE 'Y' TO WS-FOUND-PORT-SW
004490         GO TO 2200-EXIT.
004500     GO TO 2210-SEARCH-PORTFOLIO.
004501*-----------------------------------------------------------------*
004502*   KEEP SEARCHING UNTIL A MATCH OR END OF TABLE.                 *
004503*-----------------------------------------------------------------*
004510 2200-EXIT.
004520     EXIT.
004530*---------------------------------------------------------------*
004540*   2300 - DISPATCH ON EVENT TYPE                               *
004550*---------------------------------------------------------------*
004560 2300-DISPATCH-EVENT.
004570     IF NOT WS-FOUND-PORT
004580         MOVE 'NO PORTFOLIO' TO WS-REJECT-REASON
004590         GO TO 2300-EXIT.
004591*-----------------------------------------------------------------*
004592*   AN EVENT AGAINST A PORTFOLIO NAME NOT ON THE MASTER IS        *
004593*   REJECTED HERE BEFORE ANY EVENT-TYPE LOGIC RUNS AT ALL - THIS  *
004594*   SHOULD NOT HAPPEN IF PMM.TIP09 RAN CLEAN AHEAD OF THIS STEP.  *
004595*-----------------------------------------------------------------*
004600     IF WE-EVENT-TYPE = 'DEPOSIT'
004610         PERFORM 2400-POST-DEPOSIT THRU 2400-EXIT
004620         GO TO 2300-EXIT.
004630     IF WE-EVENT-TYPE = 'WITHDRAWAL'
004640         PERFORM 2500-POST-WITHDRAWAL THRU 2500-EXIT
004650         GO TO 2300-EXIT.
004651*-----------------------------------------------------------------*
004652*   WITHDRAWAL ROUTES THROUGH FDP.BALANCE THE SAME AS A DEPOSIT   *
004653*   DOES - SEE THE 2400/2500 SERIES BELOW.                        *
004654*-----------------------------------------------------------------*
004660     IF WE-EVENT-TYPE = 'BUY'
004670         PERFORM 2550-DEFAULT-TRADE-SIDE THRU 2550-EXIT
004680         PERFORM 2600-POST-BUY-TRADE THRU 2600-EXIT
004690         GO TO 2300-EXIT.
004700     IF WE-EVENT-TYPE = 'SELL'
004710         PERFORM 2550-DEFAULT-TRADE-SIDE THRU 2550-EXIT
004720         PERFORM 2700-POST-SELL-TRADE THRU 2700-EXIT
004730         GO TO 2300-EXIT.
004740     MOVE 'BAD EVENT TYPE' TO WS-REJECT-REASON.
004741*-----------------------------------------------------------------*
004742*   ANY EVENT TYPE OTHER THAN THE FOUR TESTED ABOVE FALLS         *
004743*   THROUGH TO HERE AND IS REJECTED OUTRIGHT - NOTHING ON THE     *
004744*   PORTFOLIO OR POSITION TABLE IS TOUCHED FOR A BAD EVENT TYPE.  *
004745*-----------------------------------------------------------------*
004750 2300-EXIT.
004760     EXIT.
004770*---------------------------------------------------------------*
004780*   2400/2500 - FUNDS POSTING (CALLS FDP.BALANCE)               *
004790*---------------------------------------------------------------*
004800 2400-POST-DEPOSIT.
004810     MOVE SPACE TO WS-CALL-STATUS-CD.
004820     MOVE SPACE TO WS-CALL-REASON-CD.
004830     CALL 'FUNDS-POSTING' USING WE-EVENT-TYPE
004840                                 WE-QUANTITY
004850                                 PT-CASH-BALANCE (WS-PT-SUB)
004860                                 WS-CALL-STATUS-CD
004870                                 WS-CALL-REASON-CD.
004871*-----------------------------------------------------------------*
004872*   CASH BALANCE IS PASSED BY REFERENCE STRAIGHT FROM THE         *
004873*   PORTFOLIO TABLE ENTRY - FDP.BALANCE UPDATES IT IN PLACE, NO   *
004874*   RETURN MOVE IS CODED HERE ON EITHER SIDE OF THE CALL.         *
004875*-----------------------------------------------------------------*
004880     IF WS-CALL-STATUS-CD = 'REJECTED'
004890         MOVE WS-CALL-REASON-CD TO WS-REJECT-REASON
004900         GO TO 2400-EXIT.
004901*-----------------------------------------------------------------*
004902*   A DEPOSIT NEVER REACHES THIS BRANCH IN PRACTICE - FDP.BALANCE *
004903*   POSTS EVERY DEPOSIT UNCONDITIONALLY - BUT THE CHECK IS LEFT   *
004904*   IN PLACE IN CASE THAT RULE EVER CHANGES.                      *
004905*-----------------------------------------------------------------*
004910     ADD WE-QUANTITY TO WS-TOTAL-DEPOSITED-AT.
004920     ADD 1 TO PT-TRANS-CT (WS-PT-SUB).
004921*-----------------------------------------------------------------*
004922*   TRANS-CT IS BUMPED ONLY ON A SUCCESSFUL POST - A REJECTED     *
004923*   EVENT STILL GETS AN AUDIT RECORD BUT DOES NOT COUNT TOWARD    *
004924*   THE PORTFOLIO'S TRANSACTION COUNT.                            *
004925*-----------------------------------------------------------------*
004930 2400-EXIT.
004940     EXIT.
004950 2500-POST-WITHDRAWAL.
004960     MOVE SPACE TO WS-CALL-STATUS-CD.
004970     MOVE SPACE TO WS-CALL-REASON-CD.
004980     CALL 'FUNDS-POSTING' USING WE-EVENT-TYPE
004990                                 WE-QUANTITY
005000                                 PT-CASH-BALANCE (WS-PT-SUB)
005010                                 WS-CALL-STATUS-CD
005020                                 WS-CALL-REASON-CD.
005021*-----------------------------------------------------------------*
005022*   SAME CALLING CONVENTION AS THE DEPOSIT ABOVE - ONLY THE       *
005023*   EVENT TYPE LITERAL PASSED TO FDP.BALANCE DIFFERS.             *
005024*-----------------------------------------------------------------*
005030     IF WS-CALL-STATUS-CD = 'REJECTED'
005040         MOVE WS-CALL-REASON-CD TO WS-REJECT-REASON
005050         GO TO 2500-EXIT.
005051*-----------------------------------------------------------------*
005052*   FDP.BALANCE REJECTS A WITHDRAWAL THAT EXCEEDS THE BALANCE -   *
005053*   THE REASON CODE IT RETURNS IS MOVED STRAIGHT ONTO THE AUDIT   *
005054*   RECORD WITHOUT ANY FURTHER TRANSLATION IN THIS PROGRAM.       *
005055*-----------------------------------------------------------------*
005060     ADD WE-QUANTITY TO WS-TOTAL-WITHDRAWN-AT.
005070     ADD 1 TO PT-TRANS-CT (WS-PT-SUB).
005080 2500-EXIT.
005090     EXIT.
005100*---------------------------------------------------------------*
005110*   2550 - SIDE DEFAULTING                                      *
005120*---------------------------------------------------------------*
005130 2550-DEFAULT-TRADE-SIDE.
005140     MOVE WE-SIDE TO WS-EFFECTIVE-SIDE.
005150     IF WS-EFFECTIVE-SIDE NOT = SPACE
005160         GO TO 2550-EXIT.
005161*-----------------------------------------------------------------*
005162*   AN EVENT THAT NAMES A SIDE EXPLICITLY ALWAYS WINS - DEFAULT   *
005163*   LOGIC BELOW ONLY RUNS WHEN WE-SIDE ARRIVED BLANK.             *
005164*-----------------------------------------------------------------*
005170     IF WE-EVENT-TYPE = 'BUY'
005180         MOVE 'LONG' TO WS-EFFECTIVE-SIDE
005190         GO TO 2550-EXIT.
005191*-----------------------------------------------------------------*
005192*   A BUY WITH NO SIDE GIVEN DEFAULTS TO LONG - THERE IS NO       *
005193*   SHORT-SELL-TO-OPEN CONCEPT ANYWHERE IN THIS SYSTEM.           *
005194*-----------------------------------------------------------------*
005200*    SELL WITH NO SIDE GIVEN - ADOPT THE OPEN POSITION'S SIDE.  *
005210     MOVE 0 TO WS-PS-SUB.
005220     MOVE 'N' TO WS-FOUND-POSN-SW.
005230 2555-FIND-ANY-OPEN.
005240     ADD 1 TO WS-PS-SUB.
005250     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
005260         GO TO 2550-EXIT.
005261*-----------------------------------------------------------------*
005262*   NO OPEN POSITION FOUND FOR THIS ASSET - EFFECTIVE-SIDE IS     *
005263*   LEFT BLANK AND 2700-POST-SELL-TRADE REJECTS THE EVENT AS      *
005264*   NO POSITION ANYWAY, SO THE BLANK SIDE NEVER REACHES THE       *
005265*   AUDIT RECORD.                                                 *
005266*-----------------------------------------------------------------*
005270     IF PS-PORT-ID (WS-PS-SUB) = PT-PORT-ID (WS-PT-SUB)
005280             AND PS-ASSET-ID (WS-PS-SUB) = WE-ASSET-ID
005290             AND PS-OPEN-FLAG (WS-PS-SUB) = 'Y'
005300         MOVE PS-SIDE (WS-PS-SUB) TO WS-EFFECTIVE-SIDE
005310         GO TO 2550-EXIT.
005311*-----------------------------------------------------------------*
005312*   FIRST OPEN POSITION ON THIS ASSET, REGARDLESS OF SIDE, WINS - *
005313*   SEE THE 12/03/91 RMH CHANGE LOG ENTRY ABOVE FOR WHY THIS      *
005314*   REPLACED THE OLD HARD-CODED LONG DEFAULT ON A SELL.           *
005315*-----------------------------------------------------------------*
005320     GO TO 2555-FIND-ANY-OPEN.
005321*-----------------------------------------------------------------*
005322*   KEEP SEARCHING THE POSITION TABLE UNTIL A MATCH OR END.       *
005323*-----------------------------------------------------------------*
005330 2550-EXIT.
005340     EXIT.
005350*---------------------------------------------------------------*
005360*   2600 - POST A BUY                                           *
005370*---------------------------------------------------------------*
005380 2600-POST-BUY-TRADE.
005390     COMPUTE WS-TRADE-AMOUNT = WE-QUANTITY * WE-PRICE.
005400     COMPUTE WS-TRADE-TOTAL-COST = WS-TRADE-AMOUNT + WE-FEE.
005401*-----------------------------------------------------------------*
005402*   FEE IS ADDED INTO THE COST BASIS ON A BUY - IT IS NOT A       *
005403*   SEPARATE CASH OUTFLOW LINE, IT RAISES THE AVERAGE ENTRY       *
005404*   PRICE OF THE POSITION BEING OPENED OR ADDED TO.               *
005405*-----------------------------------------------------------------*
005410     PERFORM 2610-FIND-OPEN-POSITION THRU 2610-EXIT.
005420     IF WS-FOUND-POSN
005430         PERFORM 2620-ADD-TO-POSITION THRU 2620-EXIT
005440     ELSE
005450         PERFORM 2630-OPEN-NEW-POSITION THRU 2630-EXIT.
005451*-----------------------------------------------------------------*
005452*   A BUY EITHER ADDS TO AN EXISTING OPEN POSITION ON THE SAME    *
005453*   ASSET AND SIDE OR OPENS A BRAND NEW ONE - NEVER BOTH.         *
005454*-----------------------------------------------------------------*
005460     SUBTRACT WS-TRADE-TOTAL-COST FROM PT-CASH-BALANCE (WS-PT-SUB).
005470     ADD WS-TRADE-TOTAL-COST TO WS-TOTAL-BOUGHT-AT.
005480     ADD WE-FEE TO WS-TOTAL-FEES-AT.
005490     ADD 1 TO PT-TRANS-CT (WS-PT-SUB).
005491*-----------------------------------------------------------------*
005492*   NO FUNDS CHECK IS CODED ON A BUY - CASH IS ALLOWED TO GO      *
005493*   NEGATIVE - SEE THE 03/11/93 RMH CHANGE LOG ENTRY, CONFIRMED   *
005494*   AGAINST THE SOURCE SYSTEM'S OWN BEHAVIOR AT THAT TIME.        *
005495*-----------------------------------------------------------------*
005500 2600-EXIT.
005510     EXIT.
005520 2610-FIND-OPEN-POSITION.
005530     MOVE 0 TO WS-PS-SUB.
005540     MOVE 'N' TO WS-FOUND-POSN-SW.
005550 2611-SEARCH-POSITION.
005560     ADD 1 TO WS-PS-SUB.
005570     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
005580         GO TO 2610-EXIT.
005581*-----------------------------------------------------------------*
005582*   NO OPEN POSITION MATCHING PORTFOLIO, ASSET AND SIDE - THE     *
005583*   CALLER (BUY OR SELL) HANDLES THE NOT-FOUND CASE ON RETURN.    *
005584*-----------------------------------------------------------------*
005590     IF PS-PORT-ID (WS-PS-SUB) = PT-PORT-ID (WS-PT-SUB)
005600             AND PS-ASSET-ID (WS-PS-SUB) = WE-ASSET-ID
005610             AND PS-SIDE (WS-PS-SUB) = WS-EFFECTIVE-SIDE
005620             AND PS-OPEN-FLAG (WS-PS-SUB) = 'Y'
005630         MOVE 'Y' TO WS-FOUND-POSN-SW
005640         GO TO 2610-EXIT.
005650     GO TO 2611-SEARCH-POSITION.
005651*-----------------------------------------------------------------*
005652*   SIDE IS PART OF THE MATCH KEY HERE, UNLIKE THE SIDE-DEFAULT   *
005653*   SEARCH AT 2555 ABOVE WHICH MATCHES ON ANY OPEN SIDE.          *
005654*-----------------------------------------------------------------*
005660 2610-EXIT.
005670     EXIT.
005680 2620-ADD-TO-POSITION.
005690     COMPUTE WS-NEW-TOTAL-COST =
005700         PS-TOTAL-COST (WS-PS-SUB) + WS-TRADE-TOTAL-COST.
005710     COMPUTE WS-NEW-QUANTITY =
005720         PS-QUANTITY (WS-PS-SUB) + WE-QUANTITY.
005721*-----------------------------------------------------------------*
005722*   ADD-ON BUY BLENDS THE NEW TRADE INTO THE EXISTING POSITION -  *
005723*   TOTAL COST AND QUANTITY BOTH GROW, THEN THE AVERAGE ENTRY     *
005724*   PRICE IS RECOMPUTED FROM THE NEW TOTALS BELOW.                *
005725*-----------------------------------------------------------------*
005730     MOVE WS-NEW-TOTAL-COST TO PS-TOTAL-COST (WS-PS-SUB).
005740     MOVE WS-NEW-QUANTITY TO PS-QUANTITY (WS-PS-SUB).
005750     COMPUTE PS-AVG-ENTRY (WS-PS-SUB) ROUNDED =
005760         WS-NEW-TOTAL-COST / WS-NEW-QUANTITY.
005761*-----------------------------------------------------------------*
005762*   AVERAGE ENTRY PRICE IS ALWAYS RECOMPUTED FROM THE NEW TOTAL   *
005763*   COST OVER THE NEW TOTAL QUANTITY - SEE THE 08/14/90 MJP       *
005764*   CHANGE LOG ENTRY, WHICH CORRECTED AN EARLIER VERSION THAT     *
005765*   BLENDED THE OLD AND NEW AVERAGE PRICES INSTEAD.               *
005766*-----------------------------------------------------------------*
005770 2620-EXIT.
005780     EXIT.
005790 2630-OPEN-NEW-POSITION.
005800     ADD 1 TO WS-NEXT-POS-ID.
005810     ADD 1 TO WS-POSN-TABLE-COUNT.
005811*-----------------------------------------------------------------*
005812*   A NEW POSITION TAKES THE NEXT FREE TABLE SLOT AND THE NEXT    *
005813*   POS-ID IN SEQUENCE - NEITHER IS EVER RE-USED WITHIN A RUN.    *
005814*-----------------------------------------------------------------*
005820     SET WS-PS-SUB TO WS-POSN-TABLE-COUNT.
005830     MOVE WS-NEXT-POS-ID         TO PS-POS-ID (WS-PS-SUB).
005840     MOVE PT-PORT-ID (WS-PT-SUB) TO PS-PORT-ID (WS-PS-SUB).
005850     MOVE WE-ASSET-ID            TO PS-ASSET-ID (WS-PS-SUB).
005860     MOVE WE-ASSET-NAME          TO PS-ASSET-NAME (WS-PS-SUB).
005870     MOVE SPACE                  TO PS-MARKET-ID (WS-PS-SUB).
005880     MOVE WS-EFFECTIVE-SIDE      TO PS-SIDE (WS-PS-SUB).
005890     MOVE WE-QUANTITY            TO PS-QUANTITY (WS-PS-SUB).
005900     MOVE WE-PRICE               TO PS-AVG-ENTRY (WS-PS-SUB).
005901*-----------------------------------------------------------------*
005902*   A BRAND NEW POSITION'S AVERAGE ENTRY PRICE IS SIMPLY THE      *
005903*   TRADE PRICE ITSELF - THERE IS NOTHING TO BLEND IT WITH YET.   *
005904*-----------------------------------------------------------------*
005910     MOVE WS-TRADE-TOTAL-COST    TO PS-TOTAL-COST (WS-PS-SUB).
005920     MOVE ZERO                   TO PS-CURR-PRICE (WS-PS-SUB).
005930     MOVE ZERO                   TO PS-CURR-VALUE (WS-PS-SUB).
005940     MOVE ZERO                   TO PS-UNREAL-PNL (WS-PS-SUB).
005950     MOVE ZERO                   TO PS-PNL-PCT (WS-PS-SUB).
005960     MOVE 'Y'                    TO PS-OPEN-FLAG (WS-PS-SUB).
005970     ADD 1 TO PT-OPEN-POS-CT (WS-PT-SUB).
005971*-----------------------------------------------------------------*
005972*   OPEN-POS-CT IS BUMPED HERE AND ONLY HERE - IT IS DECREMENTED  *
005973*   AT THE ONE PLACE A POSITION CLOSES FULLY, SEE 2720 BELOW.     *
005974*-----------------------------------------------------------------*
005980 2630-EXIT.
005990     EXIT.
006000*---------------------------------------------------------------*
006010*   2700 - POST A SELL                                          *
006020*---------------------------------------------------------------*
006030 2700-POST-SELL-TRADE.
006040     PERFORM 2610-FIND-OPEN-POSITION THRU 2610-EXIT.
006050     IF NOT WS-FOUND-POSN
006060         MOVE 'NO POSITION' TO WS-REJECT-REASON
006070         GO TO 2700-EXIT.
006071*-----------------------------------------------------------------*
006072*   NO OPEN POSITION ON THIS ASSET AND SIDE MEANS THE SELL HAS    *
006073*   NOTHING TO CLOSE AGAINST - REJECTED OUTRIGHT.                 *
006074*-----------------------------------------------------------------*
006080     IF WE-QUANTITY > PS-QUANTITY (WS-PS-SUB)
006090         MOVE 'OVERSELL' TO WS-REJECT-REASON
006100         GO TO 2700-EXIT.
006101*-----------------------------------------------------------------*
006102*   A SELL FOR MORE THAN THE OPEN QUANTITY IS REJECTED AS AN      *
006103*   OVERSELL RATHER THAN SILENTLY CAPPED AT THE OPEN AMOUNT -     *
006104*   THE SOURCE SYSTEM HAS NO PARTIAL-FILL CONCEPT ON A SELL.      *
006105*-----------------------------------------------------------------*
006110     COMPUTE WS-TRADE-AMOUNT = WE-QUANTITY * WE-PRICE.
006120     MOVE PS-QUANTITY (WS-PS-SUB) TO WS-PRE-SALE-QTY.
006130     SUBTRACT WE-QUANTITY FROM PS-QUANTITY (WS-PS-SUB).
006140     IF PS-QUANTITY (WS-PS-SUB) = ZERO
006150         PERFORM 2720-CLOSE-POSITION-FULL THRU 2720-EXIT
006160     ELSE
006170         PERFORM 2730-CLOSE-POSITION-PARTIAL THRU 2730-EXIT.
006171*-----------------------------------------------------------------*
006172*   QUANTITY IS REDUCED FIRST, THEN TESTED FOR ZERO TO DECIDE     *
006173*   WHETHER THIS SELL FULLY CLOSES THE POSITION OR ONLY           *
006174*   PARTIALLY CLOSES IT - THE TWO CASES ARE HANDLED SEPARATELY    *
006175*   BELOW BECAUSE ONLY A FULL CLOSE REALIZES A PNL.               *
006176*-----------------------------------------------------------------*
006180     COMPUTE PT-CASH-BALANCE (WS-PT-SUB) =
006190         PT-CASH-BALANCE (WS-PT-SUB) + WS-TRADE-AMOUNT - WE-FEE.
006191*-----------------------------------------------------------------*
006192*   CASH BALANCE RISES BY THE SALE PROCEEDS LESS THE FEE -        *
006193*   UNLIKE A BUY, A SELL'S FEE IS A DIRECT CASH DEDUCTION, NOT    *
006194*   PART OF A COST-BASIS COMPUTE.                                 *
006195*-----------------------------------------------------------------*
006200     ADD WS-TRADE-AMOUNT TO WS-TOTAL-SOLD-AT.
006210     ADD WE-FEE TO WS-TOTAL-FEES-AT.
006220     ADD 1 TO PT-TRANS-CT (WS-PT-SUB).
006221*-----------------------------------------------------------------*
006222*   BOTH A FULL CLOSE AND A PARTIAL CLOSE COUNT AS ONE            *
006223*   TRANSACTION AGAINST THE PORTFOLIO.                            *
006224*-----------------------------------------------------------------*
006230 2700-EXIT.
006240     EXIT.
006250 2720-CLOSE-POSITION-FULL.
006260     MOVE 'N' TO PS-OPEN-FLAG (WS-PS-SUB).
006270     COMPUTE WS-REALIZED-PNL =
006280         WS-TRADE-AMOUNT -
006290         (PS-AVG-ENTRY (WS-PS-SUB) * WE-QUANTITY) - WE-FEE.
006291*-----------------------------------------------------------------*
006292*   REALIZED P AND L IS SALE PROCEEDS LESS THE COST BASIS OF THE  *
006293*   SHARES SOLD LESS THE FEE, SUBTRACTED ONCE - SEE THE 05/19/92  *
006294*   MJP CHANGE LOG ENTRY, WHICH FIXED AN EARLIER VERSION THAT     *
006295*   SUBTRACTED THE FEE A SECOND TIME FURTHER UP THIS PARAGRAPH.   *
006296*-----------------------------------------------------------------*
006300     ADD WS-REALIZED-PNL TO PT-REAL-PNL (WS-PT-SUB).
006310     SUBTRACT 1 FROM PT-OPEN-POS-CT (WS-PT-SUB).
006311*-----------------------------------------------------------------*
006312*   FULL CLOSE IS THE ONLY PLACE OPEN-POS-CT IS DECREMENTED AND   *
006313*   THE ONLY PLACE A REALIZED PNL IS POSTED - A PARTIAL CLOSE     *
006314*   BELOW DOES NEITHER.                                           *
006315*-----------------------------------------------------------------*
006320 2720-EXIT.
006330     EXIT.
006340 2730-CLOSE-POSITION-PARTIAL.
006350     COMPUTE WS-REMAIN-RATIO ROUNDED =
006360         PS-QUANTITY (WS-PS-SUB) / WS-PRE-SALE-QTY.
006370     COMPUTE PS-TOTAL-COST (WS-PS-SUB) ROUNDED =
006380         PS-TOTAL-COST (WS-PS-SUB) * WS-REMAIN-RATIO.
006381*-----------------------------------------------------------------*
006382*   PARTIAL CLOSE PRORATES THE REMAINING COST BASIS BY THE SHARE  *
006383*   OF THE POSITION STILL HELD - IT DOES NOT RECOMPUTE THE        *
006384*   AVERAGE ENTRY PRICE ITSELF - SEE THE 04/04/02 PKN CHANGE LOG  *
006385*   ENTRY, WHICH REMOVED AN EARLIER RECOMPUTE TO MATCH SOURCE.    *
006386*-----------------------------------------------------------------*
006390 2730-EXIT.
006400     EXIT.
006410*---------------------------------------------------------------*
006420*   2800 - WRITE AUDIT RECORD, ACCUMULATE CONTROL TOTALS        *
006430*   TRN-SIDE IS LEFT BLANK BY THE INITIAL SPACE-FILL BELOW FOR  *
006440*   DEPOSIT/WITHDRAWAL - ONLY BUY/SELL EVER SET A SIDE - 0713.  *
006450*---------------------------------------------------------------*
006460 2800-WRITE-AUDIT-RECORD.
006470     MOVE SPACE TO TRN-RECORD.
006480     MOVE 'D' TO TRN-RECORD-TYPE-CD.
006481*-----------------------------------------------------------------*
006482*   ONE DETAIL AUDIT RECORD IS WRITTEN FOR EVERY EVENT READ -     *
006483*   POSTED OR REJECTED - SO THE AUDIT FILE IS A COMPLETE RECORD   *
006484*   OF THE NIGHT'S ACTIVITY, NOT JUST OF WHAT WAS ACCEPTED.       *
006485*-----------------------------------------------------------------*
006490     ADD 1 TO WS-NEXT-TRN-ID.
006500     MOVE WS-NEXT-TRN-ID       TO TRN-ID.
006510     MOVE WE-PORT-NAME         TO TRN-PORT-NAME.
006520     MOVE WE-EVENT-TYPE        TO TRN-EVENT-TYPE.
006530     MOVE WE-ASSET-ID          TO TRN-ASSET-ID.
006540     MOVE WE-ASSET-NAME        TO TRN-ASSET-NAME.
006550     IF WE-EVENT-TYPE = 'BUY' OR WE-EVENT-TYPE = 'SELL'
006560         MOVE WS-EFFECTIVE-SIDE    TO TRN-SIDE.
006561*-----------------------------------------------------------------*
006562*   TRN-SIDE IS SET ONLY FOR BUY AND SELL - A DEPOSIT OR          *
006563*   WITHDRAWAL RECORD LEAVES IT AT THE SPACE-FILL DONE ABOVE -    *
006564*   SEE THE 03/01/04 RMH CHANGE LOG ENTRY FOR WHY THIS MATTERS.   *
006565*-----------------------------------------------------------------*
006570     MOVE WE-QUANTITY          TO TRN-QUANTITY.
006580     MOVE WE-PRICE             TO TRN-PRICE.
006590     COMPUTE TRN-AMOUNT = WE-QUANTITY * WE-PRICE.
006600     MOVE WE-FEE               TO TRN-FEE.
006601*-----------------------------------------------------------------*
006602*   TRN-AMOUNT IS RECOMPUTED HERE RATHER THAN COPIED FROM         *
006603*   WS-TRADE-AMOUNT SO A DEPOSIT OR WITHDRAWAL - WHICH NEVER      *
006604*   SETS WS-TRADE-AMOUNT - STILL GETS A CORRECT AUDIT AMOUNT.     *
006605*-----------------------------------------------------------------*
006610     IF WS-REJECT-REASON = SPACE
006620         MOVE 'POSTED' TO TRN-STATUS-CD
006630         ADD 1 TO WS-EVENTS-POSTED-CT
006640     ELSE
006650         MOVE 'REJECTED' TO TRN-STATUS-CD
006660         MOVE WS-REJECT-REASON TO TRN-REASON-CD
006670         ADD 1 TO WS-EVENTS-REJECTED-CT.
006671*-----------------------------------------------------------------*
006672*   POSTED-CT AND REJECTED-CT TOGETHER ALWAYS EQUAL READ-CT -     *
006673*   PSR.TIP01 FOOTS THIS SAME IDENTITY OFF THE AUDIT FILE WHEN    *
006674*   IT BUILDS ITS OWN GRAND TOTALS.                               *
006675*-----------------------------------------------------------------*
006680     WRITE TRN-RECORD.
006690 2800-EXIT.
006700     EXIT.
006710*---------------------------------------------------------------*
006720*   4000 SERIES - REWRITE MASTERS FROM THE IN-CORE TABLES       *
006730*---------------------------------------------------------------*
006740 4000-REWRITE-MASTER-FILES.
006750     CLOSE PORTFOLIO-MASTER.
006760     OPEN OUTPUT PORTFOLIO-MASTER.
006770     MOVE 0 TO WS-PT-SUB.
006771*-----------------------------------------------------------------*
006772*   PORTFOLIO-MASTER IS CLOSED AND REOPENED OUTPUT HERE - EVERY   *
006773*   RECORD ON IT IS REWRITTEN FROM THE TABLE, NONE OF THE         *
006774*   ORIGINAL RECORDS SURVIVE UNTOUCHED ON THIS FILE.              *
006775*-----------------------------------------------------------------*
006780 4010-WRITE-PORTFOLIO-LOOP.
006790     ADD 1 TO WS-PT-SUB.
006800     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
006810         GO TO 4020-WRITE-PORTFOLIO-TRAILER.
006811*-----------------------------------------------------------------*
006812*   ONE MASTER DETAIL RECORD PER TABLE ENTRY, IN TABLE ORDER -    *
006813*   WHICH IS THE SAME ORDER THE OLD MASTER WAS READ IN, SINCE     *
006814*   NOTHING IN THIS PROGRAM EVER RESEQUENCES THE TABLE.           *
006815*-----------------------------------------------------------------*
006820     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
006830     MOVE 'M' TO PMR-RECORD-TYPE-CD.
006840     MOVE PT-PORT-ID (WS-PT-SUB)       TO PMR-PORT-ID.
006850     MOVE PT-PORT-NAME (WS-PT-SUB)     TO PMR-PORT-NAME.
006860     MOVE PT-MARKET-TYPE (WS-PT-SUB)   TO PMR-MARKET-TYPE.
006870     MOVE PT-EXCHANGE (WS-PT-SUB)      TO PMR-EXCHANGE.
006880     MOVE PT-ACCOUNT-ID (WS-PT-SUB)    TO PMR-ACCOUNT-ID.
006890     MOVE PT-CURRENCY (WS-PT-SUB)      TO PMR-CURRENCY.
006900     MOVE PT-CASH-BALANCE (WS-PT-SUB)  TO PMR-CASH-BALANCE.
006910     MOVE PT-TOTAL-VALUE (WS-PT-SUB)   TO PMR-TOTAL-VALUE.
006920     MOVE PT-UNREAL-PNL (WS-PT-SUB)    TO PMR-UNREAL-PNL.
006930     MOVE PT-REAL-PNL (WS-PT-SUB)      TO PMR-REAL-PNL.
006940     MOVE PT-ACTIVE-FLAG (WS-PT-SUB)   TO PMR-ACTIVE-FLAG.
006950     WRITE PORTFOLIO-MASTER-RECORD.
006951*-----------------------------------------------------------------*
006952*   CASH BALANCE, TOTAL VALUE AND BOTH PNL FIELDS ARE WRITTEN     *
006953*   BACK EXACTLY AS THIS RUN LEFT THEM - TOTAL-VALUE ITSELF IS    *
006954*   NOT TOUCHED BY THIS PROGRAM, ONLY BY PRV.TIP03 DOWNSTREAM.    *
006955*-----------------------------------------------------------------*
006960     GO TO 4010-WRITE-PORTFOLIO-LOOP.
006961*-----------------------------------------------------------------*
006962*   LOOP UNTIL EVERY TABLE ENTRY HAS BEEN WRITTEN, THEN FALL      *
006963*   THROUGH TO THE TRAILER BELOW.                                 *
006964*-----------------------------------------------------------------*
006970 4020-WRITE-PORTFOLIO-TRAILER.
006980     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
006990     MOVE 'T' TO PMR-RECORD-TYPE-CD.
007000     MOVE WS-PORT-TABLE-COUNT TO PMR-TRL-RECORD-COUNT.
007010     WRITE PORTFOLIO-MASTER-RECORD.
007011*-----------------------------------------------------------------*
007012*   TRAILER RECORD COUNT IS REBUILT FROM WS-PORT-TABLE-COUNT, NOT *
007013*   CARRIED FORWARD FROM THE OLD TRAILER THAT WAS READ IN AT      *
007014*   1100-LOAD-PORTFOLIO-TABLE AND THEN DISCARDED.                 *
007015*-----------------------------------------------------------------*
007020     CLOSE POSITION-FILE.
007030     OPEN OUTPUT POSITION-FILE.
007040     MOVE 0 TO WS-PS-SUB.
007050 4030-WRITE-POSITION-LOOP.
007060     ADD 1 TO WS-PS-SUB.
007070     IF WS-PS-SUB > WS-POSN-TABLE-COUNT
007080         GO TO 4040-WRITE-POSITION-TRAILER.
007081*-----------------------------------------------------------------*
007082*   POSITION FILE REWRITE FOLLOWS THE SAME CLOSE/REOPEN-OUTPUT/   *
007083*   WRITE-FROM-TABLE PATTERN AS THE PORTFOLIO MASTER ABOVE.       *
007084*-----------------------------------------------------------------*
007090     MOVE SPACE TO POSITION-RECORD.
007100     MOVE 'D' TO POS-RECORD-TYPE-CD.
007110     MOVE PS-POS-ID (WS-PS-SUB)        TO POS-ID.
007120     MOVE PS-PORT-ID (WS-PS-SUB)       TO POS-PORT-ID.
007130     MOVE PS-ASSET-ID (WS-PS-SUB)      TO POS-ASSET-ID.
007140     MOVE PS-ASSET-NAME (WS-PS-SUB)    TO POS-ASSET-NAME.
007150     MOVE PS-MARKET-ID (WS-PS-SUB)     TO POS-MARKET-ID.
007160     MOVE PS-SIDE (WS-PS-SUB)          TO POS-SIDE.
007170     MOVE PS-QUANTITY (WS-PS-SUB)      TO POS-QUANTITY.
007180     MOVE PS-AVG-ENTRY (WS-PS-SUB)     TO POS-AVG-ENTRY.
007190     MOVE PS-TOTAL-COST (WS-PS-SUB)    TO POS-TOTAL-COST.
007200     MOVE PS-CURR-PRICE (WS-PS-SUB)    TO POS-CURR-PRICE.
007210     MOVE PS-CURR-VALUE (WS-PS-SUB)    TO POS-CURR-VALUE.
007220     MOVE PS-UNREAL-PNL (WS-PS-SUB)    TO POS-UNREAL-PNL.
007230     MOVE PS-PNL-PCT (WS-PS-SUB)       TO POS-PNL-PCT.
007240     MOVE PS-OPEN-FLAG (WS-PS-SUB)     TO POS-OPEN-FLAG.
007250     WRITE POSITION-RECORD.
007251*-----------------------------------------------------------------*
007252*   A CLOSED POSITION (POS-OPEN-FLAG = 'N') IS STILL WRITTEN      *
007253*   BACK TO THE FILE - IT IS NOT DROPPED - SO PSR.TIP01 AND ANY   *
007254*   HISTORICAL REPORT CAN STILL SEE IT.                           *
007255*-----------------------------------------------------------------*
007260     GO TO 4030-WRITE-POSITION-LOOP.
007261*-----------------------------------------------------------------*
007262*   LOOP UNTIL EVERY POSITION TABLE ENTRY IS WRITTEN.             *
007263*-----------------------------------------------------------------*
007270 4040-WRITE-POSITION-TRAILER.
007280     MOVE SPACE TO POSITION-RECORD.
007290     MOVE 'T' TO POS-RECORD-TYPE-CD.
007300     MOVE WS-POSN-TABLE-COUNT TO POS-TRL-RECORD-COUNT.
007310     WRITE POSITION-RECORD.
007311*-----------------------------------------------------------------*
007312*   SAME TRAILER-REBUILD DISCIPLINE AS THE PORTFOLIO MASTER.      *
007313*-----------------------------------------------------------------*
007320 4000-EXIT.
007330     EXIT.
007340*---------------------------------------------------------------*
007350*   9000 - AUDIT TRAILER AND CLOSE                              *
007360*---------------------------------------------------------------*
007370 9000-WRAP-UP.
007380     MOVE SPACE TO TRN-RECORD.
007390     MOVE 'T' TO TRN-RECORD-TYPE-CD.
007400     MOVE WS-EVENTS-READ-CT     TO TRL-EVENTS-READ.
007410     MOVE WS-EVENTS-POSTED-CT   TO TRL-EVENTS-POSTED.
007420     MOVE WS-EVENTS-REJECTED-CT TO TRL-EVENTS-REJECTED.
007421*-----------------------------------------------------------------*
007422*   ONE TRAILER RECORD CLOSES OUT THE NIGHT'S AUDIT FILE WITH     *
007423*   THE FULL SET OF RUN CONTROL TOTALS - THESE ARE THE NUMBERS    *
007424*   OPERATIONS BALANCES AGAINST THE EVENT FEED'S OWN COUNTS.      *
007425*-----------------------------------------------------------------*
007430     MOVE WS-TOTAL-DEPOSITED-AT TO TRL-TOTAL-DEPOSITED.
007440     MOVE WS-TOTAL-WITHDRAWN-AT TO TRL-TOTAL-WITHDRAWN.
007450     MOVE WS-TOTAL-BOUGHT-AT    TO TRL-TOTAL-BOUGHT.
007460     MOVE WS-TOTAL-SOLD-AT      TO TRL-TOTAL-SOLD.
007470     MOVE WS-TOTAL-FEES-AT      TO TRL-TOTAL-FEES.
007471*-----------------------------------------------------------------*
007472*   FEES ARE TOTALED ACROSS BUYS AND SELLS TOGETHER - THERE IS    *
007473*   NO SEPARATE BUY-FEE VERSUS SELL-FEE BREAKOUT ON THE TRAILER.  *
007474*-----------------------------------------------------------------*
007480     WRITE TRN-RECORD.
007490     CLOSE EVENT-FILE.
007500     CLOSE PORTFOLIO-MASTER.
007510     CLOSE POSITION-FILE.
007511*-----------------------------------------------------------------*
007512*   ALL FOUR FILES ARE CLOSED IN THE SAME ORDER THEY WERE OPENED  *
007513*   IN AT 1000-INITIALIZE ABOVE.                                  *
007514*-----------------------------------------------------------------*
007520     CLOSE AUDIT-TRANS-FILE.
007530 9000-EXIT.
007540     EXIT.
