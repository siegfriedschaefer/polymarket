000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PORT-MASTER-MAINT.
000030 AUTHOR. R. HALVORSEN.
000040 INSTALLATION. CRESCENT POINT DATA SERVICES.
000050 DATE-WRITTEN. 03/14/1988.
000060 DATE-COMPILED. 04/11/2001.
000070 SECURITY. COMPANY CONFIDENTIAL - SHAREHOLDER ACCOUNTING GROUP.
000080*****************************************************************
000090*                                                               *
000100*   P O R T F O L I O   M A S T E R   M A I N T E N A N C E     *
000110*                                                               *
000120*   STEP 1 OF THE NIGHTLY CHAIN.  SCANS THE DAY'S EVENT FILE    *
000130*   FOR PORTFOLIO NAMES THAT DO NOT YET APPEAR ON THE MASTER,   *
000140*   AND APPENDS A NEW MASTER ENTRY FOR EACH ONE WITH ZEROED     *
000150*   BALANCES AND THE ACTIVE FLAG SET TO 'Y'.  THIS CLEARS THE   *
000160*   WAY FOR TPE.TIP02 TO POST THE RUN WITHOUT EVER HAVING TO    *
000170*   DECIDE WHETHER A PORTFOLIO IS NEW - ORDER OF ARRIVAL DOES   *
000180*   NOT MATTER BECAUSE A NEW ENTRY ALWAYS STARTS AT ZERO.       *
000190*                                                               *
000200*   FORMERLY THE ACCOUNT MASTER POSITION FEED, WHICH CARRIED    *
000210*   BOTH NEW-ACCOUNT-ACTIVITY ('NAA') AND ACCOUNT-MASTER-       *
000220*   POSITION ('AMP') RECORD TYPES - THE SAME NEW-VS-EXISTING    *
000230*   SPLIT THIS PROGRAM NOW MAKES FOR PORTFOLIOS.                *
000240*                                                               *
000250*---------------------------------------------------------------*
000260*   C H A N G E   L O G                                         *
000270*---------------------------------------------------------------*
000280*   03/14/88  RMH  ORIGINAL PROGRAM - RECUT FROM ACCOUNT MASTER * CR-0201 
000290*                  POSITION FEED TO PORTFOLIO PRE-PASS.         *
000300*   09/01/88  RMH  NEW PORTFOLIO GETS MARKET TYPE 'OTHER' AND   *
000310*                  CURRENCY 'USD' WHEN EVENT CARRIES NEITHER.   *
000320*   02/17/89  DOK  PORTFOLIO TABLE BUMPED 150 TO 300 ENTRIES TO *
000330*                  MATCH TPE.TIP02 - TKT CR-0201.               *
000340*   08/05/90  MJP  DUPLICATE NAME ON SAME RUN NO LONGER ADDS    *
000350*                  TWICE - SEARCH NOW INCLUDES NEWLY ADDED      *
000360*                  ENTRIES, NOT JUST THE ORIGINAL MASTER.       *
000370*   03/23/92  RMH  PORT-ID ASSIGNMENT CHANGED TO CONTINUE FROM  *
000380*                  HIGHEST EXISTING ID RATHER THAN TABLE COUNT. *
000390*   11/11/93  DOK  ACCOUNT-ID AND EXCHANGE LEFT BLANK ON A NEW  * REQ0277 
000400*                  PORTFOLIO PENDING MANUAL SETUP - REQ 0277.   *
000410*   06/02/95  MJP  MASTER TRAILER RECORD COUNT NOW RECOMPUTED   *
000420*                  AFTER NEW PORTFOLIOS ARE APPENDED.           *
000430*   01/19/98  TLW  Y2K CERTIFICATION SIGN-OFF - TKT Y2K-00881 - *
000440*                  NO DATE FIELDS CARRIED IN THIS MEMBER.       *
000450*   05/30/01  PKN  DEPOSIT-ONLY PORTFOLIO NAMES NOW RECOGNIZED  *
000460*                  THE SAME AS TRADE PORTFOLIO NAMES - CR-0588. *
000470*---------------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-4381.
000510 OBJECT-COMPUTER. IBM-4381.
000520 SPECIAL-NAMES.
000522*    PORTFOLIO-NAME-CLASS IS CARRIED HERE MORE AS SHOP HABIT     *
000523*    THAN ACTIVE USE IN THIS MEMBER - OTHER STEPS IN THE CHAIN   *
000524*    TEST PORTFOLIO NAME CONTENT AGAINST IT, THIS ONE TRUSTS     *
000525*    WHATEVER TPE.TIP02 WROTE TO THE EVENT FILE.                 *
000530     CLASS PORTFOLIO-NAME-CLASS IS 'A' THRU 'Z' '0' THRU '9'
000540     UPSI-0 ON STATUS IS TEST-RUN-SW
000550     UPSI-0 OFF STATUS IS PROD-RUN-SW.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000575*    PORTMSTR AND EVENTFL ARE BOTH LINE SEQUENTIAL - NO VSAM OR  *
000576*    DATABASE UNDER THIS CHAIN, SAME AS EVERY OTHER STEP.        *
000580     SELECT PORTFOLIO-MASTER ASSIGN TO "PORTMSTR"
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT EVENT-FILE ASSIGN TO "EVENTFL"
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620 DATA DIVISION.
000630 FILE SECTION.
000631*---------------------------------------------------------------*
000632*   PORTFOLIO-MASTER CARRIES ONE MASTER RECORD PER PORTFOLIO     *
000633*   FOLLOWED BY A SINGLE TRAILER RECORD - SAME HEADER/DETAIL/    *
000634*   TRAILER DISCIPLINE AS EVERY FILE IN THIS CHAIN, JUST WITHOUT *
000635*   A HEADER SINCE A MASTER FILE HAS NO RUN-CONTROL NUMBERS TO   *
000636*   CARRY.  THIS IS THE SAME LAYOUT PMR- CARRIES IN TPE.TIP02,   *
000637*   PRV.TIP03, PRS.R00858 AND PSR.TIP01 - REDECLARED BYTE FOR    *
000638*   BYTE IN EACH SINCE THIS SHOP KEEPS NO COPYBOOK LIBRARY.      *
000639*---------------------------------------------------------------*
000640 FD  PORTFOLIO-MASTER.
000650 01  PORTFOLIO-MASTER-RECORD.
000660     05  PMR-RECORD-TYPE-CD            PIC X(1).
000670         88  PMR-TYPE-MASTER               VALUE 'M'.
000680         88  PMR-TYPE-TRAILER              VALUE 'T'.
000690     05  PMR-MASTER-DETAIL-AREA.
000700         10  PMR-PORT-ID               PIC 9(4).
000710         10  PMR-PORT-NAME             PIC X(20).
000720         10  PMR-MARKET-TYPE           PIC X(10).
000721             88  PMR-MKT-PREDICTION        VALUE 'PREDICTION'.
000722             88  PMR-MKT-CRYPTO            VALUE 'CRYPTO'.
000723             88  PMR-MKT-FOREX             VALUE 'FOREX'.
000724             88  PMR-MKT-STOCK             VALUE 'STOCK'.
000725             88  PMR-MKT-OTHER             VALUE 'OTHER'.
000730         10  PMR-EXCHANGE              PIC X(12).
000740         10  PMR-ACCOUNT-ID            PIC X(20).
000750         10  PMR-CURRENCY              PIC X(5).
000760         10  PMR-CASH-BALANCE         PIC S9(12)V9(8)
000770                                       SIGN TRAILING SEPARATE.
000780         10  PMR-TOTAL-VALUE          PIC S9(12)V9(8)
000790                                       SIGN TRAILING SEPARATE.
000800         10  PMR-UNREAL-PNL           PIC S9(12)V9(8)
000810                                       SIGN TRAILING SEPARATE.
000820         10  PMR-REAL-PNL             PIC S9(12)V9(8)
000830                                       SIGN TRAILING SEPARATE.
000840         10  PMR-ACTIVE-FLAG          PIC X(1).
000850             88  PMR-ACTIVE-YES            VALUE 'Y'.
000860             88  PMR-ACTIVE-NO             VALUE 'N'.
000870         10  FILLER                   PIC X(4).
000880     05  PMR-TRAILER-AREA REDEFINES PMR-MASTER-DETAIL-AREA.
000890         10  PMR-TRL-RECORD-COUNT     PIC 9(7).
000900         10  FILLER                   PIC X(153).
000903*---------------------------------------------------------------*
000904*   EVENT-FILE IS THE SAME RAW EVENT LAYOUT TPE.TIP02 WRITES -   *
000905*   THIS PRE-PASS READS IT BEFORE TPE.TIP02 EVER SEES IT SO THE  *
000906*   MASTER IS COMPLETE BY THE TIME POSTING STARTS.  ONLY THE     *
000907*   RECORD-TYPE BYTE IS BROKEN OUT - DETAIL STAYS AN OPAQUE      *
000908*   BLOB SINCE THIS STEP ONLY EVER PULLS THE PORTFOLIO NAME      *
000909*   OUT OF IT BY POSITION.                                       *
000910 FD  EVENT-FILE.
000920 01  EVENT-RECORD.
000930     05  EVT-RECORD-TYPE-CD            PIC X(1).
000940     05  EVT-DETAIL-AREA               PIC X(200).
000945*---------------------------------------------------------------*
000946*   SWITCHES CONTROL THE TWO READ LOOPS BELOW - MASTER LOAD AND  *
000947*   EVENT SCAN.  WS-FOUND-PORT-SW IS RESET FRESH FOR EVERY EVENT *
000948*   BY 1000-SCAN-EVENTS-FOR-NEW, IT IS NOT A RUN-LONG SWITCH.    *
000949*---------------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960 01  WS-SWITCHES.
000970     05  WS-EOF-MASTER-SW               PIC X(1) VALUE 'N'.
000980         88  WS-EOF-MASTER                  VALUE 'Y'.
000990     05  WS-EOF-EVENTS-SW               PIC X(1) VALUE 'N'.
001000         88  WS-EOF-EVENTS                  VALUE 'Y'.
001010     05  WS-FOUND-PORT-SW               PIC X(1) VALUE 'N'.
001020         88  WS-FOUND-PORT                  VALUE 'Y'.
001022*---------------------------------------------------------------*
001023*   PORTFOLIO-TABLE HOLDS THE ENTIRE MASTER IN CORE FOR THE     *
001024*   LENGTH OF THE RUN - SAME IN-CORE-TABLE DISCIPLINE AS EVERY  *
001025*   OTHER STEP IN THE CHAIN.  300 ENTRIES MATCHES TPE.TIP02'S   *
001026*   OWN TABLE SIZE SO A PORTFOLIO ADDED HERE NEVER OVERFLOWS    *
001027*   THE NEXT STEP'S TABLE - TKT CR-0201.  IF THE SHOP EVER      *
001028*   NEEDS MORE THAN 300 PORTFOLIOS BOTH BOUNDS MUST MOVE        *
001029*   TOGETHER.                                                    *
001030 01  PORTFOLIO-TABLE.
001040     05  PORTFOLIO-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
001042*        PT-PORT-ID IS ASSIGNED ONCE AND NEVER REUSED - A NEW    *
001043*        PORTFOLIO ALWAYS TAKES THE NEXT ID ABOVE THE HIGHEST    *
001044*        ONE ON THE MASTER, EVEN IF AN OLDER PORTFOLIO WAS EVER  *
001045*        DROPPED (THIS CHAIN HAS NO DELETE STEP TODAY).          *
001050         10  PT-PORT-ID                PIC 9(4).
001060         10  PT-PORT-NAME              PIC X(20).
001070         10  PT-MARKET-TYPE            PIC X(10).
001080         10  PT-EXCHANGE               PIC X(12).
001090         10  PT-ACCOUNT-ID             PIC X(20).
001100         10  PT-CURRENCY               PIC X(5).
001105*        FOUR MONEY FIELDS BELOW ARE CARRIED THROUGH AS-IS BY    *
001106*        THIS PROGRAM - ONLY PRV.TIP03 AND TPE.TIP02 EVER CHANGE *
001107*        THEM.  THIS STEP'S ONLY JOB IS TO ADD THE ROW.          *
001110         10  PT-CASH-BALANCE          PIC S9(12)V9(8)
001120                                       SIGN TRAILING SEPARATE.
001130         10  PT-TOTAL-VALUE           PIC S9(12)V9(8)
001140                                       SIGN TRAILING SEPARATE.
001150         10  PT-UNREAL-PNL            PIC S9(12)V9(8)
001160                                       SIGN TRAILING SEPARATE.
001170         10  PT-REAL-PNL              PIC S9(12)V9(8)
001180                                       SIGN TRAILING SEPARATE.
001185*        ACTIVE FLAG DEFAULTS 'Y' ON A NEW PORTFOLIO - THERE IS  *
001186*        NO PATH IN THIS CHAIN THAT EVER SETS IT 'N' AGAIN ONCE  *
001187*        A PORTFOLIO HAS TRADED, ONLY PRS.R00858'S RESET TOUCHES *
001188*        THIS FLAG.                                              *
001190         10  PT-ACTIVE-FLAG            PIC X(1).
001192*    TABLE COUNT AND NEXT-PORT-ID ARE KEPT AS SEPARATE 01-LEVEL  *
001193*    COMP ITEMS RATHER THAN GROUPED UNDER ONE HEADER - BOTH GET  *
001194*    REFERENCED SO OFTEN IN THE LOAD AND ADD PARAGRAPHS THAT     *
001195*    SPLITTING THEM OUT KEEPS THE REFERENCES SHORT.              *
001200 01  WS-PORT-TABLE-COUNT               PIC 9(5) COMP VALUE 0.
001210 01  WS-NEXT-PORT-ID                   PIC 9(4) COMP VALUE 0.
001215*    WS-PT-SUB IS THE ONE SUBSCRIPT USED BY EVERY TABLE WALK IN  *
001216*    THIS MEMBER - LOAD, SEARCH, AND REWRITE ALL REUSE IT SINCE  *
001217*    NONE OF THEM RUN AT THE SAME TIME.                          *
001220 01  WS-SUBSCRIPTS.
001230     05  WS-PT-SUB                     PIC 9(5) COMP VALUE 0.
001240*---------------------------------------------------------------*
001250*   DECORATIVE RUN-DATE AREA, CARRIED OVER FROM THE ACCOUNT      *
001260*   MASTER POSITION FEED HEADER - NOT USED IN THIS PRE-PASS.     *
001265*   LEFT IN PLACE SINCE OPERATIONS STILL EXPECTS THE SAME        *
001266*   WORKING-STORAGE SHAPE ACROSS ALL FIVE PROGRAMS IN THE CHAIN  *
001267*   WHEN THEY WALK A CORE DUMP.                                  *
001270*---------------------------------------------------------------*
001280 01  WS-RUN-DATE-AREA.
001290     05  WS-RUN-DATE                   PIC 9(8).
001300     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.
001310         10  WS-RUN-CCYY               PIC 9(4).
001320         10  WS-RUN-MM                 PIC 9(2).
001330         10  WS-RUN-DD                 PIC 9(2).
001335*---------------------------------------------------------------*
001336*   WS-EVENT-PORT-NAME-FIRST IS NOT TESTED IN THIS VERSION OF    *
001337*   THE PROGRAM - IT SURVIVES FROM AN EARLIER DRAFT THAT SKIPPED *
001338*   COMMENT/BLANK EVENT LINES BY THEIR FIRST BYTE AND IS LEFT    *
001339*   REDEFINED HERE IN CASE THAT EDIT EVER COMES BACK.            *
001340 01  WS-EVENT-PORT-NAME-AREA.
001350     05  WS-EVENT-PORT-NAME            PIC X(20).
001360     05  WS-EVENT-PORT-NAME-SPLIT REDEFINES WS-EVENT-PORT-NAME.
001370         10  WS-EVENT-PORT-NAME-FIRST  PIC X(1).
001380         10  FILLER                    PIC X(19).
001385*---------------------------------------------------------------*
001386*   PROCEDURE DIVISION FOLLOWS THE SAME NUMBERED-PARAGRAPH       *
001387*   SCHEME AS EVERY OTHER PROGRAM IN THE CHAIN - 0000 CONTROLS,  *
001388*   1000s LOAD AND SCAN, 3000s REWRITE.                          *
001389*---------------------------------------------------------------*
001390 PROCEDURE DIVISION.
001400 0000-MAIN-LINE.
001401*    MASTER IS FULLY LOADED BEFORE THE EVENT FILE IS EVEN        *
001402*    OPENED SO THAT THE VERY FIRST EVENT CAN BE CHECKED AGAINST  *
001403*    THE COMPLETE SET OF EXISTING PORTFOLIOS - NO PARTIAL-TABLE  *
001404*    FALSE POSITIVES ON A "NEW" PORTFOLIO THAT REALLY ALREADY    *
001405*    EXISTS FARTHER DOWN THE MASTER FILE.                        *
001410     PERFORM 1000-LOAD-PORTFOLIO-TABLE THRU 1000-EXIT.
001420     OPEN INPUT EVENT-FILE.
001430     PERFORM 2100-READ-EVENT THRU 2100-EXIT.
001440     PERFORM 1000-SCAN-EVENTS-FOR-NEW THRU 1000-SEXIT
001450         UNTIL WS-EOF-EVENTS.
001460     CLOSE EVENT-FILE.
001465*    MASTER IS REWRITTEN EVEN WHEN NO NEW PORTFOLIO WAS ADDED -  *
001466*    CHEAPER TO ALWAYS REWRITE THAN TO TRACK WHETHER ANYTHING    *
001467*    CHANGED, AND TPE.TIP02 DOES THE SAME.                       *
001470     PERFORM 3000-REWRITE-PORTFOLIO-MASTER THRU 3000-EXIT.
001480     STOP RUN.
001490*---------------------------------------------------------------*
001500*   1000 - LOAD EXISTING MASTER INTO TABLE                      *
001510*---------------------------------------------------------------*
001520 1000-LOAD-PORTFOLIO-TABLE.
001530     OPEN INPUT PORTFOLIO-MASTER.
001540     READ PORTFOLIO-MASTER
001550         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
001560 1010-ADD-MASTER-TO-TABLE.
001570     IF WS-EOF-MASTER
001580         GO TO 1015-CLOSE-MASTER.
001585*    TRAILER RECORD CARRIES NO PORTFOLIO DATA - SKIP IT RATHER   *
001586*    THAN LET IT FALL THROUGH AND CORRUPT THE LAST TABLE ENTRY.  *
001590     IF NOT PMR-TYPE-MASTER
001600         GO TO 1010-READ-NEXT.
001605*    EVERY FIELD IS CARRIED FORWARD AS-IS - THIS PASS NEVER      *
001606*    CHANGES AN EXISTING PORTFOLIO'S BALANCES, IT ONLY ADDS NEW  *
001607*    ONES ON TOP.                                                *
001610     ADD 1 TO WS-PORT-TABLE-COUNT.
001620     SET PT-IDX TO WS-PORT-TABLE-COUNT.
001630     MOVE PMR-PORT-ID        TO PT-PORT-ID (PT-IDX).
001640     MOVE PMR-PORT-NAME      TO PT-PORT-NAME (PT-IDX).
001650     MOVE PMR-MARKET-TYPE    TO PT-MARKET-TYPE (PT-IDX).
001660     MOVE PMR-EXCHANGE       TO PT-EXCHANGE (PT-IDX).
001670     MOVE PMR-ACCOUNT-ID     TO PT-ACCOUNT-ID (PT-IDX).
001680     MOVE PMR-CURRENCY       TO PT-CURRENCY (PT-IDX).
001690     MOVE PMR-CASH-BALANCE   TO PT-CASH-BALANCE (PT-IDX).
001700     MOVE PMR-TOTAL-VALUE    TO PT-TOTAL-VALUE (PT-IDX).
001710     MOVE PMR-UNREAL-PNL     TO PT-UNREAL-PNL (PT-IDX).
001720     MOVE PMR-REAL-PNL       TO PT-REAL-PNL (PT-IDX).
001730     MOVE PMR-ACTIVE-FLAG    TO PT-ACTIVE-FLAG (PT-IDX).
001735*    NEXT-PORT-ID TRACKS THE HIGHEST ID SEEN SO FAR SO A NEW     *
001736*    PORTFOLIO BELOW PICKS UP WHERE THE MASTER LEFT OFF, NOT     *
001737*    WHERE THE TABLE COUNT HAPPENS TO BE - TKT FROM 03/23/92.    *
001740     IF PMR-PORT-ID > WS-NEXT-PORT-ID
001750         MOVE PMR-PORT-ID TO WS-NEXT-PORT-ID.
001752*    LOOP-BACK IS A PLAIN GO TO, NOT A PERFORM UNTIL - SAME      *
001754*    READ-PROCESS-LOOP SHAPE THIS SHOP HAS USED SINCE THE        *
001756*    ACCOUNT MASTER POSITION FEED DAYS.                          *
001760 1010-READ-NEXT.
001770     READ PORTFOLIO-MASTER
001780         AT END MOVE 'Y' TO WS-EOF-MASTER-SW.
001790     GO TO 1010-ADD-MASTER-TO-TABLE.
001800 1015-CLOSE-MASTER.
001810     CLOSE PORTFOLIO-MASTER.
001815*    1000-EXIT IS THE THRU TARGET FOR THE WHOLE LOAD PARAGRAPH   *
001816*    RANGE - 0000-MAIN-LINE PERFORMS 1000-LOAD-PORTFOLIO-TABLE   *
001817*    THRU 1000-EXIT AS ONE BLOCK.                                *
001820 1000-EXIT.
001830     EXIT.
001840*---------------------------------------------------------------*
001841*   2100 - READ ONE EVENT                                       *
001842*   EVT-DETAIL-AREA IS NOT BROKEN OUT FIELD BY FIELD HERE - THIS *
001843*   PRE-PASS ONLY EVER NEEDS THE PORTFOLIO NAME, SO ONLY THE     *
001844*   FIRST 20 BYTES ARE PULLED OUT BELOW.  LEAVE THE FULL EVENT   *
001845*   LAYOUT TO TPE.TIP02, WHICH ACTUALLY POSTS IT.                *
001846*---------------------------------------------------------------*
001870 2100-READ-EVENT.
001880     READ EVENT-FILE
001890         AT END MOVE 'Y' TO WS-EOF-EVENTS-SW.
001900 2100-EXIT.
001910     EXIT.
001920*---------------------------------------------------------------*
001930*   1000-SCAN - ONE EVENT PER ITERATION                         *
001935*   ONLY THE PORTFOLIO NAME OUT OF THE WHOLE EVENT IS LOOKED AT -*
001936*   WHAT KIND OF EVENT IT IS, WHAT ASSET IT TOUCHES, NONE OF     *
001937*   THAT MATTERS TO THIS PRE-PASS.  A DEPOSIT-ONLY PORTFOLIO     *
001938*   THAT HAS NEVER TRADED AN ASSET STILL GETS PICKED UP HERE -   *
001939*   CR-0588.                                                     *
001940*---------------------------------------------------------------*
001950 1000-SCAN-EVENTS-FOR-NEW.
001960     MOVE EVT-DETAIL-AREA(1:20) TO WS-EVENT-PORT-NAME.
001970     MOVE 'N' TO WS-FOUND-PORT-SW.
001980     MOVE 0 TO WS-PT-SUB.
001985*    SEARCH RUNS AGAINST THE FULL CURRENT TABLE COUNT, WHICH     *
001986*    INCLUDES ANY PORTFOLIO ADDED EARLIER IN THIS SAME RUN - A   *
001987*    SECOND EVENT FOR A BRAND-NEW PORTFOLIO ON THE SAME NIGHT    *
001988*    WILL NOT ADD IT TWICE - TKT FROM 08/05/90.                  *
001990 1005-SEARCH-PORTFOLIO.
002000     ADD 1 TO WS-PT-SUB.
002010     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
002020         GO TO 1010-CHECK-FOUND.
002030     IF PT-PORT-NAME (WS-PT-SUB) = WS-EVENT-PORT-NAME
002040         MOVE 'Y' TO WS-FOUND-PORT-SW
002050         GO TO 1010-CHECK-FOUND.
002060     GO TO 1005-SEARCH-PORTFOLIO.
002070 1010-CHECK-FOUND.
002080     IF NOT WS-FOUND-PORT
002090         PERFORM 1100-ADD-NEW-PORTFOLIO THRU 1100-EXIT.
002100     PERFORM 2100-READ-EVENT THRU 2100-EXIT.
002110 1000-SEXIT.
002120     EXIT.
002130*---------------------------------------------------------------*
002140*   1100 - ADD A ZERO-BALANCE PORTFOLIO ENTRY                   *
002141*   EVERY BALANCE FIELD STARTS AT ZERO AND THE ACTIVE FLAG       *
002142*   STARTS 'Y' - TPE.TIP02 THEN POSTS THE SAME RUN'S EVENTS ON   *
002143*   TOP OF THIS ENTRY WITHOUT EVER HAVING TO ASK WHETHER THE     *
002144*   PORTFOLIO IS NEW.  MARKET TYPE AND CURRENCY DEFAULT TO       *
002145*   'OTHER' AND 'USD' WHEN THE EVENT DOES NOT CARRY THEM -       *
002146*   09/01/88 RMH.  ACCOUNT-ID AND EXCHANGE ARE LEFT BLANK ON     *
002147*   PURPOSE PENDING MANUAL ACCOUNT SETUP - REQ 0277.             *
002150*---------------------------------------------------------------*
002160 1100-ADD-NEW-PORTFOLIO.
002170     ADD 1 TO WS-NEXT-PORT-ID.
002180     ADD 1 TO WS-PORT-TABLE-COUNT.
002190     SET PT-IDX TO WS-PORT-TABLE-COUNT.
002200     MOVE WS-NEXT-PORT-ID     TO PT-PORT-ID (PT-IDX).
002210     MOVE WS-EVENT-PORT-NAME  TO PT-PORT-NAME (PT-IDX).
002220     MOVE 'OTHER'             TO PT-MARKET-TYPE (PT-IDX).
002230     MOVE SPACE               TO PT-EXCHANGE (PT-IDX).
002240     MOVE SPACE               TO PT-ACCOUNT-ID (PT-IDX).
002250     MOVE 'USD'               TO PT-CURRENCY (PT-IDX).
002260     MOVE ZERO                TO PT-CASH-BALANCE (PT-IDX).
002270     MOVE ZERO                TO PT-TOTAL-VALUE (PT-IDX).
002280     MOVE ZERO                TO PT-UNREAL-PNL (PT-IDX).
002290     MOVE ZERO                TO PT-REAL-PNL (PT-IDX).
002300     MOVE 'Y'                 TO PT-ACTIVE-FLAG (PT-IDX).
002310 1100-EXIT.
002320     EXIT.
002330*---------------------------------------------------------------*
002340*   3000 - REWRITE THE MASTER FROM THE TABLE                    *
002345*   MASTER IS CLOSED AND REOPENED OUTPUT RATHER THAN REWRITTEN   *
002346*   IN PLACE - LINE SEQUENTIAL ORGANIZATION GIVES US NO REWRITE  *
002347*   VERB, SO THE WHOLE FILE IS REBUILT FROM THE TABLE EVERY RUN, *
002348*   SAME AS EVERY OTHER STEP IN THE CHAIN.                       *
002350*---------------------------------------------------------------*
002360 3000-REWRITE-PORTFOLIO-MASTER.
002362*    CLOSE/REOPEN OUTPUT DISCARDS THE OLD MASTER ENTIRELY - THE  *
002363*    TABLE IN CORE IS THE ONLY COPY OF THE DATA FROM HERE ON,    *
002364*    SO NOTHING BELOW THIS POINT CAN BE ALLOWED TO ABEND BEFORE  *
002365*    THE LAST WRITE COMPLETES.                                   *
002370     OPEN OUTPUT PORTFOLIO-MASTER.
002380     MOVE 0 TO WS-PT-SUB.
002385*    ONE MASTER RECORD WRITTEN PER TABLE ENTRY, IN TABLE ORDER - *
002386*    EXISTING PORTFOLIOS FIRST IN THEIR ORIGINAL ORDER, THEN ANY *
002387*    PORTFOLIOS ADDED THIS RUN APPENDED AT THE END.              *
002390 3010-WRITE-PORTFOLIO-LOOP.
002400     ADD 1 TO WS-PT-SUB.
002410     IF WS-PT-SUB > WS-PORT-TABLE-COUNT
002420         GO TO 3020-WRITE-PORTFOLIO-TRAILER.
002430     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
002440     MOVE 'M' TO PMR-RECORD-TYPE-CD.
002450     MOVE PT-PORT-ID (WS-PT-SUB)       TO PMR-PORT-ID.
002460     MOVE PT-PORT-NAME (WS-PT-SUB)     TO PMR-PORT-NAME.
002470     MOVE PT-MARKET-TYPE (WS-PT-SUB)   TO PMR-MARKET-TYPE.
002480     MOVE PT-EXCHANGE (WS-PT-SUB)      TO PMR-EXCHANGE.
002490     MOVE PT-ACCOUNT-ID (WS-PT-SUB)    TO PMR-ACCOUNT-ID.
002500     MOVE PT-CURRENCY (WS-PT-SUB)      TO PMR-CURRENCY.
002505*    CASH BALANCE AND ALL THREE P AND L FIELDS ARE CARRIED       *
002506*    THROUGH UNCHANGED - THIS STEP NEVER TOUCHES A BALANCE, IT   *
002507*    ONLY EVER ADDS A PORTFOLIO ROW.                             *
002510     MOVE PT-CASH-BALANCE (WS-PT-SUB)  TO PMR-CASH-BALANCE.
002520     MOVE PT-TOTAL-VALUE (WS-PT-SUB)   TO PMR-TOTAL-VALUE.
002530     MOVE PT-UNREAL-PNL (WS-PT-SUB)    TO PMR-UNREAL-PNL.
002540     MOVE PT-REAL-PNL (WS-PT-SUB)      TO PMR-REAL-PNL.
002550     MOVE PT-ACTIVE-FLAG (WS-PT-SUB)   TO PMR-ACTIVE-FLAG.
002560     WRITE PORTFOLIO-MASTER-RECORD.
002570     GO TO 3010-WRITE-PORTFOLIO-LOOP.
002575*    TRAILER RECORD COUNT IS RECOMPUTED HERE FROM THE TABLE, NOT *
002576*    CARRIED FORWARD FROM THE OLD TRAILER - OTHERWISE A RUN THAT *
002577*    ADDED NEW PORTFOLIOS WOULD LEAVE A STALE COUNT ON THE NEW   *
002578*    MASTER - TKT FROM 06/02/95.                                 *
002580 3020-WRITE-PORTFOLIO-TRAILER.
002590     MOVE SPACE TO PORTFOLIO-MASTER-RECORD.
002600     MOVE 'T' TO PMR-RECORD-TYPE-CD.
002610     MOVE WS-PORT-TABLE-COUNT TO PMR-TRL-RECORD-COUNT.
002620     WRITE PORTFOLIO-MASTER-RECORD.
002630     CLOSE PORTFOLIO-MASTER.
002640 3000-EXIT.
002650     EXIT.
